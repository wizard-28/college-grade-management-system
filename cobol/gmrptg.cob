000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : J.BARBOSA                                              
000130* PROGRAMADOR(A) : J.BARBOSA                                              
000140* FINALIDADE : EMISSAO DO BOLETIM DE NOTAS DO ALUNO, POR                  
000150*              SEMESTRE, COM TOTAL PONDERADO, CONCEITO, SGPA              
000160*              E CGPA DO CONTROLE ACADEMICO.                              
000170* DATA : 20/05/1991                                                       
000180*----------------------------------------------------------------         
000190* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000200* 1.0   20/05/1991  J.BARBOSA     IMPLANTACAO INICIAL DO                  
000210*                                 BOLETIM POR BIMESTRE                    
000220* 1.1   30/11/1992  J.BARBOSA     INCLUSAO DA MEDIA GERAL NO              
000230*                                 RODAPE DO BOLETIM                       
000240* 2.0   08/01/1993  C.PRADO       SUBSTITUICAO DO BOLETIM POR             
000250*                                 BIMESTRE PELO CICLO CAT1/CAT2/          
000260*                                 FAT (OS-0261)                           
000270* 2.1   17/05/1994  C.PRADO       INCLUSAO DA COLUNA DE                   
000280*                                 CONCEITO (S/A/B/C/D/E/F)                
000290* 2.2   26/03/1996  C.PRADO       BOLETIM PASSA A EMITIR TODOS            
000300*                                 OS SEMESTRES DO ALUNO NUMA SO           
000310*                                 EMISSAO (OS-0388)                       
000320* 3.0   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000330*                                 4 DIGITOS DE ANO - BUG DO               
000340*                                 MILENIO (OS-0502)                       
000350* 3.1   09/07/1999  F.MATOS       TESTE FINAL DE VIRADA DE                
000360*                                 SECULO - SEM OCORRENCIAS                
000370*                                 (OS-0519)                               
000380* 4.0   14/03/2001  R.TEIXEIRA    MIGRACAO DA EMISSAO INTERATIVA          
000390*                                 PARA PROCESSAMENTO EM LOTE              
000400* 4.1   18/04/2002  R.TEIXEIRA    SGPA/CGPA PASSAM A SER LIDOS            
000410*                                 DO ARQUIVO PERSISTIDO, SEM              
000420*                                 RECALCULO NA EMISSAO (OS-0701)          
000430*================================================================         
000440 IDENTIFICATION DIVISION.                                                 
000450 PROGRAM-ID. GMRPTG-COB.                                                  
000460 AUTHOR. J.BARBOSA.                                                       
000470 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000480 DATE-WRITTEN. 20/05/1991.                                                
000490 DATE-COMPILED.                                                           
000500 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000510                                                                          
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580     SELECT STUDFL ASSIGN TO DISK                                         
000590                 ORGANIZATION LINE SEQUENTIAL                             
000600                 FILE STATUS STATUS-STUD.                                 
000610                                                                          
000620     SELECT SUBJFL ASSIGN TO DISK                                         
000630                 ORGANIZATION LINE SEQUENTIAL                             
000640                 FILE STATUS STATUS-SUBJ.                                 
000650                                                                          
000660     SELECT MARKFL ASSIGN TO DISK                                         
000670                 ORGANIZATION LINE SEQUENTIAL                             
000680                 FILE STATUS STATUS-MARK.                                 
000690                                                                          
000700     SELECT SGPAFL ASSIGN TO DISK                                         
000710                 ORGANIZATION LINE SEQUENTIAL                             
000720                 FILE STATUS STATUS-SGPA.                                 
000730                                                                          
000740     SELECT LISTFL ASSIGN TO PRINTER                                      
000750                 FILE STATUS STATUS-LIST.                                 
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790 FD  STUDFL                                                               
000800     LABEL RECORD STANDARD                                                
000810     VALUE OF FILE-ID 'students.csv'                                      
000820     RECORD CONTAINS 80 CHARACTERS.                                       
000830                                                                          
000840 01  REG-STUDFL.                                                          
000850     05  SF-REGID                PIC X(20).                               
000860     05  SF-NOME                 PIC X(40).                               
000870     05  SF-SEMESTRE             PIC 9(04).                               
000880     05  SF-CGPA                 PIC 9(02)V9(02).                         
000890     05  FILLER                  PIC X(12).                               
000900                                                                          
000910 FD  SUBJFL                                                               
000920     LABEL RECORD STANDARD                                                
000930     VALUE OF FILE-ID 'subjects.csv'                                      
000940     RECORD CONTAINS 80 CHARACTERS.                                       
000950                                                                          
000960 01  REG-SUBJFL.                                                          
000970     05  SJ-REGID                PIC X(20).                               
000980     05  SJ-SEMESTRE             PIC 9(04).                               
000990     05  SJ-NOME                 PIC X(30).                               
001000     05  FILLER                  PIC X(26).                               
001010                                                                          
001020 FD  MARKFL                                                               
001030     LABEL RECORD STANDARD                                                
001040     VALUE OF FILE-ID 'marks.csv'                                         
001050     RECORD CONTAINS 260 CHARACTERS.                                      
001060                                                                          
001070 01  REG-MARKFL.                                                          
001080     05  MK-REGID                PIC X(20).                               
001090     05  MK-SEMESTRE             PIC 9(04).                               
001100     05  MK-DISCIPLINA           PIC X(30).                               
001110     05  MK-EXAME                PIC X(04).                               
001120     05  MK-VALORES              PIC X(200).                              
001130     05  FILLER                  PIC X(02).                               
001140                                                                          
001150 FD  SGPAFL                                                               
001160     LABEL RECORD STANDARD                                                
001170     VALUE OF FILE-ID 'sgpa.csv'                                          
001180     RECORD CONTAINS 80 CHARACTERS.                                       
001190                                                                          
001200 01  REG-SGPAFL.                                                          
001210     05  SG-REGID                PIC X(20).                               
001220     05  SG-SEMESTRE             PIC 9(04).                               
001230     05  SG-VALOR                PIC 9(02)V9(02).                         
001240     05  FILLER                  PIC X(52).                               
001250                                                                          
001260 FD  LISTFL                                                               
001270     LABEL RECORD OMITTED.                                                
001280                                                                          
001290 01  REG-LISTFL                  PIC X(132).                              
001300                                                                          
001310 WORKING-STORAGE SECTION.                                                 
001320 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
001330 01  STATUS-SUBJ             PIC X(02) VALUE SPACES.                      
001340 01  STATUS-MARK             PIC X(02) VALUE SPACES.                      
001350 01  STATUS-SGPA             PIC X(02) VALUE SPACES.                      
001360 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
001370                                                                          
001380 01  WS-CONTADORES.                                                       
001390     05  WS-CONT-ALUNOS          PIC 9(04) COMP VALUE 0.                  
001400     05  WS-CONT-DISCIPLINAS     PIC 9(04) COMP VALUE 0.                  
001410     05  WS-CONT-NOTAS           PIC 9(04) COMP VALUE 0.                  
001420     05  WS-CONT-SGPA            PIC 9(04) COMP VALUE 0.                  
001430     05  FILLER                  PIC X(10).                               
001440                                                                          
001450 01  WS-CALCULO.                                                          
001460     05  WS-SEM-CORRENTE         PIC 9(04) COMP VALUE 0.                  
001470     05  WS-TOTAL-DISC           PIC 9(03)V9(02) VALUE 0.                 
001480     05  WS-LETRA-DISC           PIC X(01) VALUE SPACE.                   
001490     05  WS-DISC-COMPLETA        PIC 9(01) VALUE 0.                       
001500     05  WS-VAL-CAT1             PIC 9(03)V9(02) VALUE 0.                 
001510     05  WS-VAL-CAT2             PIC 9(03)V9(02) VALUE 0.                 
001520     05  WS-VAL-FAT              PIC 9(03)V9(02) VALUE 0.                 
001530     05  WS-ACHOU-CAT1           PIC 9(01) VALUE 0.                       
001540     05  WS-ACHOU-CAT2           PIC 9(01) VALUE 0.                       
001550     05  WS-ACHOU-FAT            PIC 9(01) VALUE 0.                       
001560     05  WS-ACHOU-EXAME          PIC 9(01) VALUE 0.                       
001570     05  WS-EXAME-BUSCA          PIC X(04) VALUE SPACES.                  
001580     05  WS-SGPA-SEMESTRE        PIC 9(02)V9(02) VALUE 0.                 
001590     05  WS-POS-ULTIMO-PONTO     PIC 9(04) COMP VALUE 0.                  
001600     05  WS-SUBSC-VARRE          PIC 9(04) COMP VALUE 0.                  
001610     05  FILLER                  PIC X(06).                               
001620                                                                          
001630 01  WS-AREA-NOTA-UNICA.                                                  
001640     05  WS-UNI-VALOR            PIC 9(03)V9(02).                         
001650 01  WS-AREA-NOTA-REDEF REDEFINES WS-AREA-NOTA-UNICA.                     
001660     05  WS-UNI-TEXTO            PIC X(05).                               
001670                                                                          
001680 01  WS-AREA-EDICAO.                                                      
001690     05  WS-EDIC-VALOR           PIC ZZ9.99.                              
001700 01  WS-AREA-EDICAO-REDEF REDEFINES WS-AREA-EDICAO.                       
001710     05  WS-EDIC-TEXTO           PIC X(06).                               
001720                                                                          
001730 01  WS-AREA-SEMESTRE.                                                    
001740     05  WS-SEM-NUM              PIC 9(04).                               
001750 01  WS-AREA-SEMESTRE-REDEF REDEFINES WS-AREA-SEMESTRE.                   
001760     05  WS-SEM-DISPLAY          PIC X(04).                               
001770                                                                          
001780 01  WS-TAB-ALUNOS.                                                       
001790     05  WS-ALUNO OCCURS 200 TIMES INDEXED BY IX-ALU.                     
001800         10  WS-ALU-REGID        PIC X(20).                               
001810         10  WS-ALU-NOME         PIC X(40).                               
001820         10  WS-ALU-SEMESTRE     PIC 9(04) COMP.                          
001830         10  WS-ALU-CGPA         PIC 9(02)V9(02).                         
001840         10  WS-ALU-ATIVO        PIC 9(01) COMP.                          
001850     05  FILLER                  PIC X(04).                               
001860                                                                          
001870 01  WS-TAB-DISCIPLINAS.                                                  
001880     05  WS-DISC OCCURS 2000 TIMES INDEXED BY IX-DIS.                     
001890         10  WS-DIS-REGID        PIC X(20).                               
001900         10  WS-DIS-SEMESTRE     PIC 9(04) COMP.                          
001910         10  WS-DIS-NOME         PIC X(30).                               
001920         10  WS-DIS-ATIVO        PIC 9(01) COMP.                          
001930     05  FILLER                  PIC X(04).                               
001940                                                                          
001950 01  WS-TAB-NOTAS.                                                        
001960     05  WS-NOTA OCCURS 3000 TIMES INDEXED BY IX-NOT.                     
001970         10  WS-NOT-REGID        PIC X(20).                               
001980         10  WS-NOT-SEMESTRE     PIC 9(04) COMP.                          
001990         10  WS-NOT-DISC         PIC X(30).                               
002000         10  WS-NOT-EXAME        PIC X(04).                               
002010         10  WS-NOT-VALORES      PIC X(200).                              
002020         10  WS-NOT-ATIVO        PIC 9(01) COMP.                          
002030     05  FILLER                  PIC X(04).                               
002040                                                                          
002050 01  WS-TAB-SGPA.                                                         
002060     05  WS-SGP OCCURS 2000 TIMES INDEXED BY IX-SGP.                      
002070         10  WS-SGP-REGID        PIC X(20).                               
002080         10  WS-SGP-SEMESTRE     PIC 9(04) COMP.                          
002090         10  WS-SGP-VALOR        PIC 9(02)V9(02).                         
002100         10  WS-SGP-ATIVO        PIC 9(01) COMP.                          
002110     05  FILLER                  PIC X(04).                               
002120                                                                          
002130 01  CABE1.                                                               
002140     05  FILLER                  PIC X(40) VALUE                          
002150         'CPD - INSTITUTO SAO LUCAS - BOLETIM'.                           
002160     05  FILLER                  PIC X(04) VALUE SPACES.                  
002170     05  CABE1-REGID             PIC X(20).                               
002180     05  FILLER                  PIC X(04) VALUE SPACES.                  
002190     05  CABE1-NOME              PIC X(40).                               
002200     05  FILLER                  PIC X(04) VALUE 'PAG '.                  
002210     05  PAG-CABE1               PIC ZZ9.                                 
002220     05  FILLER                  PIC X(17) VALUE SPACES.                  
002230                                                                          
002240 01  CABE2.                                                               
002250     05  FILLER                  PIC X(14) VALUE 'SEMESTRE : '.           
002260     05  CABE2-SEMESTRE          PIC X(04).                               
002270     05  FILLER                  PIC X(114) VALUE SPACES.                 
002280                                                                          
002290 01  CABE3.                                                               
002300     05  FILLER                  PIC X(22) VALUE 'DISCIPLINA'.            
002310     05  FILLER                  PIC X(10) VALUE 'CAT1'.                  
002320     05  FILLER                  PIC X(10) VALUE 'CAT2'.                  
002330     05  FILLER                  PIC X(10) VALUE 'FAT'.                   
002340     05  FILLER                  PIC X(10) VALUE 'TOTAL'.                 
002350     05  FILLER                  PIC X(08) VALUE 'CONC'.                  
002360     05  FILLER                  PIC X(62) VALUE SPACES.                  
002370                                                                          
002380 01  DETAIL1.                                                             
002390     05  DET1-DISC               PIC X(22).                               
002400     05  DET1-CAT1               PIC X(10).                               
002410     05  DET1-CAT2               PIC X(10).                               
002420     05  DET1-FAT                PIC X(10).                               
002430     05  DET1-TOTAL              PIC X(10).                               
002440     05  DET1-CONC               PIC X(08).                               
002450     05  FILLER                  PIC X(62) VALUE SPACES.                  
002460                                                                          
002470 01  TRAILER1.                                                            
002480     05  FILLER                  PIC X(06) VALUE 'SGPA: '.                
002490     05  TRAIL1-SGPA             PIC ZZ9.99.                              
002500     05  FILLER                  PIC X(03) VALUE ' | '.                   
002510     05  FILLER                  PIC X(06) VALUE 'CGPA: '.                
002520     05  TRAIL1-CGPA             PIC ZZ9.99.                              
002530     05  FILLER                  PIC X(104) VALUE SPACES.                 
002540                                                                          
002550 01  WS-CONTROLE-IMPRESSAO.                                               
002560     05  WS-CONTPAG              PIC 9(04) COMP VALUE 0.                  
002570     05  FILLER                  PIC X(04).                               
002580                                                                          
002590 PROCEDURE DIVISION.                                                      
002600                                                                          
002610 0000-INICIO.                                                             
002620     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
002630     PERFORM 0140-CARREGA-ALUNOS THRU 0140-CARREGA-ALUNOS-EXIT.           
002640     PERFORM 0160-CARREGA-DISCIPLINAS THRU                                
002650             0160-CARREGA-DISCIPLINAS-EXIT.                               
002660     PERFORM 0180-CARREGA-NOTAS THRU 0180-CARREGA-NOTAS-EXIT.             
002670     PERFORM 0190-CARREGA-SGPA THRU 0190-CARREGA-SGPA-EXIT.               
002680     PERFORM 0200-IMPRIME-BOLETINS THRU                                   
002690             0200-IMPRIME-BOLETINS-EXIT.                                  
002700     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
002710     STOP RUN.                                                            
002720                                                                          
002730 0100-ABRE-ARQUIVOS.                                                      
002740     OPEN INPUT STUDFL.                                                   
002750     OPEN INPUT SUBJFL.                                                   
002760     OPEN INPUT MARKFL.                                                   
002770     OPEN INPUT SGPAFL.                                                   
002780     OPEN OUTPUT LISTFL.                                                  
002790 0100-ABRE-ARQUIVOS-EXIT.                                                 
002800     EXIT.                                                                
002810                                                                          
002820 0140-CARREGA-ALUNOS.                                                     
002830     MOVE 0 TO WS-CONT-ALUNOS.                                            
002840     IF STATUS-STUD NOT = '00'                                            
002850        GO TO 0140-CARREGA-ALUNOS-EXIT.                                   
002860     READ STUDFL                                                          
002870         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
002880 0145-LE-ALUNO.                                                           
002890     READ STUDFL                                                          
002900         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
002910     ADD 1 TO WS-CONT-ALUNOS.                                             
002920     SET IX-ALU TO WS-CONT-ALUNOS.                                        
002930     MOVE SF-REGID TO WS-ALU-REGID (IX-ALU).                              
002940     MOVE SF-NOME TO WS-ALU-NOME (IX-ALU).                                
002950     MOVE SF-SEMESTRE TO WS-ALU-SEMESTRE (IX-ALU).                        
002960     MOVE SF-CGPA TO WS-ALU-CGPA (IX-ALU).                                
002970     MOVE 1 TO WS-ALU-ATIVO (IX-ALU).                                     
002980     GO TO 0145-LE-ALUNO.                                                 
002990 0140-CARREGA-ALUNOS-EXIT.                                                
003000     EXIT.                                                                
003010                                                                          
003020 0160-CARREGA-DISCIPLINAS.                                                
003030     MOVE 0 TO WS-CONT-DISCIPLINAS.                                       
003040     IF STATUS-SUBJ NOT = '00'                                            
003050        GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                              
003060     READ SUBJFL                                                          
003070         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
003080 0165-LE-DISCIPLINA.                                                      
003090     READ SUBJFL                                                          
003100         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
003110     ADD 1 TO WS-CONT-DISCIPLINAS.                                        
003120     SET IX-DIS TO WS-CONT-DISCIPLINAS.                                   
003130     MOVE SJ-REGID TO WS-DIS-REGID (IX-DIS).                              
003140     MOVE SJ-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS).                        
003150     MOVE SJ-NOME TO WS-DIS-NOME (IX-DIS).                                
003160     MOVE 1 TO WS-DIS-ATIVO (IX-DIS).                                     
003170     GO TO 0165-LE-DISCIPLINA.                                            
003180 0160-CARREGA-DISCIPLINAS-EXIT.                                           
003190     EXIT.                                                                
003200                                                                          
003210 0180-CARREGA-NOTAS.                                                      
003220     MOVE 0 TO WS-CONT-NOTAS.                                             
003230     IF STATUS-MARK NOT = '00'                                            
003240        GO TO 0180-CARREGA-NOTAS-EXIT.                                    
003250     READ MARKFL                                                          
003260         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
003270 0185-LE-NOTA.                                                            
003280     READ MARKFL                                                          
003290         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
003300     ADD 1 TO WS-CONT-NOTAS.                                              
003310     SET IX-NOT TO WS-CONT-NOTAS.                                         
003320     MOVE MK-REGID TO WS-NOT-REGID (IX-NOT).                              
003330     MOVE MK-SEMESTRE TO WS-NOT-SEMESTRE (IX-NOT).                        
003340     MOVE MK-DISCIPLINA TO WS-NOT-DISC (IX-NOT).                          
003350     MOVE MK-EXAME TO WS-NOT-EXAME (IX-NOT).                              
003360     MOVE MK-VALORES TO WS-NOT-VALORES (IX-NOT).                          
003370     MOVE 1 TO WS-NOT-ATIVO (IX-NOT).                                     
003380     GO TO 0185-LE-NOTA.                                                  
003390 0180-CARREGA-NOTAS-EXIT.                                                 
003400     EXIT.                                                                
003410                                                                          
003420 0190-CARREGA-SGPA.                                                       
003430     MOVE 0 TO WS-CONT-SGPA.                                              
003440     IF STATUS-SGPA NOT = '00'                                            
003450        GO TO 0190-CARREGA-SGPA-EXIT.                                     
003460     READ SGPAFL                                                          
003470         AT END GO TO 0190-CARREGA-SGPA-EXIT.                             
003480 0195-LE-SGPA.                                                            
003490     READ SGPAFL                                                          
003500         AT END GO TO 0190-CARREGA-SGPA-EXIT.                             
003510     ADD 1 TO WS-CONT-SGPA.                                               
003520     SET IX-SGP TO WS-CONT-SGPA.                                          
003530     MOVE SG-REGID TO WS-SGP-REGID (IX-SGP).                              
003540     MOVE SG-SEMESTRE TO WS-SGP-SEMESTRE (IX-SGP).                        
003550     MOVE SG-VALOR TO WS-SGP-VALOR (IX-SGP).                              
003560     MOVE 1 TO WS-SGP-ATIVO (IX-SGP).                                     
003570     GO TO 0195-LE-SGPA.                                                  
003580 0190-CARREGA-SGPA-EXIT.                                                  
003590     EXIT.                                                                
003600                                                                          
003610 0200-IMPRIME-BOLETINS.                                                   
003620     IF WS-CONT-ALUNOS = 0                                                
003630        GO TO 0200-IMPRIME-BOLETINS-EXIT.                                 
003640     SET IX-ALU TO 1.                                                     
003650 0210-LOOP-ALUNO.                                                         
003660     IF WS-ALU-ATIVO (IX-ALU) = 1                                         
003670        PERFORM 0220-IMPRIME-CABECALHO THRU                               
003680                0220-IMPRIME-CABECALHO-EXIT                               
003690        PERFORM 0250-IMPRIME-SEMESTRES THRU                               
003700                0250-IMPRIME-SEMESTRES-EXIT.                              
003710     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
003720        GO TO 0200-IMPRIME-BOLETINS-EXIT.                                 
003730     SET IX-ALU UP BY 1.                                                  
003740     GO TO 0210-LOOP-ALUNO.                                               
003750 0200-IMPRIME-BOLETINS-EXIT.                                              
003760     EXIT.                                                                
003770                                                                          
003780 0220-IMPRIME-CABECALHO.                                                  
003790     ADD 1 TO WS-CONTPAG.                                                 
003800     MOVE WS-ALU-REGID (IX-ALU) TO CABE1-REGID.                           
003810     MOVE WS-ALU-NOME (IX-ALU) TO CABE1-NOME.                             
003820     MOVE WS-CONTPAG TO PAG-CABE1.                                        
003830     WRITE REG-LISTFL FROM CABE1 AFTER PAGE.                              
003840 0220-IMPRIME-CABECALHO-EXIT.                                             
003850     EXIT.                                                                
003860                                                                          
003870 0250-IMPRIME-SEMESTRES.                                                  
003880     IF WS-ALU-SEMESTRE (IX-ALU) = 0                                      
003890        GO TO 0250-IMPRIME-SEMESTRES-EXIT.                                
003900     MOVE 1 TO WS-SEM-CORRENTE.                                           
003910 0260-LOOP-SEMESTRE.                                                      
003920     MOVE WS-SEM-CORRENTE TO WS-SEM-NUM.                                  
003930     MOVE WS-SEM-DISPLAY TO CABE2-SEMESTRE.                               
003940     WRITE REG-LISTFL FROM CABE2 AFTER 2.                                 
003950     WRITE REG-LISTFL FROM CABE3 AFTER 1.                                 
003960     PERFORM 0300-IMPRIME-DISCIPLINAS THRU                                
003970             0300-IMPRIME-DISCIPLINAS-EXIT.                               
003980     PERFORM 0400-IMPRIME-TRAILER THRU                                    
003990             0400-IMPRIME-TRAILER-EXIT.                                   
004000     IF WS-SEM-CORRENTE NOT < WS-ALU-SEMESTRE (IX-ALU)                    
004010        GO TO 0250-IMPRIME-SEMESTRES-EXIT.                                
004020     ADD 1 TO WS-SEM-CORRENTE.                                            
004030     GO TO 0260-LOOP-SEMESTRE.                                            
004040 0250-IMPRIME-SEMESTRES-EXIT.                                             
004050     EXIT.                                                                
004060                                                                          
004070 0300-IMPRIME-DISCIPLINAS.                                                
004080     IF WS-CONT-DISCIPLINAS = 0                                           
004090        GO TO 0300-IMPRIME-DISCIPLINAS-EXIT.                              
004100     SET IX-DIS TO 1.                                                     
004110 0310-LOOP-DISC.                                                          
004120     IF WS-DIS-REGID (IX-DIS) = WS-ALU-REGID (IX-ALU)                     
004130           AND WS-DIS-SEMESTRE (IX-DIS) = WS-SEM-CORRENTE                 
004140           AND WS-DIS-ATIVO (IX-DIS) = 1                                  
004150        PERFORM 0320-CALCULA-NOTA-DISC THRU                               
004160                0320-CALCULA-NOTA-DISC-EXIT                               
004170        PERFORM 0330-MONTA-DETALHE THRU                                   
004180                0330-MONTA-DETALHE-EXIT                                   
004190        WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                            
004200     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
004210        GO TO 0300-IMPRIME-DISCIPLINAS-EXIT.                              
004220     SET IX-DIS UP BY 1.                                                  
004230     GO TO 0310-LOOP-DISC.                                                
004240 0300-IMPRIME-DISCIPLINAS-EXIT.                                           
004250     EXIT.                                                                
004260                                                                          
004270 0320-CALCULA-NOTA-DISC.                                                  
004280     MOVE 0 TO WS-DISC-COMPLETA.                                          
004290     MOVE 'CAT1' TO WS-EXAME-BUSCA.                                       
004300     PERFORM 0340-OBTEM-NOTA-EXAME THRU                                   
004310             0340-OBTEM-NOTA-EXAME-EXIT.                                  
004320     MOVE WS-ACHOU-EXAME TO WS-ACHOU-CAT1.                                
004330     MOVE WS-UNI-VALOR TO WS-VAL-CAT1.                                    
004340     MOVE 'CAT2' TO WS-EXAME-BUSCA.                                       
004350     PERFORM 0340-OBTEM-NOTA-EXAME THRU                                   
004360             0340-OBTEM-NOTA-EXAME-EXIT.                                  
004370     MOVE WS-ACHOU-EXAME TO WS-ACHOU-CAT2.                                
004380     MOVE WS-UNI-VALOR TO WS-VAL-CAT2.                                    
004390     MOVE 'FAT ' TO WS-EXAME-BUSCA.                                       
004400     PERFORM 0340-OBTEM-NOTA-EXAME THRU                                   
004410             0340-OBTEM-NOTA-EXAME-EXIT.                                  
004420     MOVE WS-ACHOU-EXAME TO WS-ACHOU-FAT.                                 
004430     MOVE WS-UNI-VALOR TO WS-VAL-FAT.                                     
004440     IF WS-ACHOU-CAT1 = 0 OR WS-ACHOU-CAT2 = 0 OR WS-ACHOU-FAT = 0        
004450        GO TO 0320-CALCULA-NOTA-DISC-EXIT.                                
004460     MOVE 1 TO WS-DISC-COMPLETA.                                          
004470     COMPUTE WS-TOTAL-DISC ROUNDED =                                      
004480             (WS-VAL-CAT1 * 0.30) + (WS-VAL-CAT2 * 0.30) +                
004490             (WS-VAL-FAT * 0.40).                                         
004500     PERFORM 0350-MAPEIA-CONCEITO THRU 0350-MAPEIA-CONCEITO-EXIT.         
004510 0320-CALCULA-NOTA-DISC-EXIT.                                             
004520     EXIT.                                                                
004530                                                                          
004540 0340-OBTEM-NOTA-EXAME.                                                   
004550     MOVE 0 TO WS-ACHOU-EXAME.                                            
004560     MOVE 0 TO WS-UNI-VALOR.                                              
004570     IF WS-CONT-NOTAS = 0                                                 
004580        GO TO 0340-OBTEM-NOTA-EXAME-EXIT.                                 
004590     SET IX-NOT TO 1.                                                     
004600 0342-LOOP-ACHA-NOTA.                                                     
004610     IF WS-NOT-REGID (IX-NOT) = WS-DIS-REGID (IX-DIS)                     
004620           AND WS-NOT-SEMESTRE (IX-NOT) = WS-DIS-SEMESTRE (IX-DIS)        
004630           AND WS-NOT-DISC (IX-NOT) = WS-DIS-NOME (IX-DIS)                
004640           AND WS-NOT-EXAME (IX-NOT) = WS-EXAME-BUSCA                     
004650           AND WS-NOT-ATIVO (IX-NOT) = 1                                  
004660           AND WS-NOT-VALORES (IX-NOT) NOT = SPACES                       
004670        MOVE 1 TO WS-ACHOU-EXAME                                          
004680        PERFORM 0344-EXTRAI-ULTIMO-TOKEN THRU                             
004690                0344-EXTRAI-ULTIMO-TOKEN-EXIT                             
004700        GO TO 0340-OBTEM-NOTA-EXAME-EXIT.                                 
004710     IF IX-NOT NOT < WS-CONT-NOTAS                                        
004720        GO TO 0340-OBTEM-NOTA-EXAME-EXIT.                                 
004730     SET IX-NOT UP BY 1.                                                  
004740     GO TO 0342-LOOP-ACHA-NOTA.                                           
004750 0340-OBTEM-NOTA-EXAME-EXIT.                                              
004760     EXIT.                                                                
004770                                                                          
004780 0344-EXTRAI-ULTIMO-TOKEN.                                                
004790     MOVE 0 TO WS-POS-ULTIMO-PONTO.                                       
004800     MOVE 1 TO WS-SUBSC-VARRE.                                            
004810 0346-LOOP-ACHA-ULTIMO.                                                   
004820     IF WS-SUBSC-VARRE > 200                                              
004830        GO TO 0348-COPIA-TOKEN.                                           
004840     IF WS-NOT-VALORES (IX-NOT) (WS-SUBSC-VARRE:1) = ';'                  
004850        MOVE WS-SUBSC-VARRE TO WS-POS-ULTIMO-PONTO.                       
004860     ADD 1 TO WS-SUBSC-VARRE.                                             
004870     GO TO 0346-LOOP-ACHA-ULTIMO.                                         
004880 0348-COPIA-TOKEN.                                                        
004890     IF WS-POS-ULTIMO-PONTO = 0                                           
004900        MOVE WS-NOT-VALORES (IX-NOT) (1:5) TO WS-UNI-TEXTO                
004910        GO TO 0344-EXTRAI-ULTIMO-TOKEN-EXIT.                              
004920     ADD 1 TO WS-POS-ULTIMO-PONTO.                                        
004930     MOVE WS-NOT-VALORES (IX-NOT) (WS-POS-ULTIMO-PONTO:5) TO              
004940          WS-UNI-TEXTO.                                                   
004950 0344-EXTRAI-ULTIMO-TOKEN-EXIT.                                           
004960     EXIT.                                                                
004970                                                                          
004980 0350-MAPEIA-CONCEITO.                                                    
004990     IF WS-TOTAL-DISC NOT < 90                                            
005000        MOVE 'S' TO WS-LETRA-DISC                                         
005010        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005020     IF WS-TOTAL-DISC NOT < 80                                            
005030        MOVE 'A' TO WS-LETRA-DISC                                         
005040        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005050     IF WS-TOTAL-DISC NOT < 70                                            
005060        MOVE 'B' TO WS-LETRA-DISC                                         
005070        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005080     IF WS-TOTAL-DISC NOT < 60                                            
005090        MOVE 'C' TO WS-LETRA-DISC                                         
005100        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005110     IF WS-TOTAL-DISC NOT < 50                                            
005120        MOVE 'D' TO WS-LETRA-DISC                                         
005130        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005140     IF WS-TOTAL-DISC NOT < 40                                            
005150        MOVE 'E' TO WS-LETRA-DISC                                         
005160        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005170     MOVE 'F' TO WS-LETRA-DISC.                                           
005180 0350-MAPEIA-CONCEITO-EXIT.                                               
005190     EXIT.                                                                
005200                                                                          
005210 0330-MONTA-DETALHE.                                                      
005220     MOVE WS-DIS-NOME (IX-DIS) TO DET1-DISC.                              
005230     IF WS-ACHOU-CAT1 = 1                                                 
005240        MOVE WS-VAL-CAT1 TO WS-EDIC-VALOR                                 
005250        MOVE WS-EDIC-TEXTO TO DET1-CAT1                                   
005260     ELSE                                                                 
005270        MOVE '-' TO DET1-CAT1.                                            
005280     IF WS-ACHOU-CAT2 = 1                                                 
005290        MOVE WS-VAL-CAT2 TO WS-EDIC-VALOR                                 
005300        MOVE WS-EDIC-TEXTO TO DET1-CAT2                                   
005310     ELSE                                                                 
005320        MOVE '-' TO DET1-CAT2.                                            
005330     IF WS-ACHOU-FAT = 1                                                  
005340        MOVE WS-VAL-FAT TO WS-EDIC-VALOR                                  
005350        MOVE WS-EDIC-TEXTO TO DET1-FAT                                    
005360     ELSE                                                                 
005370        MOVE '-' TO DET1-FAT.                                             
005380     IF WS-DISC-COMPLETA = 1                                              
005390        MOVE WS-TOTAL-DISC TO WS-EDIC-VALOR                               
005400        MOVE WS-EDIC-TEXTO TO DET1-TOTAL                                  
005410        MOVE WS-LETRA-DISC TO DET1-CONC                                   
005420     ELSE                                                                 
005430        MOVE '-' TO DET1-TOTAL                                            
005440        MOVE '-' TO DET1-CONC.                                            
005450 0330-MONTA-DETALHE-EXIT.                                                 
005460     EXIT.                                                                
005470                                                                          
005480 0400-IMPRIME-TRAILER.                                                    
005490     PERFORM 0410-PROCURA-SGPA THRU 0410-PROCURA-SGPA-EXIT.               
005500     MOVE WS-SGPA-SEMESTRE TO TRAIL1-SGPA.                                
005510     MOVE WS-ALU-CGPA (IX-ALU) TO TRAIL1-CGPA.                            
005520     WRITE REG-LISTFL FROM TRAILER1 AFTER 2.                              
005530 0400-IMPRIME-TRAILER-EXIT.                                               
005540     EXIT.                                                                
005550                                                                          
005560 0410-PROCURA-SGPA.                                                       
005570     MOVE 0 TO WS-SGPA-SEMESTRE.                                          
005580     IF WS-CONT-SGPA = 0                                                  
005590        GO TO 0410-PROCURA-SGPA-EXIT.                                     
005600     SET IX-SGP TO 1.                                                     
005610 0415-LOOP-PROCURA-SGPA.                                                  
005620     IF WS-SGP-REGID (IX-SGP) = WS-ALU-REGID (IX-ALU)                     
005630           AND WS-SGP-SEMESTRE (IX-SGP) = WS-SEM-CORRENTE                 
005640           AND WS-SGP-ATIVO (IX-SGP) = 1                                  
005650        MOVE WS-SGP-VALOR (IX-SGP) TO WS-SGPA-SEMESTRE                    
005660        GO TO 0410-PROCURA-SGPA-EXIT.                                     
005670     IF IX-SGP NOT < WS-CONT-SGPA                                         
005680        GO TO 0410-PROCURA-SGPA-EXIT.                                     
005690     SET IX-SGP UP BY 1.                                                  
005700     GO TO 0415-LOOP-PROCURA-SGPA.                                        
005710 0410-PROCURA-SGPA-EXIT.                                                  
005720     EXIT.                                                                
005730                                                                          
005740 0999-FECHA-ARQUIVOS.                                                     
005750     CLOSE STUDFL.                                                        
005760     CLOSE SUBJFL.                                                        
005770     CLOSE MARKFL.                                                        
005780     CLOSE SGPAFL.                                                        
005790     CLOSE LISTFL.                                                        
005800 0999-FECHA-ARQUIVOS-EXIT.                                                
005810     EXIT.                                                                
