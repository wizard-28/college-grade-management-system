000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : M.ALVES                                                
000130* PROGRAMADOR(A) : M.ALVES                                                
000140* FINALIDADE : CALCULO DE SGPA/CGPA POR SEMESTRE E PROMOCAO               
000150*              GERAL DO CORPO DISCENTE (FIM DE CICLO CAT1/CAT2/           
000160*              FAT) DO CONTROLE ACADEMICO.                                
000170* DATA : 14/03/1990                                                       
000180*----------------------------------------------------------------         
000190* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000200* 1.0   14/03/1990  M.ALVES       IMPLANTACAO INICIAL - CALCULO           
000210*                                 DE MEDIA DO ALUNO POR BIMESTRE          
000220* 1.1   09/08/1990  M.ALVES       INCLUSAO DO CALCULO DE MEDIA            
000230*                                 GERAL DO CURSO                          
000240* 2.0   08/01/1993  C.PRADO       SUBSTITUICAO DO CALCULO POR             
000250*                                 BIMESTRE PELO CICLO CAT1/CAT2/          
000260*                                 FAT (OS-0261)                           
000270* 2.1   17/05/1994  C.PRADO       INCLUSAO DA TABELA DE                   
000280*                                 CONCEITOS (S/A/B/C/D/E/F)               
000290* 2.2   02/12/1995  C.PRADO       SGPA PASSA A DESCARTAR                  
000300*                                 DISCIPLINA INCOMPLETA DO                
000310*                                 CALCULO (OS-0347)                       
000320* 3.0   11/09/1997  F.MATOS       PROMOCAO GERAL DO CORPO                 
000330*                                 DISCENTE NUMA UNICA PASSADA             
000340*                                 (OS-0430)                               
000350* 3.1   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000360*                                 4 DIGITOS DE ANO - BUG DO               
000370*                                 MILENIO (OS-0502)                       
000380* 3.2   09/07/1999  F.MATOS       TESTE FINAL DE VIRADA DE                
000390*                                 SECULO - SEM OCORRENCIAS                
000400*                                 (OS-0519)                               
000410* 4.0   14/03/2001  R.TEIXEIRA    MIGRACAO DO CALCULO INTERATIVO          
000420*                                 PARA PROCESSAMENTO EM LOTE              
000430* 4.1   18/04/2002  R.TEIXEIRA    ARQUIVO DE SGPA POR SEMESTRE            
000440*                                 PASSA A SER PERSISTIDO EM               
000450*                                 DISCO (OS-0701)                         
000460* 4.2   25/02/2003  F.MATOS       REINICIO DE CICLO CAT1/CAT2/            
000470*                                 FAT PASSA A SER AUTOMATICO              
000480*                                 APOS A PROMOCAO (OS-0742)               
000490* 4.3   16/12/2003  R.TEIXEIRA    CORRIGIDA CONTAGEM DO FILLER DE         
000500*                                 WS-LINHA-DETALHE, QUE NAO FECHAVA       
000510*                                 COM OS 132 BYTES DA LINHA DE            
000520*                                 IMPRESSAO (OS-0789)                     
000530*================================================================         
000540 IDENTIFICATION DIVISION.                                                 
000550 PROGRAM-ID. GMPROM-COB.                                                  
000560 AUTHOR. M.ALVES.                                                         
000570 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000580 DATE-WRITTEN. 14/03/1990.                                                
000590 DATE-COMPILED.                                                           
000600 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000610                                                                          
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT STATEFL ASSIGN TO DISK                                        
000690                 ORGANIZATION LINE SEQUENTIAL                             
000700                 FILE STATUS STATUS-STATE.                                
000710                                                                          
000720     SELECT STUDFL ASSIGN TO DISK                                         
000730                 ORGANIZATION LINE SEQUENTIAL                             
000740                 FILE STATUS STATUS-STUD.                                 
000750                                                                          
000760     SELECT SUBJFL ASSIGN TO DISK                                         
000770                 ORGANIZATION LINE SEQUENTIAL                             
000780                 FILE STATUS STATUS-SUBJ.                                 
000790                                                                          
000800     SELECT MARKFL ASSIGN TO DISK                                         
000810                 ORGANIZATION LINE SEQUENTIAL                             
000820                 FILE STATUS STATUS-MARK.                                 
000830                                                                          
000840     SELECT SGPAFL ASSIGN TO DISK                                         
000850                 ORGANIZATION LINE SEQUENTIAL                             
000860                 FILE STATUS STATUS-SGPA.                                 
000870                                                                          
000880     SELECT LISTFL ASSIGN TO PRINTER                                      
000890                 FILE STATUS STATUS-LIST.                                 
000900                                                                          
000910 DATA DIVISION.                                                           
000920 FILE SECTION.                                                            
000930 FD  STATEFL                                                              
000940     LABEL RECORD STANDARD                                                
000950     VALUE OF FILE-ID 'state.csv'                                         
000960     RECORD CONTAINS 80 CHARACTERS.                                       
000970                                                                          
000980 01  REG-STATEFL.                                                         
000990     05  ST-SEMESTRE-ATUAL       PIC 9(04).                               
001000     05  ST-CAT1-DONE            PIC 9(01).                               
001010     05  ST-CAT2-DONE            PIC 9(01).                               
001020     05  ST-FAT-DONE             PIC 9(01).                               
001030     05  FILLER                  PIC X(73).                               
001040                                                                          
001050 FD  STUDFL                                                               
001060     LABEL RECORD STANDARD                                                
001070     VALUE OF FILE-ID 'students.csv'                                      
001080     RECORD CONTAINS 80 CHARACTERS.                                       
001090                                                                          
001100 01  REG-STUDFL.                                                          
001110     05  SF-REGID                PIC X(20).                               
001120     05  SF-NOME                 PIC X(40).                               
001130     05  SF-SEMESTRE             PIC 9(04).                               
001140     05  SF-CGPA                 PIC 9(02)V9(02).                         
001150     05  FILLER                  PIC X(12).                               
001160                                                                          
001170 FD  SUBJFL                                                               
001180     LABEL RECORD STANDARD                                                
001190     VALUE OF FILE-ID 'subjects.csv'                                      
001200     RECORD CONTAINS 80 CHARACTERS.                                       
001210                                                                          
001220 01  REG-SUBJFL.                                                          
001230     05  SJ-REGID                PIC X(20).                               
001240     05  SJ-SEMESTRE             PIC 9(04).                               
001250     05  SJ-NOME                 PIC X(30).                               
001260     05  FILLER                  PIC X(26).                               
001270                                                                          
001280 FD  MARKFL                                                               
001290     LABEL RECORD STANDARD                                                
001300     VALUE OF FILE-ID 'marks.csv'                                         
001310     RECORD CONTAINS 260 CHARACTERS.                                      
001320                                                                          
001330 01  REG-MARKFL.                                                          
001340     05  MK-REGID                PIC X(20).                               
001350     05  MK-SEMESTRE             PIC 9(04).                               
001360     05  MK-DISCIPLINA           PIC X(30).                               
001370     05  MK-EXAME                PIC X(04).                               
001380     05  MK-VALORES              PIC X(200).                              
001390     05  FILLER                  PIC X(02).                               
001400                                                                          
001410 FD  SGPAFL                                                               
001420     LABEL RECORD STANDARD                                                
001430     VALUE OF FILE-ID 'sgpa.csv'                                          
001440     RECORD CONTAINS 80 CHARACTERS.                                       
001450                                                                          
001460 01  REG-SGPAFL.                                                          
001470     05  SG-REGID                PIC X(20).                               
001480     05  SG-SEMESTRE             PIC 9(04).                               
001490     05  SG-VALOR                PIC 9(02)V9(02).                         
001500     05  FILLER                  PIC X(52).                               
001510                                                                          
001520 FD  LISTFL                                                               
001530     LABEL RECORD STANDARD.                                               
001540                                                                          
001550 01  REG-LISTFL                  PIC X(132).                              
001560                                                                          
001570 WORKING-STORAGE SECTION.                                                 
001580 01  STATUS-STATE            PIC X(02) VALUE SPACES.                      
001590 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
001600 01  STATUS-SUBJ             PIC X(02) VALUE SPACES.                      
001610 01  STATUS-MARK             PIC X(02) VALUE SPACES.                      
001620 01  STATUS-SGPA             PIC X(02) VALUE SPACES.                      
001630 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
001640                                                                          
001650 01  WS-ESTADO-CICLO.                                                     
001660     05  WS-SEMESTRE-ATUAL       PIC 9(04) COMP.                          
001670     05  WS-CAT1-ENCERRADO       PIC 9(01).                               
001680     05  WS-CAT2-ENCERRADO       PIC 9(01).                               
001690     05  WS-FAT-ENCERRADO        PIC 9(01).                               
001700     05  FILLER                  PIC X(10).                               
001710                                                                          
001720 01  WS-CONTADORES.                                                       
001730     05  WS-CONT-ALUNOS          PIC 9(04) COMP VALUE 0.                  
001740     05  WS-CONT-DISCIPLINAS     PIC 9(04) COMP VALUE 0.                  
001750     05  WS-CONT-NOTAS           PIC 9(04) COMP VALUE 0.                  
001760     05  WS-CONT-SGPA            PIC 9(04) COMP VALUE 0.                  
001770     05  WS-CONT-PROMOVIDOS      PIC 9(04) COMP VALUE 0.                  
001780     05  FILLER                  PIC X(10).                               
001790                                                                          
001800 01  WS-CALCULO.                                                          
001810     05  WS-SEM-ANTIGO           PIC 9(04) COMP VALUE 0.                  
001820     05  WS-SOMA-CONCEITOS       PIC 9(05) COMP VALUE 0.                  
001830     05  WS-QTDE-COMPLETAS       PIC 9(04) COMP VALUE 0.                  
001840     05  WS-SGPA-CALCULADO       PIC 9(02)V9(02) VALUE 0.                 
001850     05  WS-SOMA-SGPA            PIC 9(06)V9(02) VALUE 0.                 
001860     05  WS-QTDE-SEMESTRES       PIC 9(04) COMP VALUE 0.                  
001870     05  WS-CGPA-CALCULADO       PIC 9(02)V9(02) VALUE 0.                 
001880     05  WS-TOTAL-DISC           PIC 9(03)V9(02) VALUE 0.                 
001890     05  WS-CONCEITO-DISC        PIC 9(02) VALUE 0.                       
001900     05  WS-LETRA-DISC           PIC X(01) VALUE SPACE.                   
001910     05  WS-DISC-COMPLETA        PIC 9(01) VALUE 0.                       
001920     05  WS-VAL-CAT1             PIC 9(03)V9(02) VALUE 0.                 
001930     05  WS-VAL-CAT2             PIC 9(03)V9(02) VALUE 0.                 
001940     05  WS-VAL-FAT              PIC 9(03)V9(02) VALUE 0.                 
001950     05  WS-ACHOU-CAT1           PIC 9(01) VALUE 0.                       
001960     05  WS-ACHOU-CAT2           PIC 9(01) VALUE 0.                       
001970     05  WS-ACHOU-FAT            PIC 9(01) VALUE 0.                       
001980     05  WS-IX-SGP-ACHADO        PIC 9(04) COMP VALUE 0.                  
001990     05  WS-SGP-ACHADO           PIC 9(01) VALUE 0.                       
002000     05  WS-POS-ULTIMO-PONTO     PIC 9(04) COMP VALUE 0.                  
002010     05  WS-SUBSC-VARRE          PIC 9(04) COMP VALUE 0.                  
002020     05  WS-EXAME-BUSCA          PIC X(04) VALUE SPACES.                  
002030     05  WS-EXAME-GRAVAR         PIC X(04) VALUE SPACES.                  
002040     05  WS-ACHOU-EXAME          PIC 9(01) VALUE 0.                       
002050     05  FILLER                  PIC X(06).                               
002060                                                                          
002070 01  WS-VALORES-ACHADOS          PIC X(200).                              
002080                                                                          
002090 01  WS-AREA-NOTA-UNICA.                                                  
002100     05  WS-UNI-VALOR            PIC 9(03)V9(02).                         
002110 01  WS-AREA-NOTA-REDEF REDEFINES WS-AREA-NOTA-UNICA.                     
002120     05  WS-UNI-TEXTO            PIC X(05).                               
002130                                                                          
002140 01  WS-AREA-TOTAL-UNICA.                                                 
002150     05  WS-TOT-VALOR            PIC 9(03)V9(02).                         
002160 01  WS-AREA-TOTAL-REDEF REDEFINES WS-AREA-TOTAL-UNICA.                   
002170     05  WS-TOT-TEXTO            PIC X(06).                               
002180                                                                          
002190 01  WS-AREA-SEMESTRE.                                                    
002200     05  WS-SEM-NUM              PIC 9(04).                               
002210 01  WS-AREA-SEMESTRE-REDEF REDEFINES WS-AREA-SEMESTRE.                   
002220     05  WS-SEM-DISPLAY          PIC X(04).                               
002230                                                                          
002240 01  WS-TAB-ALUNOS.                                                       
002250     05  WS-ALUNO OCCURS 200 TIMES INDEXED BY IX-ALU.                     
002260         10  WS-ALU-REGID        PIC X(20).                               
002270         10  WS-ALU-NOME         PIC X(40).                               
002280         10  WS-ALU-SEMESTRE     PIC 9(04) COMP.                          
002290         10  WS-ALU-CGPA         PIC 9(02)V9(02).                         
002300         10  WS-ALU-ATIVO        PIC 9(01) COMP.                          
002310     05  FILLER                  PIC X(04).                               
002320                                                                          
002330 01  WS-TAB-DISCIPLINAS.                                                  
002340     05  WS-DISC OCCURS 2000 TIMES INDEXED BY IX-DIS.                     
002350         10  WS-DIS-REGID        PIC X(20).                               
002360         10  WS-DIS-SEMESTRE     PIC 9(04) COMP.                          
002370         10  WS-DIS-NOME         PIC X(30).                               
002380         10  WS-DIS-ATIVO        PIC 9(01) COMP.                          
002390     05  FILLER                  PIC X(04).                               
002400                                                                          
002410 01  WS-TAB-NOTAS.                                                        
002420     05  WS-NOTA OCCURS 3000 TIMES INDEXED BY IX-NOT.                     
002430         10  WS-NOT-REGID        PIC X(20).                               
002440         10  WS-NOT-SEMESTRE     PIC 9(04) COMP.                          
002450         10  WS-NOT-DISC         PIC X(30).                               
002460         10  WS-NOT-EXAME        PIC X(04).                               
002470         10  WS-NOT-VALORES      PIC X(200).                              
002480         10  WS-NOT-ATIVO        PIC 9(01) COMP.                          
002490     05  FILLER                  PIC X(04).                               
002500                                                                          
002510 01  WS-TAB-SGPA.                                                         
002520     05  WS-SGP OCCURS 2000 TIMES INDEXED BY IX-SGP.                      
002530         10  WS-SGP-REGID        PIC X(20).                               
002540         10  WS-SGP-SEMESTRE     PIC 9(04) COMP.                          
002550         10  WS-SGP-VALOR        PIC 9(02)V9(02).                         
002560         10  WS-SGP-ATIVO        PIC 9(01) COMP.                          
002570     05  FILLER                  PIC X(04).                               
002580                                                                          
002590 01  WS-LINHA-DETALHE.                                                    
002600     05  DET-REGID               PIC X(20).                               
002610     05  FILLER                  PIC X(02) VALUE SPACES.                  
002620     05  DET-SEM-ANTIGO          PIC 9(04).                               
002630     05  FILLER                  PIC X(02) VALUE SPACES.                  
002640     05  DET-SEM-NOVO            PIC 9(04).                               
002650     05  FILLER                  PIC X(02) VALUE SPACES.                  
002660     05  DET-SGPA                PIC ZZ9.99.                              
002670     05  FILLER                  PIC X(02) VALUE SPACES.                  
002680     05  DET-CGPA                PIC ZZ9.99.                              
002690     05  FILLER                  PIC X(84) VALUE SPACES.                  
002700 01  WS-LINHA-DETALHE-REDEF REDEFINES WS-LINHA-DETALHE.                   
002710     05  DET-LINHA               PIC X(132).                              
002720                                                                          
002730 01  WS-CABECALHO.                                                        
002740     05  CAB-TITULO1             PIC X(66) VALUE                          
002750         'CPD - INSTITUTO SAO LUCAS - PROMOCAO GERAL - GMPROM'.           
002760     05  FILLER                  PIC X(66) VALUE SPACES.                  
002770 01  WS-CABECALHO2.                                                       
002780     05  CAB-TITULO2             PIC X(66) VALUE                          
002790         'REGID                SEM-ANT SEM-NOVO SGPA   CGPA'.             
002800     05  FILLER                  PIC X(66) VALUE SPACES.                  
002810                                                                          
002820 01  WS-CONTROLE-IMPRESSAO.                                               
002830     05  WS-CONTLIN              PIC 9(04) COMP VALUE 0.                  
002840     05  WS-CONTPAG              PIC 9(04) COMP VALUE 0.                  
002850     05  FILLER                  PIC X(04).                               
002860                                                                          
002870 PROCEDURE DIVISION.                                                      
002880                                                                          
002890 0000-INICIO.                                                             
002900     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
002910     PERFORM 0120-CARREGA-ESTADO THRU 0120-CARREGA-ESTADO-EXIT.           
002920     PERFORM 0140-CARREGA-ALUNOS THRU 0140-CARREGA-ALUNOS-EXIT.           
002930     PERFORM 0160-CARREGA-DISCIPLINAS THRU                                
002940             0160-CARREGA-DISCIPLINAS-EXIT.                               
002950     PERFORM 0180-CARREGA-NOTAS THRU 0180-CARREGA-NOTAS-EXIT.             
002960     PERFORM 0190-CARREGA-SGPA THRU 0190-CARREGA-SGPA-EXIT.               
002970     PERFORM 0700-PROMOVE-TODOS THRU 0700-PROMOVE-TODOS-EXIT.             
002980     PERFORM 0750-REINICIA-CICLO THRU 0750-REINICIA-CICLO-EXIT.           
002990     PERFORM 0900-GRAVA-ARQUIVOS THRU 0900-GRAVA-ARQUIVOS-EXIT.           
003000     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
003010     STOP RUN.                                                            
003020                                                                          
003030 0100-ABRE-ARQUIVOS.                                                      
003040     OPEN INPUT STATEFL.                                                  
003050     OPEN INPUT STUDFL.                                                   
003060     OPEN INPUT SUBJFL.                                                   
003070     OPEN INPUT MARKFL.                                                   
003080     OPEN INPUT SGPAFL.                                                   
003090     OPEN OUTPUT LISTFL.                                                  
003100 0100-ABRE-ARQUIVOS-EXIT.                                                 
003110     EXIT.                                                                
003120                                                                          
003130 0120-CARREGA-ESTADO.                                                     
003140     MOVE 1 TO WS-SEMESTRE-ATUAL.                                         
003150     MOVE 0 TO WS-CAT1-ENCERRADO.                                         
003160     MOVE 0 TO WS-CAT2-ENCERRADO.                                         
003170     MOVE 0 TO WS-FAT-ENCERRADO.                                          
003180     IF STATUS-STATE NOT = '00'                                           
003190        GO TO 0120-CARREGA-ESTADO-EXIT.                                   
003200     READ STATEFL                                                         
003210         AT END GO TO 0120-CARREGA-ESTADO-EXIT.                           
003220     READ STATEFL                                                         
003230         AT END GO TO 0120-CARREGA-ESTADO-EXIT.                           
003240     MOVE ST-SEMESTRE-ATUAL TO WS-SEMESTRE-ATUAL.                         
003250     MOVE ST-CAT1-DONE TO WS-CAT1-ENCERRADO.                              
003260     MOVE ST-CAT2-DONE TO WS-CAT2-ENCERRADO.                              
003270     MOVE ST-FAT-DONE TO WS-FAT-ENCERRADO.                                
003280 0120-CARREGA-ESTADO-EXIT.                                                
003290     EXIT.                                                                
003300                                                                          
003310 0140-CARREGA-ALUNOS.                                                     
003320     MOVE 0 TO WS-CONT-ALUNOS.                                            
003330     IF STATUS-STUD NOT = '00'                                            
003340        GO TO 0140-CARREGA-ALUNOS-EXIT.                                   
003350     READ STUDFL                                                          
003360         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
003370 0145-LE-ALUNO.                                                           
003380     READ STUDFL                                                          
003390         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
003400     ADD 1 TO WS-CONT-ALUNOS.                                             
003410     SET IX-ALU TO WS-CONT-ALUNOS.                                        
003420     MOVE SF-REGID TO WS-ALU-REGID (IX-ALU).                              
003430     MOVE SF-NOME TO WS-ALU-NOME (IX-ALU).                                
003440     MOVE SF-SEMESTRE TO WS-ALU-SEMESTRE (IX-ALU).                        
003450     MOVE SF-CGPA TO WS-ALU-CGPA (IX-ALU).                                
003460     MOVE 1 TO WS-ALU-ATIVO (IX-ALU).                                     
003470     GO TO 0145-LE-ALUNO.                                                 
003480 0140-CARREGA-ALUNOS-EXIT.                                                
003490     EXIT.                                                                
003500                                                                          
003510 0160-CARREGA-DISCIPLINAS.                                                
003520     MOVE 0 TO WS-CONT-DISCIPLINAS.                                       
003530     IF STATUS-SUBJ NOT = '00'                                            
003540        GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                              
003550     READ SUBJFL                                                          
003560         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
003570 0165-LE-DISCIPLINA.                                                      
003580     READ SUBJFL                                                          
003590         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
003600     ADD 1 TO WS-CONT-DISCIPLINAS.                                        
003610     SET IX-DIS TO WS-CONT-DISCIPLINAS.                                   
003620     MOVE SJ-REGID TO WS-DIS-REGID (IX-DIS).                              
003630     MOVE SJ-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS).                        
003640     MOVE SJ-NOME TO WS-DIS-NOME (IX-DIS).                                
003650     MOVE 1 TO WS-DIS-ATIVO (IX-DIS).                                     
003660     GO TO 0165-LE-DISCIPLINA.                                            
003670 0160-CARREGA-DISCIPLINAS-EXIT.                                           
003680     EXIT.                                                                
003690                                                                          
003700 0180-CARREGA-NOTAS.                                                      
003710     MOVE 0 TO WS-CONT-NOTAS.                                             
003720     IF STATUS-MARK NOT = '00'                                            
003730        GO TO 0180-CARREGA-NOTAS-EXIT.                                    
003740     READ MARKFL                                                          
003750         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
003760 0185-LE-NOTA.                                                            
003770     READ MARKFL                                                          
003780         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
003790     ADD 1 TO WS-CONT-NOTAS.                                              
003800     SET IX-NOT TO WS-CONT-NOTAS.                                         
003810     MOVE MK-REGID TO WS-NOT-REGID (IX-NOT).                              
003820     MOVE MK-SEMESTRE TO WS-NOT-SEMESTRE (IX-NOT).                        
003830     MOVE MK-DISCIPLINA TO WS-NOT-DISC (IX-NOT).                          
003840     MOVE MK-EXAME TO WS-NOT-EXAME (IX-NOT).                              
003850     MOVE MK-VALORES TO WS-NOT-VALORES (IX-NOT).                          
003860     MOVE 1 TO WS-NOT-ATIVO (IX-NOT).                                     
003870     GO TO 0185-LE-NOTA.                                                  
003880 0180-CARREGA-NOTAS-EXIT.                                                 
003890     EXIT.                                                                
003900                                                                          
003910 0190-CARREGA-SGPA.                                                       
003920     MOVE 0 TO WS-CONT-SGPA.                                              
003930     IF STATUS-SGPA NOT = '00'                                            
003940        GO TO 0190-CARREGA-SGPA-EXIT.                                     
003950     READ SGPAFL                                                          
003960         AT END GO TO 0190-CARREGA-SGPA-EXIT.                             
003970 0195-LE-SGPA.                                                            
003980     READ SGPAFL                                                          
003990         AT END GO TO 0190-CARREGA-SGPA-EXIT.                             
004000     ADD 1 TO WS-CONT-SGPA.                                               
004010     SET IX-SGP TO WS-CONT-SGPA.                                          
004020     MOVE SG-REGID TO WS-SGP-REGID (IX-SGP).                              
004030     MOVE SG-SEMESTRE TO WS-SGP-SEMESTRE (IX-SGP).                        
004040     MOVE SG-VALOR TO WS-SGP-VALOR (IX-SGP).                              
004050     MOVE 1 TO WS-SGP-ATIVO (IX-SGP).                                     
004060     GO TO 0195-LE-SGPA.                                                  
004070 0190-CARREGA-SGPA-EXIT.                                                  
004080     EXIT.                                                                
004090                                                                          
004100 0300-OBTEM-NOTA-EXAME.                                                   
004110*    RECEBE O CODIGO DO EXAME EM WS-EXAME-BUSCA E DEVOLVE O               
004120*    ULTIMO VALOR LANCADO PARA A DISCIPLINA DA LINHA IX-DIS.              
004130     MOVE 0 TO WS-ACHOU-EXAME.                                            
004140     MOVE 0 TO WS-UNI-VALOR.                                              
004150     IF WS-CONT-NOTAS = 0                                                 
004160        GO TO 0300-OBTEM-NOTA-EXAME-EXIT.                                 
004170     SET IX-NOT TO 1.                                                     
004180 0305-LOOP-ACHA-NOTA.                                                     
004190     IF WS-NOT-REGID (IX-NOT) = WS-DIS-REGID (IX-DIS)                     
004200           AND WS-NOT-SEMESTRE (IX-NOT) = WS-DIS-SEMESTRE (IX-DIS)        
004210           AND WS-NOT-DISC (IX-NOT) = WS-DIS-NOME (IX-DIS)                
004220           AND WS-NOT-EXAME (IX-NOT) = WS-EXAME-BUSCA                     
004230           AND WS-NOT-ATIVO (IX-NOT) = 1                                  
004240           AND WS-NOT-VALORES (IX-NOT) NOT = SPACES                       
004250        MOVE 1 TO WS-ACHOU-EXAME                                          
004260        PERFORM 0310-EXTRAI-ULTIMO-TOKEN THRU                             
004270                0310-EXTRAI-ULTIMO-TOKEN-EXIT                             
004280        GO TO 0300-OBTEM-NOTA-EXAME-EXIT.                                 
004290     IF IX-NOT NOT < WS-CONT-NOTAS                                        
004300        GO TO 0300-OBTEM-NOTA-EXAME-EXIT.                                 
004310     SET IX-NOT UP BY 1.                                                  
004320     GO TO 0305-LOOP-ACHA-NOTA.                                           
004330 0300-OBTEM-NOTA-EXAME-EXIT.                                              
004340     EXIT.                                                                
004350                                                                          
004360 0310-EXTRAI-ULTIMO-TOKEN.                                                
004370     MOVE 0 TO WS-POS-ULTIMO-PONTO.                                       
004380     MOVE 1 TO WS-SUBSC-VARRE.                                            
004390 0312-LOOP-ACHA-ULTIMO.                                                   
004400     IF WS-SUBSC-VARRE > 200                                              
004410        GO TO 0315-COPIA-TOKEN.                                           
004420     IF WS-NOT-VALORES (IX-NOT) (WS-SUBSC-VARRE:1) = ';'                  
004430        MOVE WS-SUBSC-VARRE TO WS-POS-ULTIMO-PONTO.                       
004440     ADD 1 TO WS-SUBSC-VARRE.                                             
004450     GO TO 0312-LOOP-ACHA-ULTIMO.                                         
004460 0315-COPIA-TOKEN.                                                        
004470     IF WS-POS-ULTIMO-PONTO = 0                                           
004480        MOVE WS-NOT-VALORES (IX-NOT) (1:5) TO WS-UNI-TEXTO                
004490        GO TO 0310-EXTRAI-ULTIMO-TOKEN-EXIT.                              
004500     ADD 1 TO WS-POS-ULTIMO-PONTO.                                        
004510     MOVE WS-NOT-VALORES (IX-NOT) (WS-POS-ULTIMO-PONTO:5) TO              
004520          WS-UNI-TEXTO.                                                   
004530 0310-EXTRAI-ULTIMO-TOKEN-EXIT.                                           
004540     EXIT.                                                                
004550                                                                          
004560 0320-CALCULA-NOTA-DISC.                                                  
004570*    APURA OS TRES EXAMES DA DISCIPLINA CORRENTE (IX-DIS) E,              
004580*    SE COMPLETA, O TOTAL PONDERADO E O CONCEITO (REGRAS 1/2).            
004590     MOVE 0 TO WS-DISC-COMPLETA.                                          
004600     MOVE 'CAT1' TO WS-EXAME-BUSCA.                                       
004610     PERFORM 0300-OBTEM-NOTA-EXAME THRU                                   
004620             0300-OBTEM-NOTA-EXAME-EXIT.                                  
004630     MOVE WS-ACHOU-EXAME TO WS-ACHOU-CAT1.                                
004640     MOVE WS-UNI-VALOR TO WS-VAL-CAT1.                                    
004650     MOVE 'CAT2' TO WS-EXAME-BUSCA.                                       
004660     PERFORM 0300-OBTEM-NOTA-EXAME THRU                                   
004670             0300-OBTEM-NOTA-EXAME-EXIT.                                  
004680     MOVE WS-ACHOU-EXAME TO WS-ACHOU-CAT2.                                
004690     MOVE WS-UNI-VALOR TO WS-VAL-CAT2.                                    
004700     MOVE 'FAT ' TO WS-EXAME-BUSCA.                                       
004710     PERFORM 0300-OBTEM-NOTA-EXAME THRU                                   
004720             0300-OBTEM-NOTA-EXAME-EXIT.                                  
004730     MOVE WS-ACHOU-EXAME TO WS-ACHOU-FAT.                                 
004740     MOVE WS-UNI-VALOR TO WS-VAL-FAT.                                     
004750     IF WS-ACHOU-CAT1 = 0 OR WS-ACHOU-CAT2 = 0 OR WS-ACHOU-FAT = 0        
004760        GO TO 0320-CALCULA-NOTA-DISC-EXIT.                                
004770     MOVE 1 TO WS-DISC-COMPLETA.                                          
004780     COMPUTE WS-TOTAL-DISC ROUNDED =                                      
004790             (WS-VAL-CAT1 * 0.30) + (WS-VAL-CAT2 * 0.30) +                
004800             (WS-VAL-FAT * 0.40).                                         
004810     PERFORM 0350-MAPEIA-CONCEITO THRU 0350-MAPEIA-CONCEITO-EXIT.         
004820 0320-CALCULA-NOTA-DISC-EXIT.                                             
004830     EXIT.                                                                
004840                                                                          
004850 0350-MAPEIA-CONCEITO.                                                    
004860     IF WS-TOTAL-DISC NOT < 90                                            
004870        MOVE 10 TO WS-CONCEITO-DISC                                       
004880        MOVE 'S' TO WS-LETRA-DISC                                         
004890        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
004900     IF WS-TOTAL-DISC NOT < 80                                            
004910        MOVE 9 TO WS-CONCEITO-DISC                                        
004920        MOVE 'A' TO WS-LETRA-DISC                                         
004930        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
004940     IF WS-TOTAL-DISC NOT < 70                                            
004950        MOVE 8 TO WS-CONCEITO-DISC                                        
004960        MOVE 'B' TO WS-LETRA-DISC                                         
004970        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
004980     IF WS-TOTAL-DISC NOT < 60                                            
004990        MOVE 7 TO WS-CONCEITO-DISC                                        
005000        MOVE 'C' TO WS-LETRA-DISC                                         
005010        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005020     IF WS-TOTAL-DISC NOT < 50                                            
005030        MOVE 6 TO WS-CONCEITO-DISC                                        
005040        MOVE 'D' TO WS-LETRA-DISC                                         
005050        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005060     IF WS-TOTAL-DISC NOT < 40                                            
005070        MOVE 5 TO WS-CONCEITO-DISC                                        
005080        MOVE 'E' TO WS-LETRA-DISC                                         
005090        GO TO 0350-MAPEIA-CONCEITO-EXIT.                                  
005100     MOVE 0 TO WS-CONCEITO-DISC.                                          
005110     MOVE 'F' TO WS-LETRA-DISC.                                           
005120 0350-MAPEIA-CONCEITO-EXIT.                                               
005130     EXIT.                                                                
005140                                                                          
005150 0400-CALCULA-SGPA.                                                       
005160*    PERCORRE AS DISCIPLINAS DO SEMESTRE CORRENTE DO ALUNO                
005170*    (IX-ALU) E APURA O SGPA (REGRA 3).                                   
005180     MOVE 0 TO WS-SOMA-CONCEITOS.                                         
005190     MOVE 0 TO WS-QTDE-COMPLETAS.                                         
005200     IF WS-CONT-DISCIPLINAS = 0                                           
005210        GO TO 0430-GRAVA-SGPA.                                            
005220     SET IX-DIS TO 1.                                                     
005230 0410-LOOP-DISC-SEMESTRE.                                                 
005240     IF WS-DIS-REGID (IX-DIS) = WS-ALU-REGID (IX-ALU)                     
005250           AND WS-DIS-SEMESTRE (IX-DIS) = WS-ALU-SEMESTRE (IX-ALU)        
005260           AND WS-DIS-ATIVO (IX-DIS) = 1                                  
005270        PERFORM 0320-CALCULA-NOTA-DISC THRU                               
005280                0320-CALCULA-NOTA-DISC-EXIT                               
005290        IF WS-DISC-COMPLETA = 1                                           
005300           ADD WS-CONCEITO-DISC TO WS-SOMA-CONCEITOS                      
005310           ADD 1 TO WS-QTDE-COMPLETAS.                                    
005320     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
005330        GO TO 0430-GRAVA-SGPA.                                            
005340     SET IX-DIS UP BY 1.                                                  
005350     GO TO 0410-LOOP-DISC-SEMESTRE.                                       
005360 0430-GRAVA-SGPA.                                                         
005370     IF WS-QTDE-COMPLETAS = 0                                             
005380        MOVE 0 TO WS-SGPA-CALCULADO                                       
005390        GO TO 0440-ARMAZENA-SGPA.                                         
005400     COMPUTE WS-SGPA-CALCULADO ROUNDED =                                  
005410             WS-SOMA-CONCEITOS / WS-QTDE-COMPLETAS.                       
005420 0440-ARMAZENA-SGPA.                                                      
005430     PERFORM 0450-PROCURA-SGPA THRU 0450-PROCURA-SGPA-EXIT.               
005440     IF WS-SGP-ACHADO = 1                                                 
005450        SET IX-SGP TO WS-IX-SGP-ACHADO                                    
005460        MOVE WS-SGPA-CALCULADO TO WS-SGP-VALOR (IX-SGP)                   
005470        GO TO 0400-CALCULA-SGPA-EXIT.                                     
005480     IF WS-CONT-SGPA NOT < 2000                                           
005490        GO TO 0400-CALCULA-SGPA-EXIT.                                     
005500     ADD 1 TO WS-CONT-SGPA.                                               
005510     SET IX-SGP TO WS-CONT-SGPA.                                          
005520     MOVE WS-ALU-REGID (IX-ALU) TO WS-SGP-REGID (IX-SGP).                 
005530     MOVE WS-ALU-SEMESTRE (IX-ALU) TO WS-SGP-SEMESTRE (IX-SGP).           
005540     MOVE WS-SGPA-CALCULADO TO WS-SGP-VALOR (IX-SGP).                     
005550     MOVE 1 TO WS-SGP-ATIVO (IX-SGP).                                     
005560 0400-CALCULA-SGPA-EXIT.                                                  
005570     EXIT.                                                                
005580                                                                          
005590 0450-PROCURA-SGPA.                                                       
005600     MOVE 0 TO WS-SGP-ACHADO.                                             
005610     MOVE 0 TO WS-IX-SGP-ACHADO.                                          
005620     IF WS-CONT-SGPA = 0                                                  
005630        GO TO 0450-PROCURA-SGPA-EXIT.                                     
005640     SET IX-SGP TO 1.                                                     
005650 0455-LOOP-PROCURA-SGPA.                                                  
005660     IF WS-SGP-REGID (IX-SGP) = WS-ALU-REGID (IX-ALU)                     
005670           AND WS-SGP-SEMESTRE (IX-SGP) = WS-ALU-SEMESTRE (IX-ALU)        
005680           AND WS-SGP-ATIVO (IX-SGP) = 1                                  
005690        MOVE 1 TO WS-SGP-ACHADO                                           
005700        SET WS-IX-SGP-ACHADO TO IX-SGP                                    
005710        GO TO 0450-PROCURA-SGPA-EXIT.                                     
005720     IF IX-SGP NOT < WS-CONT-SGPA                                         
005730        GO TO 0450-PROCURA-SGPA-EXIT.                                     
005740     SET IX-SGP UP BY 1.                                                  
005750     GO TO 0455-LOOP-PROCURA-SGPA.                                        
005760 0450-PROCURA-SGPA-EXIT.                                                  
005770     EXIT.                                                                
005780                                                                          
005790 0500-CALCULA-CGPA.                                                       
005800*    MEDIA ARITMETICA DE TODOS OS SGPA ARMAZENADOS DO ALUNO               
005810*    (IX-ALU), DO SEMESTRE 1 ATE O SEMESTRE CORRENTE (REGRA 4).           
005820     MOVE 0 TO WS-SOMA-SGPA.                                              
005830     MOVE 0 TO WS-QTDE-SEMESTRES.                                         
005840     IF WS-CONT-SGPA = 0                                                  
005850        MOVE 0 TO WS-CGPA-CALCULADO                                       
005860        MOVE WS-CGPA-CALCULADO TO WS-ALU-CGPA (IX-ALU)                    
005870        GO TO 0500-CALCULA-CGPA-EXIT.                                     
005880     SET IX-SGP TO 1.                                                     
005890 0510-LOOP-SOMA-SGPA.                                                     
005900     IF WS-SGP-REGID (IX-SGP) = WS-ALU-REGID (IX-ALU)                     
005910           AND WS-SGP-SEMESTRE (IX-SGP) NOT > WS-ALU-SEMESTRE (IX-ALU)    
005920           AND WS-SGP-ATIVO (IX-SGP) = 1                                  
005930        ADD WS-SGP-VALOR (IX-SGP) TO WS-SOMA-SGPA                         
005940        ADD 1 TO WS-QTDE-SEMESTRES.                                       
005950     IF IX-SGP NOT < WS-CONT-SGPA                                         
005960        GO TO 0520-FECHA-CGPA.                                            
005970     SET IX-SGP UP BY 1.                                                  
005980     GO TO 0510-LOOP-SOMA-SGPA.                                           
005990 0520-FECHA-CGPA.                                                         
006000     IF WS-QTDE-SEMESTRES = 0                                             
006010        MOVE 0 TO WS-CGPA-CALCULADO                                       
006020        GO TO 0530-GRAVA-CGPA.                                            
006030     COMPUTE WS-CGPA-CALCULADO ROUNDED =                                  
006040             WS-SOMA-SGPA / WS-QTDE-SEMESTRES.                            
006050 0530-GRAVA-CGPA.                                                         
006060     MOVE WS-CGPA-CALCULADO TO WS-ALU-CGPA (IX-ALU).                      
006070 0500-CALCULA-CGPA-EXIT.                                                  
006080     EXIT.                                                                
006090                                                                          
006100 0700-PROMOVE-TODOS.                                                      
006110*    FINALIZA O SEMESTRE CORRENTE DE TODO ALUNO ATIVO E PROMOVE           
006120*    UM SEMESTRE - PASSADA UNICA SOBRE TODO O CORPO DISCENTE,             
006130*    SEM FILTRO POR ALUNO.                                                
006140     IF WS-CONT-ALUNOS = 0                                                
006150        GO TO 0700-PROMOVE-TODOS-EXIT.                                    
006160     SET IX-ALU TO 1.                                                     
006170 0710-LOOP-PROMOVE.                                                       
006180     IF WS-ALU-ATIVO (IX-ALU) = 1                                         
006190        MOVE WS-ALU-SEMESTRE (IX-ALU) TO WS-SEM-ANTIGO                    
006200        PERFORM 0400-CALCULA-SGPA THRU 0400-CALCULA-SGPA-EXIT             
006210        PERFORM 0500-CALCULA-CGPA THRU 0500-CALCULA-CGPA-EXIT             
006220        ADD 1 TO WS-ALU-SEMESTRE (IX-ALU)                                 
006230        ADD 1 TO WS-CONT-PROMOVIDOS                                       
006240        PERFORM 0950-IMPRIME-RESULTADO THRU                               
006250                0950-IMPRIME-RESULTADO-EXIT.                              
006260     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
006270        GO TO 0700-PROMOVE-TODOS-EXIT.                                    
006280     SET IX-ALU UP BY 1.                                                  
006290     GO TO 0710-LOOP-PROMOVE.                                             
006300 0700-PROMOVE-TODOS-EXIT.                                                 
006310     EXIT.                                                                
006320                                                                          
006330 0750-REINICIA-CICLO.                                                     
006340*    FIM DO PASSO FAT - REINICIO DO CICLO CAT1/CAT2/FAT PARA O            
006350*    PROXIMO SEMESTRE (REGRA 8). OS INDICADORES DE REVISAO SAO            
006360*    DE USO EXCLUSIVO DA SESSAO DE LANCAMENTO (GMGRADE-COB) E             
006370*    NUNCA SAO GRAVADOS NO STATE-RECORD, LOGO NAO EXIGEM                  
006380*    REINICIO AQUI.                                                       
006390     ADD 1 TO WS-SEMESTRE-ATUAL.                                          
006400     MOVE 0 TO WS-CAT1-ENCERRADO.                                         
006410     MOVE 0 TO WS-CAT2-ENCERRADO.                                         
006420     MOVE 0 TO WS-FAT-ENCERRADO.                                          
006430 0750-REINICIA-CICLO-EXIT.                                                
006440     EXIT.                                                                
006450                                                                          
006460 0950-IMPRIME-RESULTADO.                                                  
006470     ADD 1 TO WS-CONTLIN.                                                 
006480     IF WS-CONTLIN = 1                                                    
006490        PERFORM 0955-IMPRIME-CABECALHO THRU                               
006500                0955-IMPRIME-CABECALHO-EXIT.                              
006510     MOVE SPACES TO WS-LINHA-DETALHE.                                     
006520     MOVE WS-ALU-REGID (IX-ALU) TO DET-REGID.                             
006530     MOVE WS-SEM-ANTIGO TO DET-SEM-ANTIGO.                                
006540     MOVE WS-ALU-SEMESTRE (IX-ALU) TO DET-SEM-NOVO.                       
006550     MOVE WS-SGPA-CALCULADO TO DET-SGPA.                                  
006560     MOVE WS-ALU-CGPA (IX-ALU) TO DET-CGPA.                               
006570     MOVE DET-LINHA TO REG-LISTFL.                                        
006580     WRITE REG-LISTFL.                                                    
006590     IF WS-CONTLIN NOT < 50                                               
006600        MOVE 0 TO WS-CONTLIN.                                             
006610 0950-IMPRIME-RESULTADO-EXIT.                                             
006620     EXIT.                                                                
006630                                                                          
006640 0955-IMPRIME-CABECALHO.                                                  
006650     ADD 1 TO WS-CONTPAG.                                                 
006660     MOVE SPACES TO REG-LISTFL.                                           
006670     MOVE CAB-TITULO1 TO REG-LISTFL.                                      
006680     WRITE REG-LISTFL.                                                    
006690     MOVE SPACES TO REG-LISTFL.                                           
006700     MOVE CAB-TITULO2 TO REG-LISTFL.                                      
006710     WRITE REG-LISTFL.                                                    
006720 0955-IMPRIME-CABECALHO-EXIT.                                             
006730     EXIT.                                                                
006740                                                                          
006750 0900-GRAVA-ARQUIVOS.                                                     
006760     CLOSE STATEFL.                                                       
006770     CLOSE STUDFL.                                                        
006780     CLOSE SUBJFL.                                                        
006790     CLOSE MARKFL.                                                        
006800     CLOSE SGPAFL.                                                        
006810     OPEN OUTPUT STATEFL.                                                 
006820     MOVE SPACES TO REG-STATEFL.                                          
006830     MOVE 'SEMESTRE CAT1 CAT2 FAT ' TO REG-STATEFL.                       
006840     WRITE REG-STATEFL.                                                   
006850     MOVE SPACES TO REG-STATEFL.                                          
006860     MOVE WS-SEMESTRE-ATUAL TO ST-SEMESTRE-ATUAL.                         
006870     MOVE WS-CAT1-ENCERRADO TO ST-CAT1-DONE.                              
006880     MOVE WS-CAT2-ENCERRADO TO ST-CAT2-DONE.                              
006890     MOVE WS-FAT-ENCERRADO TO ST-FAT-DONE.                                
006900     WRITE REG-STATEFL.                                                   
006910     CLOSE STATEFL.                                                       
006920     OPEN OUTPUT STUDFL.                                                  
006930     MOVE SPACES TO REG-STUDFL.                                           
006940     MOVE 'REGID NOME SEMESTRE CGPA' TO REG-STUDFL.                       
006950     WRITE REG-STUDFL.                                                    
006960     IF WS-CONT-ALUNOS = 0                                                
006970        GO TO 0905-FECHA-STUDFL.                                          
006980     SET IX-ALU TO 1.                                                     
006990 0902-GRAVA-ALUNO.                                                        
007000     IF WS-ALU-ATIVO (IX-ALU) = 1                                         
007010        MOVE SPACES TO REG-STUDFL                                         
007020        MOVE WS-ALU-REGID (IX-ALU) TO SF-REGID                            
007030        MOVE WS-ALU-NOME (IX-ALU) TO SF-NOME                              
007040        MOVE WS-ALU-SEMESTRE (IX-ALU) TO SF-SEMESTRE                      
007050        MOVE WS-ALU-CGPA (IX-ALU) TO SF-CGPA                              
007060        WRITE REG-STUDFL.                                                 
007070     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
007080        GO TO 0905-FECHA-STUDFL.                                          
007090     SET IX-ALU UP BY 1.                                                  
007100     GO TO 0902-GRAVA-ALUNO.                                              
007110 0905-FECHA-STUDFL.                                                       
007120     CLOSE STUDFL.                                                        
007130     OPEN OUTPUT SUBJFL.                                                  
007140     MOVE SPACES TO REG-SUBJFL.                                           
007150     MOVE 'REGID SEMESTRE DISCIPLINA' TO REG-SUBJFL.                      
007160     WRITE REG-SUBJFL.                                                    
007170     IF WS-CONT-DISCIPLINAS = 0                                           
007180        GO TO 0915-FECHA-SUBJFL.                                          
007190     SET IX-DIS TO 1.                                                     
007200 0910-GRAVA-DISCIPLINA.                                                   
007210     IF WS-DIS-ATIVO (IX-DIS) = 1                                         
007220        MOVE SPACES TO REG-SUBJFL                                         
007230        MOVE WS-DIS-REGID (IX-DIS) TO SJ-REGID                            
007240        MOVE WS-DIS-SEMESTRE (IX-DIS) TO SJ-SEMESTRE                      
007250        MOVE WS-DIS-NOME (IX-DIS) TO SJ-NOME                              
007260        WRITE REG-SUBJFL.                                                 
007270     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
007280        GO TO 0915-FECHA-SUBJFL.                                          
007290     SET IX-DIS UP BY 1.                                                  
007300     GO TO 0910-GRAVA-DISCIPLINA.                                         
007310 0915-FECHA-SUBJFL.                                                       
007320     CLOSE SUBJFL.                                                        
007330     OPEN OUTPUT MARKFL.                                                  
007340     MOVE SPACES TO REG-MARKFL.                                           
007350     MOVE 'REGID SEMESTRE DISCIPLINA EXAME VALORES' TO                    
007360          REG-MARKFL.                                                     
007370     WRITE REG-MARKFL.                                                    
007380     IF WS-CONT-DISCIPLINAS = 0                                           
007390        GO TO 0920-FECHA-MARKFL.                                          
007400     SET IX-DIS TO 1.                                                     
007410 0917-GRAVA-NOTAS-DISC.                                                   
007420     IF WS-DIS-ATIVO (IX-DIS) = 1                                         
007430        MOVE 'CAT1' TO WS-EXAME-GRAVAR                                    
007440        PERFORM 0918-GRAVA-UMA-NOTA THRU                                  
007450                0918-GRAVA-UMA-NOTA-EXIT                                  
007460        MOVE 'CAT2' TO WS-EXAME-GRAVAR                                    
007470        PERFORM 0918-GRAVA-UMA-NOTA THRU                                  
007480                0918-GRAVA-UMA-NOTA-EXIT                                  
007490        MOVE 'FAT ' TO WS-EXAME-GRAVAR                                    
007500        PERFORM 0918-GRAVA-UMA-NOTA THRU                                  
007510                0918-GRAVA-UMA-NOTA-EXIT.                                 
007520     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
007530        GO TO 0920-FECHA-MARKFL.                                          
007540     SET IX-DIS UP BY 1.                                                  
007550     GO TO 0917-GRAVA-NOTAS-DISC.                                         
007560                                                                          
007570 0918-GRAVA-UMA-NOTA.                                                     
007580     MOVE SPACES TO WS-VALORES-ACHADOS.                                   
007590     IF WS-CONT-NOTAS = 0                                                 
007600        GO TO 0919-ESCREVE-MARKFL.                                        
007610     SET IX-NOT TO 1.                                                     
007620 0921-LOOP-ACHA-NOTA.                                                     
007630     IF WS-NOT-REGID (IX-NOT) = WS-DIS-REGID (IX-DIS)                     
007640           AND WS-NOT-SEMESTRE (IX-NOT) = WS-DIS-SEMESTRE (IX-DIS)        
007650           AND WS-NOT-DISC (IX-NOT) = WS-DIS-NOME (IX-DIS)                
007660           AND WS-NOT-EXAME (IX-NOT) = WS-EXAME-GRAVAR                    
007670           AND WS-NOT-ATIVO (IX-NOT) = 1                                  
007680        MOVE WS-NOT-VALORES (IX-NOT) TO WS-VALORES-ACHADOS                
007690        GO TO 0919-ESCREVE-MARKFL.                                        
007700     IF IX-NOT NOT < WS-CONT-NOTAS                                        
007710        GO TO 0919-ESCREVE-MARKFL.                                        
007720     SET IX-NOT UP BY 1.                                                  
007730     GO TO 0921-LOOP-ACHA-NOTA.                                           
007740 0919-ESCREVE-MARKFL.                                                     
007750     MOVE SPACES TO REG-MARKFL.                                           
007760     MOVE WS-DIS-REGID (IX-DIS) TO MK-REGID.                              
007770     MOVE WS-DIS-SEMESTRE (IX-DIS) TO MK-SEMESTRE.                        
007780     MOVE WS-DIS-NOME (IX-DIS) TO MK-DISCIPLINA.                          
007790     MOVE WS-EXAME-GRAVAR TO MK-EXAME.                                    
007800     MOVE WS-VALORES-ACHADOS TO MK-VALORES.                               
007810     WRITE REG-MARKFL.                                                    
007820 0918-GRAVA-UMA-NOTA-EXIT.                                                
007830     EXIT.                                                                
007840                                                                          
007850 0920-FECHA-MARKFL.                                                       
007860     CLOSE MARKFL.                                                        
007870     OPEN OUTPUT SGPAFL.                                                  
007880     MOVE SPACES TO REG-SGPAFL.                                           
007890     MOVE 'REGID SEMESTRE SGPA' TO REG-SGPAFL.                            
007900     WRITE REG-SGPAFL.                                                    
007910     IF WS-CONT-SGPA = 0                                                  
007920        GO TO 0900-GRAVA-ARQUIVOS-EXIT.                                   
007930     SET IX-SGP TO 1.                                                     
007940 0925-GRAVA-SGPA.                                                         
007950     IF WS-SGP-ATIVO (IX-SGP) = 1                                         
007960        MOVE SPACES TO REG-SGPAFL                                         
007970        MOVE WS-SGP-REGID (IX-SGP) TO SG-REGID                            
007980        MOVE WS-SGP-SEMESTRE (IX-SGP) TO SG-SEMESTRE                      
007990        MOVE WS-SGP-VALOR (IX-SGP) TO SG-VALOR                            
008000        WRITE REG-SGPAFL.                                                 
008010     IF IX-SGP NOT < WS-CONT-SGPA                                         
008020        GO TO 0900-GRAVA-ARQUIVOS-EXIT.                                   
008030     SET IX-SGP UP BY 1.                                                  
008040     GO TO 0925-GRAVA-SGPA.                                               
008050 0900-GRAVA-ARQUIVOS-EXIT.                                                
008060     EXIT.                                                                
008070                                                                          
008080 0999-FECHA-ARQUIVOS.                                                     
008090     CLOSE SGPAFL.                                                        
008100     CLOSE LISTFL.                                                        
008110 0999-FECHA-ARQUIVOS-EXIT.                                                
008120     EXIT.                                                                
