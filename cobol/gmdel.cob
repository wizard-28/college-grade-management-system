000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : J.BARBOSA                                              
000130* PROGRAMADOR(A) : J.BARBOSA                                              
000140* FINALIDADE : EXCLUSAO GERAL DO CADASTRO ACADEMICO - ZERA OS             
000150*              CINCO ARQUIVOS DO CONTROLE DE NOTAS (ESTADO,               
000160*              ALUNOS, DISCIPLINAS, NOTAS E SGPA), PARA REINICIO          
000170*              COMPLETO DO CICLO LETIVO.                                  
000180* DATA : 12/07/1989                                                       
000190*----------------------------------------------------------------         
000200* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000210* 1.0   12/07/1989  J.BARBOSA     IMPLANTACAO INICIAL - ZERA              
000220*                                 ARQUIVO DE ALUNOS                       
000230* 1.1   14/01/1993  J.BARBOSA     PASSA A ZERAR TAMBEM OS                 
000240*                                 ARQUIVOS DE DISCIPLINA E NOTAS          
000250*                                 CRIADOS COM O CICLO CAT1/CAT2/          
000260*                                 FAT (OS-0261)                           
000270* 1.2   05/04/1994  C.PRADO       INCLUSAO DO ZERAMENTO DO                
000280*                                 ARQUIVO DE ESTADO DO CICLO              
000290* 2.0   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000300*                                 4 DIGITOS DE ANO - BUG DO               
000310*                                 MILENIO (OS-0502)                       
000320* 2.1   18/04/2002  R.TEIXEIRA    INCLUSAO DO ZERAMENTO DO                
000330*                                 ARQUIVO DE SGPA (OS-0701)               
000340* 2.2   25/02/2003  R.TEIXEIRA    RELATORIO DE CONFIRMACAO DA             
000350*                                 EXCLUSAO PASSA A SER IMPRESSO           
000360*                                 AO FINAL DO LOTE (OS-0733)              
000370*================================================================         
000380 IDENTIFICATION DIVISION.                                                 
000390 PROGRAM-ID. GMDEL-COB.                                                   
000400 AUTHOR. J.BARBOSA.                                                       
000410 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000420 DATE-WRITTEN. 12/07/1989.                                                
000430 DATE-COMPILED.                                                           
000440 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM.                                                  
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT STATEFL ASSIGN TO DISK                                        
000530                 ORGANIZATION LINE SEQUENTIAL                             
000540                 FILE STATUS STATUS-STATE.                                
000550                                                                          
000560     SELECT STUDFL ASSIGN TO DISK                                         
000570                 ORGANIZATION LINE SEQUENTIAL                             
000580                 FILE STATUS STATUS-STUD.                                 
000590                                                                          
000600     SELECT SUBJFL ASSIGN TO DISK                                         
000610                 ORGANIZATION LINE SEQUENTIAL                             
000620                 FILE STATUS STATUS-SUBJ.                                 
000630                                                                          
000640     SELECT MARKFL ASSIGN TO DISK                                         
000650                 ORGANIZATION LINE SEQUENTIAL                             
000660                 FILE STATUS STATUS-MARK.                                 
000670                                                                          
000680     SELECT SGPAFL ASSIGN TO DISK                                         
000690                 ORGANIZATION LINE SEQUENTIAL                             
000700                 FILE STATUS STATUS-SGPA.                                 
000710                                                                          
000720     SELECT LISTFL ASSIGN TO PRINTER                                      
000730                 FILE STATUS STATUS-LIST.                                 
000740                                                                          
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770 FD  STATEFL                                                              
000780     LABEL RECORD STANDARD                                                
000790     VALUE OF FILE-ID 'state.csv'                                         
000800     RECORD CONTAINS 20 CHARACTERS.                                       
000810                                                                          
000820 01  REG-STATEFL.                                                         
000830     05  ES-SEMESTRE             PIC 9(04).                               
000840     05  ES-CAT1-DONE            PIC 9(01).                               
000850     05  ES-CAT2-DONE            PIC 9(01).                               
000860     05  ES-FAT-DONE             PIC 9(01).                               
000870     05  FILLER                  PIC X(13).                               
000880                                                                          
000890 FD  STUDFL                                                               
000900     LABEL RECORD STANDARD                                                
000910     VALUE OF FILE-ID 'students.csv'                                      
000920     RECORD CONTAINS 80 CHARACTERS.                                       
000930                                                                          
000940 01  REG-STUDFL                  PIC X(80).                               
000950                                                                          
000960 FD  SUBJFL                                                               
000970     LABEL RECORD STANDARD                                                
000980     VALUE OF FILE-ID 'subjects.csv'                                      
000990     RECORD CONTAINS 80 CHARACTERS.                                       
001000                                                                          
001010 01  REG-SUBJFL                  PIC X(80).                               
001020                                                                          
001030 FD  MARKFL                                                               
001040     LABEL RECORD STANDARD                                                
001050     VALUE OF FILE-ID 'marks.csv'                                         
001060     RECORD CONTAINS 260 CHARACTERS.                                      
001070                                                                          
001080 01  REG-MARKFL                  PIC X(260).                              
001090                                                                          
001100 FD  SGPAFL                                                               
001110     LABEL RECORD STANDARD                                                
001120     VALUE OF FILE-ID 'sgpa.csv'                                          
001130     RECORD CONTAINS 80 CHARACTERS.                                       
001140                                                                          
001150 01  REG-SGPAFL                  PIC X(80).                               
001160                                                                          
001170 FD  LISTFL                                                               
001180     LABEL RECORD OMITTED.                                                
001190                                                                          
001200 01  REG-LISTFL                  PIC X(132).                              
001210                                                                          
001220 WORKING-STORAGE SECTION.                                                 
001230 01  STATUS-STATE            PIC X(02) VALUE SPACES.                      
001240 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
001250 01  STATUS-SUBJ             PIC X(02) VALUE SPACES.                      
001260 01  STATUS-MARK             PIC X(02) VALUE SPACES.                      
001270 01  STATUS-SGPA             PIC X(02) VALUE SPACES.                      
001280 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
001290                                                                          
001300 01  WS-AREA-EXISTIA.                                                     
001310     05  WS-EXISTIA-STATE        PIC 9(01) COMP VALUE 0.                  
001320     05  WS-EXISTIA-STUD         PIC 9(01) COMP VALUE 0.                  
001330     05  WS-EXISTIA-SUBJ         PIC 9(01) COMP VALUE 0.                  
001340     05  WS-EXISTIA-MARK         PIC 9(01) COMP VALUE 0.                  
001350     05  WS-EXISTIA-SGPA         PIC 9(01) COMP VALUE 0.                  
001360     05  FILLER                  PIC X(03).                               
001370 01  WS-AREA-EXISTIA-REDEF REDEFINES WS-AREA-EXISTIA.                     
001380     05  WS-EXISTIA-BYTES        PIC X(08).                               
001390                                                                          
001400 01  WS-AREA-CONTADOR.                                                    
001410     05  WS-CONT-EXCLUIDOS       PIC 9(02) COMP VALUE 0.                  
001420 01  WS-AREA-CONTADOR-REDEF REDEFINES WS-AREA-CONTADOR.                   
001430     05  WS-CONT-BYTES           PIC X(02).                               
001440                                                                          
001450 01  CABE1.                                                               
001460     05  FILLER                  PIC X(40) VALUE                          
001470         'CPD - INSTITUTO SAO LUCAS'.                                     
001480     05  FILLER                  PIC X(40) VALUE                          
001490         'CONFIRMACAO DE EXCLUSAO DO CADASTRO'.                           
001500     05  FILLER                  PIC X(52) VALUE SPACES.                  
001510                                                                          
001520 01  DETAIL1.                                                             
001530     05  DET1-ARQUIVO            PIC X(20).                               
001540     05  DET1-RESULTADO          PIC X(30).                               
001550     05  FILLER                  PIC X(82) VALUE SPACES.                  
001560 01  DETAIL1-REDEF REDEFINES DETAIL1.                                     
001570     05  DET1R-LINHA             PIC X(132).                              
001580                                                                          
001590 01  WS-STATUS-TESTE             PIC X(02) VALUE SPACES.                  
001600 01  WS-RESULTADO-GERAL          PIC 9(01) COMP VALUE 1.                  
001610                                                                          
001620 01  TRAILER1.                                                            
001630     05  FILLER                  PIC X(20) VALUE                          
001640         'RESULTADO GERAL : '.                                            
001650     05  TRAIL1-RESULTADO        PIC X(24).                               
001660     05  FILLER                  PIC X(88) VALUE SPACES.                  
001670                                                                          
001680 PROCEDURE DIVISION.                                                      
001690                                                                          
001700 0000-INICIO.                                                             
001710     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
001720     PERFORM 0200-APAGA-ARQUIVOS THRU 0200-APAGA-ARQUIVOS-EXIT.           
001730     PERFORM 0900-IMPRIME-CONFIRMACAO THRU                                
001740             0900-IMPRIME-CONFIRMACAO-EXIT.                               
001750     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
001760     STOP RUN.                                                            
001770                                                                          
001780 0100-ABRE-ARQUIVOS.                                                      
001790     MOVE 0 TO WS-EXISTIA-STATE.                                          
001800     MOVE 0 TO WS-EXISTIA-STUD.                                           
001810     MOVE 0 TO WS-EXISTIA-SUBJ.                                           
001820     MOVE 0 TO WS-EXISTIA-MARK.                                           
001830     MOVE 0 TO WS-EXISTIA-SGPA.                                           
001840     OPEN INPUT STATEFL.                                                  
001850     IF STATUS-STATE = '00'                                               
001860        MOVE 1 TO WS-EXISTIA-STATE                                        
001870        CLOSE STATEFL.                                                    
001880     OPEN INPUT STUDFL.                                                   
001890     IF STATUS-STUD = '00'                                                
001900        MOVE 1 TO WS-EXISTIA-STUD                                         
001910        CLOSE STUDFL.                                                     
001920     OPEN INPUT SUBJFL.                                                   
001930     IF STATUS-SUBJ = '00'                                                
001940        MOVE 1 TO WS-EXISTIA-SUBJ                                         
001950        CLOSE SUBJFL.                                                     
001960     OPEN INPUT MARKFL.                                                   
001970     IF STATUS-MARK = '00'                                                
001980        MOVE 1 TO WS-EXISTIA-MARK                                         
001990        CLOSE MARKFL.                                                     
002000     OPEN INPUT SGPAFL.                                                   
002010     IF STATUS-SGPA = '00'                                                
002020        MOVE 1 TO WS-EXISTIA-SGPA                                         
002030        CLOSE SGPAFL.                                                     
002040     OPEN OUTPUT LISTFL.                                                  
002050 0100-ABRE-ARQUIVOS-EXIT.                                                 
002060     EXIT.                                                                
002070                                                                          
002080*----------------------------------------------------------------         
002090* 0200-APAGA-ARQUIVOS  -  ESVAZIA OS CINCO ARQUIVOS DO CADASTRO.          
002100* EM COBOL DE LOTE, A EXCLUSAO DE UM ARQUIVO LINE SEQUENTIAL E            
002110* FEITA ABRINDO-O EM MODO OUTPUT E FECHANDO-O EM SEGUIDA, SEM             
002120* GRAVAR NENHUM REGISTRO - O ARQUIVO FICA COM ZERO BYTES, O QUE           
002130* PRODUZ O MESMO EFEITO QUE A AUSENCIA DO ARQUIVO PARA TODAS AS           
002140* ROTINAS DE CARGA DO SISTEMA (GMGRADE-COB/GMPROM-COB/GMRPTx-COB          
002150* TESTAM O FILE STATUS E TRATAM ARQUIVO VAZIO COMO SEM DADOS).            
002160*----------------------------------------------------------------         
002170 0200-APAGA-ARQUIVOS.                                                     
002180     MOVE 0 TO WS-CONT-EXCLUIDOS.                                         
002190     OPEN OUTPUT STATEFL.                                                 
002200     CLOSE STATEFL.                                                       
002210     IF STATUS-STATE = '00'                                               
002220        ADD 1 TO WS-CONT-EXCLUIDOS.                                       
002230     OPEN OUTPUT STUDFL.                                                  
002240     CLOSE STUDFL.                                                        
002250     IF STATUS-STUD = '00'                                                
002260        ADD 1 TO WS-CONT-EXCLUIDOS.                                       
002270     OPEN OUTPUT SUBJFL.                                                  
002280     CLOSE SUBJFL.                                                        
002290     IF STATUS-SUBJ = '00'                                                
002300        ADD 1 TO WS-CONT-EXCLUIDOS.                                       
002310     OPEN OUTPUT MARKFL.                                                  
002320     CLOSE MARKFL.                                                        
002330     IF STATUS-MARK = '00'                                                
002340        ADD 1 TO WS-CONT-EXCLUIDOS.                                       
002350     OPEN OUTPUT SGPAFL.                                                  
002360     CLOSE SGPAFL.                                                        
002370     IF STATUS-SGPA = '00'                                                
002380        ADD 1 TO WS-CONT-EXCLUIDOS.                                       
002390 0200-APAGA-ARQUIVOS-EXIT.                                                
002400     EXIT.                                                                
002410                                                                          
002420 0900-IMPRIME-CONFIRMACAO.                                                
002430     WRITE REG-LISTFL FROM CABE1 AFTER PAGE.                              
002440     MOVE 'STATE.CSV' TO DET1-ARQUIVO.                                    
002450     MOVE STATUS-STATE TO WS-STATUS-TESTE.                                
002460     PERFORM 0910-MONTA-RESULTADO THRU                                    
002470             0910-MONTA-RESULTADO-EXIT.                                   
002480     WRITE REG-LISTFL FROM DETAIL1 AFTER 2.                               
002490     MOVE 'STUDENTS.CSV' TO DET1-ARQUIVO.                                 
002500     MOVE STATUS-STUD TO WS-STATUS-TESTE.                                 
002510     PERFORM 0910-MONTA-RESULTADO THRU                                    
002520             0910-MONTA-RESULTADO-EXIT.                                   
002530     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
002540     MOVE 'SUBJECTS.CSV' TO DET1-ARQUIVO.                                 
002550     MOVE STATUS-SUBJ TO WS-STATUS-TESTE.                                 
002560     PERFORM 0910-MONTA-RESULTADO THRU                                    
002570             0910-MONTA-RESULTADO-EXIT.                                   
002580     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
002590     MOVE 'MARKS.CSV' TO DET1-ARQUIVO.                                    
002600     MOVE STATUS-MARK TO WS-STATUS-TESTE.                                 
002610     PERFORM 0910-MONTA-RESULTADO THRU                                    
002620             0910-MONTA-RESULTADO-EXIT.                                   
002630     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
002640     MOVE 'SGPA.CSV' TO DET1-ARQUIVO.                                     
002650     MOVE STATUS-SGPA TO WS-STATUS-TESTE.                                 
002660     PERFORM 0910-MONTA-RESULTADO THRU                                    
002670             0910-MONTA-RESULTADO-EXIT.                                   
002680     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
002690     PERFORM 0920-AVALIA-GERAL THRU 0920-AVALIA-GERAL-EXIT.               
002700     IF WS-RESULTADO-GERAL = 1                                            
002710        MOVE 'SUCESSO' TO TRAIL1-RESULTADO                                
002720     ELSE                                                                 
002730        MOVE 'FALHA' TO TRAIL1-RESULTADO.                                 
002740     WRITE REG-LISTFL FROM TRAILER1 AFTER 2.                              
002750 0900-IMPRIME-CONFIRMACAO-EXIT.                                           
002760     EXIT.                                                                
002770                                                                          
002780*----------------------------------------------------------------         
002790* 0920-AVALIA-GERAL  -  O LOTE E BEM SUCEDIDO SE, PARA CADA UM            
002800* DOS CINCO ARQUIVOS, ELE NAO EXISTIA ANTES DA EXCLUSAO OU FOI            
002810* ESVAZIADO COM SUCESSO (FILE STATUS '00' APOS O OPEN OUTPUT).            
002820*----------------------------------------------------------------         
002830 0920-AVALIA-GERAL.                                                       
002840     MOVE 1 TO WS-RESULTADO-GERAL.                                        
002850     IF WS-EXISTIA-STATE = 1 AND STATUS-STATE NOT = '00'                  
002860        MOVE 0 TO WS-RESULTADO-GERAL.                                     
002870     IF WS-EXISTIA-STUD = 1 AND STATUS-STUD NOT = '00'                    
002880        MOVE 0 TO WS-RESULTADO-GERAL.                                     
002890     IF WS-EXISTIA-SUBJ = 1 AND STATUS-SUBJ NOT = '00'                    
002900        MOVE 0 TO WS-RESULTADO-GERAL.                                     
002910     IF WS-EXISTIA-MARK = 1 AND STATUS-MARK NOT = '00'                    
002920        MOVE 0 TO WS-RESULTADO-GERAL.                                     
002930     IF WS-EXISTIA-SGPA = 1 AND STATUS-SGPA NOT = '00'                    
002940        MOVE 0 TO WS-RESULTADO-GERAL.                                     
002950 0920-AVALIA-GERAL-EXIT.                                                  
002960     EXIT.                                                                
002970                                                                          
002980 0910-MONTA-RESULTADO.                                                    
002990     IF WS-STATUS-TESTE = '00'                                            
003000        MOVE 'EXCLUIDO COM SUCESSO' TO DET1-RESULTADO                     
003010        GO TO 0910-MONTA-RESULTADO-EXIT.                                  
003020     MOVE 'FALHA NA EXCLUSAO' TO DET1-RESULTADO.                          
003030 0910-MONTA-RESULTADO-EXIT.                                               
003040     EXIT.                                                                
003050                                                                          
003060 0999-FECHA-ARQUIVOS.                                                     
003070     CLOSE LISTFL.                                                        
003080 0999-FECHA-ARQUIVOS-EXIT.                                                
003090     EXIT.                                                                
