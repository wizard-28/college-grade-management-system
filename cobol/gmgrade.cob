000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : J.BARBOSA                                              
000130* PROGRAMADOR(A) : J.BARBOSA                                              
000140* FINALIDADE : MANUTENCAO DO CADASTRO DE ALUNOS, DISCIPLINAS E            
000150*              LANCAMENTO/ROLLBACK DE NOTAS POR CICLO DE EXAME            
000160*              (CAT1/CAT2/FAT) DO CONTROLE ACADEMICO.                     
000170* DATA : 12/06/1989                                                       
000180*----------------------------------------------------------------         
000190* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000200* 1.0   12/06/1989  J.BARBOSA     IMPLANTACAO INICIAL DO CADASTRO         
000210*                                 DE ALUNOS                               
000220* 1.1   04/09/1989  J.BARBOSA     INCLUSAO DA ROTINA DE EXCLUSAO          
000230*                                 DE ALUNO                                
000240* 1.2   15/02/1990  J.BARBOSA     CORRECAO - ALUNO DUPLICADO NAO          
000250*                                 ERA REJEITADO NO CADASTRO               
000260* 1.3   30/07/1990  M.ALVES       INCLUSAO DO CADASTRO DE                 
000270*                                 DISCIPLINAS POR ALUNO                   
000280* 2.0   03/03/1991  M.ALVES       REESTRUTURACAO GERAL - CONTROLE         
000290*                                 DE NOTAS POR BIMESTRE (OS-0118)         
000300* 2.1   22/11/1991  M.ALVES       AJUSTE NA VALIDACAO DE FALTAS           
000310* 2.2   14/05/1992  M.ALVES       EXCLUSAO DE DISCIPLINA PASSA A          
000320*                                 BAIXAR TAMBEM AS NOTAS (OS-0204)        
000330* 3.0   08/01/1993  C.PRADO       SUBSTITUICAO DO CONTROLE POR            
000340*                                 BIMESTRE PELO CICLO CAT1/CAT2/          
000350*                                 FAT (OS-0261)                           
000360* 3.1   19/06/1994  C.PRADO       INCLUSAO DA FAIXA DE VALIDACAO          
000370*                                 DE NOTA 0 A 100 (OS-0305)               
000380* 3.2   27/02/1996  C.PRADO       HISTORICO DE NOTAS PASSA A              
000390*                                 MANTER TODAS AS REVISOES                
000400*                                 (PILHA) (OS-0388)                       
000410* 3.3   11/09/1997  F.MATOS       CONTROLE DE REVISAO PARA                
000420*                                 LIBERAR ROLLBACK (OS-0430)              
000430* 4.0   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000440*                                 4 DIGITOS DE ANO - BUG DO               
000450*                                 MILENIO (OS-0502)                       
000460* 4.1   09/07/1999  F.MATOS       TESTE FINAL DE VIRADA DE                
000470*                                 SECULO - SEM OCORRENCIAS                
000480*                                 (OS-0519)                               
000490* 5.0   14/03/2001  R.TEIXEIRA    MIGRACAO DO CADASTRO INTERATIVO         
000500*                                 PARA PROCESSAMENTO EM LOTE              
000510* 5.1   02/10/2001  R.TEIXEIRA    ARQUIVO DE TRANSACOES                   
000520*                                 SUBSTITUI TELA DE ENTRADA DE            
000530*                                 DADOS (OS-0663)                         
000540* 5.2   18/04/2002  R.TEIXEIRA    RELATORIO DE TRANSACOES                 
000550*                                 ACEITAS/REJEITADAS (OS-0701)            
000560* 5.3   25/02/2003  F.MATOS       ENCERRAMENTO DE CICLO CAT1/             
000570*                                 CAT2/FAT POR TRANSACAO (OS-0742)        
000580* 5.4   30/09/2003  F.MATOS       AJUSTE NA REGRA DE ELEGIBILI-           
000590*                                 DADE DE ROLLBACK POR EXAME              
000600*                                 ENCERRADO (OS-0758)                     
000610* 5.5   11/11/2003  R.TEIXEIRA    CODIGO DE EXAME NA TRANSACAO            
000620*                                 PASSA A SER ACEITO EM QUALQUER          
000630*                                 CAIXA (OS-0774)                         
000640* 5.6   02/12/2003  R.TEIXEIRA    GRAVACAO DE DISCIPLINAS/NOTAS           
000650*                                 PASSA A SAIR EM ORDEM ALFABE-           
000660*                                 TICA POR ALUNO/SEMESTRE (OS-0781)       
000670*================================================================         
000680 IDENTIFICATION DIVISION.                                                 
000690 PROGRAM-ID. GMGRADE-COB.                                                 
000700 AUTHOR. J.BARBOSA.                                                       
000710 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000720 DATE-WRITTEN. 12/06/1989.                                                
000730 DATE-COMPILED.                                                           
000740 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000750                                                                          
000760 ENVIRONMENT DIVISION.                                                    
000770 CONFIGURATION SECTION.                                                   
000780 SPECIAL-NAMES.                                                           
000790     C01 IS TOP-OF-FORM.                                                  
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT STATEFL ASSIGN TO DISK                                        
000830                 ORGANIZATION LINE SEQUENTIAL                             
000840                 FILE STATUS STATUS-STATE.                                
000850                                                                          
000860     SELECT STUDFL ASSIGN TO DISK                                         
000870                 ORGANIZATION LINE SEQUENTIAL                             
000880                 FILE STATUS STATUS-STUD.                                 
000890                                                                          
000900     SELECT SUBJFL ASSIGN TO DISK                                         
000910                 ORGANIZATION LINE SEQUENTIAL                             
000920                 FILE STATUS STATUS-SUBJ.                                 
000930                                                                          
000940     SELECT MARKFL ASSIGN TO DISK                                         
000950                 ORGANIZATION LINE SEQUENTIAL                             
000960                 FILE STATUS STATUS-MARK.                                 
000970                                                                          
000980     SELECT TRANFL ASSIGN TO DISK                                         
000990                 ORGANIZATION LINE SEQUENTIAL                             
001000                 FILE STATUS STATUS-TRAN.                                 
001010                                                                          
001020     SELECT LISTFL ASSIGN TO PRINTER                                      
001030                 FILE STATUS STATUS-LIST.                                 
001040                                                                          
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070 FD  STATEFL                                                              
001080     LABEL RECORD STANDARD                                                
001090     VALUE OF FILE-ID 'state.csv'                                         
001100     RECORD CONTAINS 80 CHARACTERS.                                       
001110                                                                          
001120 01  REG-STATEFL.                                                         
001130     05  ST-SEMESTRE-ATUAL       PIC 9(04).                               
001140     05  ST-CAT1-DONE            PIC 9(01).                               
001150     05  ST-CAT2-DONE            PIC 9(01).                               
001160     05  ST-FAT-DONE             PIC 9(01).                               
001170     05  FILLER                  PIC X(73).                               
001180                                                                          
001190 FD  STUDFL                                                               
001200     LABEL RECORD STANDARD                                                
001210     VALUE OF FILE-ID 'students.csv'                                      
001220     RECORD CONTAINS 80 CHARACTERS.                                       
001230                                                                          
001240 01  REG-STUDFL.                                                          
001250     05  SF-REGID                PIC X(20).                               
001260     05  SF-NOME                 PIC X(40).                               
001270     05  SF-SEMESTRE             PIC 9(04).                               
001280     05  SF-CGPA                 PIC 9(02)V9(02).                         
001290     05  FILLER                  PIC X(12).                               
001300                                                                          
001310 FD  SUBJFL                                                               
001320     LABEL RECORD STANDARD                                                
001330     VALUE OF FILE-ID 'subjects.csv'                                      
001340     RECORD CONTAINS 80 CHARACTERS.                                       
001350                                                                          
001360 01  REG-SUBJFL.                                                          
001370     05  SJ-REGID                PIC X(20).                               
001380     05  SJ-SEMESTRE             PIC 9(04).                               
001390     05  SJ-NOME                 PIC X(30).                               
001400     05  FILLER                  PIC X(26).                               
001410                                                                          
001420 FD  MARKFL                                                               
001430     LABEL RECORD STANDARD                                                
001440     VALUE OF FILE-ID 'marks.csv'                                         
001450     RECORD CONTAINS 260 CHARACTERS.                                      
001460                                                                          
001470 01  REG-MARKFL.                                                          
001480     05  MK-REGID                PIC X(20).                               
001490     05  MK-SEMESTRE             PIC 9(04).                               
001500     05  MK-DISCIPLINA           PIC X(30).                               
001510     05  MK-EXAME                PIC X(04).                               
001520     05  MK-VALORES              PIC X(200).                              
001530     05  FILLER                  PIC X(02).                               
001540                                                                          
001550 FD  TRANFL                                                               
001560     LABEL RECORD STANDARD                                                
001570     VALUE OF FILE-ID 'trangrad.dat'                                      
001580     RECORD CONTAINS 120 CHARACTERS.                                      
001590                                                                          
001600 01  REG-TRANFL.                                                          
001610     05  TR-CODIGO               PIC X(06).                               
001620     05  TR-REGID                PIC X(20).                               
001630     05  TR-NOME                 PIC X(40).                               
001640     05  TR-SEMESTRE             PIC 9(04).                               
001650     05  TR-DISCIPLINA           PIC X(30).                               
001660     05  TR-EXAME                PIC X(04).                               
001670     05  TR-NOTA                 PIC 9(03)V9(02).                         
001680     05  FILLER                  PIC X(11).                               
001690                                                                          
001700 FD  LISTFL                                                               
001710     LABEL RECORD STANDARD.                                               
001720                                                                          
001730 01  REG-LISTFL                  PIC X(132).                              
001740                                                                          
001750 WORKING-STORAGE SECTION.                                                 
001760 01  STATUS-STATE            PIC X(02) VALUE SPACES.                      
001770 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
001780 01  STATUS-SUBJ             PIC X(02) VALUE SPACES.                      
001790 01  STATUS-MARK             PIC X(02) VALUE SPACES.                      
001800 01  STATUS-TRAN             PIC X(02) VALUE SPACES.                      
001810 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
001820                                                                          
001830 01  WS-ESTADO-CICLO.                                                     
001840     05  WS-SEMESTRE-ATUAL       PIC 9(04) COMP.                          
001850     05  WS-CAT1-ENCERRADO       PIC 9(01).                               
001860         88  CAT1-FECHADO           VALUE 1.                              
001870         88  CAT1-ABERTO            VALUE 0.                              
001880     05  WS-CAT2-ENCERRADO       PIC 9(01).                               
001890         88  CAT2-FECHADO           VALUE 1.                              
001900         88  CAT2-ABERTO            VALUE 0.                              
001910     05  WS-FAT-ENCERRADO        PIC 9(01).                               
001920         88  FAT-FECHADO            VALUE 1.                              
001930         88  FAT-ABERTO             VALUE 0.                              
001940     05  WS-CAT1-REVISADO        PIC 9(01) VALUE 0.                       
001950         88  CAT1-FOI-REVISADO      VALUE 1.                              
001960     05  WS-CAT2-REVISADO        PIC 9(01) VALUE 0.                       
001970         88  CAT2-FOI-REVISADO      VALUE 1.                              
001980     05  WS-FAT-REVISADO         PIC 9(01) VALUE 0.                       
001990         88  FAT-FOI-REVISADO       VALUE 1.                              
002000     05  FILLER                  PIC X(08).                               
002010                                                                          
002020 01  WS-CONTADORES.                                                       
002030     05  WS-CONT-ALUNOS          PIC 9(04) COMP VALUE 0.                  
002040     05  WS-CONT-DISCIPLINAS     PIC 9(04) COMP VALUE 0.                  
002050     05  WS-CONT-NOTAS           PIC 9(04) COMP VALUE 0.                  
002060     05  WS-CONT-TRANSACOES      PIC 9(04) COMP VALUE 0.                  
002070     05  WS-CONT-ACEITAS         PIC 9(04) COMP VALUE 0.                  
002080     05  WS-CONT-REJEITADAS      PIC 9(04) COMP VALUE 0.                  
002090     05  FILLER                  PIC X(10).                               
002100                                                                          
002110 01  WS-FLAGS-TRANSACAO.                                                  
002120     05  WS-FIM-TRAN             PIC 9(01) VALUE 0.                       
002130     05  WS-ALUNO-ACHADO         PIC 9(01) VALUE 0.                       
002140     05  WS-DISC-ACHADA          PIC 9(01) VALUE 0.                       
002150     05  WS-NOTA-ACHADA          PIC 9(01) VALUE 0.                       
002160     05  WS-EXAME-VALIDO         PIC 9(01) VALUE 0.                       
002170     05  WS-NOTA-VALIDA          PIC 9(01) VALUE 0.                       
002180     05  WS-ROLLBACK-ELEGIVEL    PIC 9(01) VALUE 0.                       
002190     05  WS-IX-ALU-ACHADO        PIC 9(04) COMP VALUE 0.                  
002200     05  WS-IX-DIS-ACHADA        PIC 9(04) COMP VALUE 0.                  
002210     05  WS-IX-NOT-ACHADA        PIC 9(04) COMP VALUE 0.                  
002220     05  WS-QTDE-VALORES         PIC 9(04) COMP VALUE 0.                  
002230     05  WS-SUBSC-VARRE          PIC 9(04) COMP VALUE 0.                  
002240     05  WS-POS-ULTIMO-PONTO     PIC 9(04) COMP VALUE 0.                  
002250     05  WS-MSG-RESULTADO        PIC X(40) VALUE SPACES.                  
002260     05  WS-EXAME-GRAVAR         PIC X(04) VALUE SPACES.                  
002270     05  FILLER                  PIC X(06).                               
002280                                                                          
002290 01  WS-COPIA-VALORES            PIC X(200).                              
002300 01  WS-VALORES-ACHADOS          PIC X(200).                              
002310                                                                          
002320 01  WS-AREA-NOTA-UNICA.                                                  
002330     05  WS-UNI-VALOR            PIC 9(03)V9(02).                         
002340 01  WS-AREA-NOTA-REDEF REDEFINES WS-AREA-NOTA-UNICA.                     
002350     05  WS-UNI-TEXTO            PIC X(05).                               
002360                                                                          
002370 01  WS-AREA-DATA.                                                        
002380     05  WS-DATA-AAAAMMDD        PIC 9(08).                               
002390 01  WS-AREA-DATA-REDEF REDEFINES WS-AREA-DATA.                           
002400     05  WS-DATA-ANO             PIC 9(04).                               
002410     05  WS-DATA-MES             PIC 9(02).                               
002420     05  WS-DATA-DIA             PIC 9(02).                               
002430                                                                          
002440 01  WS-AREA-SEMESTRE.                                                    
002450     05  WS-SEM-NUM              PIC 9(04).                               
002460 01  WS-AREA-SEMESTRE-REDEF REDEFINES WS-AREA-SEMESTRE.                   
002470     05  WS-SEM-DISPLAY          PIC X(04).                               
002480                                                                          
002490 01  WS-TAB-ALUNOS.                                                       
002500     05  WS-ALUNO OCCURS 200 TIMES INDEXED BY IX-ALU.                     
002510         10  WS-ALU-REGID        PIC X(20).                               
002520         10  WS-ALU-NOME         PIC X(40).                               
002530         10  WS-ALU-SEMESTRE     PIC 9(04) COMP.                          
002540         10  WS-ALU-CGPA         PIC 9(02)V9(02).                         
002550         10  WS-ALU-ATIVO        PIC 9(01) COMP.                          
002560     05  FILLER                  PIC X(04).                               
002570                                                                          
002580 01  WS-TAB-DISCIPLINAS.                                                  
002590     05  WS-DISC OCCURS 2000 TIMES INDEXED BY IX-DIS IX-DIS2.             
002600         10  WS-DIS-REGID        PIC X(20).                               
002610         10  WS-DIS-SEMESTRE     PIC 9(04) COMP.                          
002620         10  WS-DIS-NOME         PIC X(30).                               
002630         10  WS-DIS-ATIVO        PIC 9(01) COMP.                          
002640     05  FILLER                  PIC X(04).                               
002650                                                                          
002660 01  WS-CAMPOS-ORDENA.                                                    
002670     05  WS-ORD-I                PIC 9(04) COMP VALUE 0.                  
002680     05  WS-ORD-J                PIC 9(04) COMP VALUE 0.                  
002690     05  WS-ORD-MENOR-IX         PIC 9(04) COMP VALUE 0.                  
002700     05  WS-ORD-TROCA            PIC 9(01) COMP VALUE 0.                  
002710     05  FILLER                  PIC X(04).                               
002720                                                                          
002730 01  WS-DISC-TEMP.                                                        
002740     05  WS-DTMP-REGID           PIC X(20).                               
002750     05  WS-DTMP-SEMESTRE        PIC 9(04) COMP.                          
002760     05  WS-DTMP-NOME            PIC X(30).                               
002770     05  WS-DTMP-ATIVO           PIC 9(01) COMP.                          
002780     05  FILLER                  PIC X(04).                               
002790                                                                          
002800 01  WS-TAB-NOTAS.                                                        
002810     05  WS-NOTA OCCURS 3000 TIMES INDEXED BY IX-NOT.                     
002820         10  WS-NOT-REGID        PIC X(20).                               
002830         10  WS-NOT-SEMESTRE     PIC 9(04) COMP.                          
002840         10  WS-NOT-DISC         PIC X(30).                               
002850         10  WS-NOT-EXAME        PIC X(04).                               
002860         10  WS-NOT-VALORES      PIC X(200).                              
002870         10  WS-NOT-ATIVO        PIC 9(01) COMP.                          
002880     05  FILLER                  PIC X(04).                               
002890                                                                          
002900 01  WS-LINHA-DETALHE.                                                    
002910     05  DET-CODIGO              PIC X(06).                               
002920     05  FILLER                  PIC X(02) VALUE SPACES.                  
002930     05  DET-REGID                PIC X(20).                              
002940     05  FILLER                  PIC X(02) VALUE SPACES.                  
002950     05  DET-MENSAGEM            PIC X(40).                               
002960     05  FILLER                  PIC X(62) VALUE SPACES.                  
002970 01  WS-LINHA-DETALHE-REDEF REDEFINES WS-LINHA-DETALHE.                   
002980     05  DET-LINHA               PIC X(132).                              
002990                                                                          
003000 01  WS-CABECALHO.                                                        
003010     05  CAB-TITULO1             PIC X(60) VALUE                          
003020         'CPD - INSTITUTO SAO LUCAS - LISTA DE TRANSACOES - GMGRADE'.     
003030     05  FILLER                  PIC X(72) VALUE SPACES.                  
003040 01  WS-CABECALHO2.                                                       
003050     05  CAB-TITULO2             PIC X(60) VALUE                          
003060         'COD    REGID                 MENSAGEM'.                         
003070     05  FILLER                  PIC X(72) VALUE SPACES.                  
003080                                                                          
003090 01  WS-CONTROLE-IMPRESSAO.                                               
003100     05  WS-CONTLIN              PIC 9(04) COMP VALUE 0.                  
003110     05  WS-CONTPAG              PIC 9(04) COMP VALUE 0.                  
003120     05  FILLER                  PIC X(04).                               
003130                                                                          
003140 PROCEDURE DIVISION.                                                      
003150                                                                          
003160 0000-INICIO.                                                             
003170     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
003180     PERFORM 0120-CARREGA-ESTADO THRU 0120-CARREGA-ESTADO-EXIT.           
003190     PERFORM 0140-CARREGA-ALUNOS THRU 0140-CARREGA-ALUNOS-EXIT.           
003200     PERFORM 0160-CARREGA-DISCIPLINAS THRU                                
003210             0160-CARREGA-DISCIPLINAS-EXIT.                               
003220     PERFORM 0180-CARREGA-NOTAS THRU 0180-CARREGA-NOTAS-EXIT.             
003230     PERFORM 0300-PROCESSA-TRANSACOES THRU                                
003240             0300-PROCESSA-TRANSACOES-EXIT                                
003250         UNTIL WS-FIM-TRAN = 1.                                           
003260     PERFORM 0900-GRAVA-ARQUIVOS THRU 0900-GRAVA-ARQUIVOS-EXIT.           
003270     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
003280     STOP RUN.                                                            
003290                                                                          
003300 0050-VALIDA-EXAME.                                                       
003310*    OS-0774 - CODIGO DE EXAME PADRONIZADO PARA MAIUSCULA ANTES           
003320*    DA VALIDACAO, POIS O ARQUIVO DE TRANSACOES PASSOU A SER              
003330*    GERADO PELO NOVO MODULO DE LANCAMENTO VIA TELA, QUE NAO              
003340*    FORCA A CAIXA DO CAMPO.                                              
003350     INSPECT TR-EXAME CONVERTING                                          
003360         'abcdefghijklmnopqrstuvwxyz' TO                                  
003370         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
003380     MOVE 0 TO WS-EXAME-VALIDO.                                           
003390     IF TR-EXAME = 'CAT1' OR TR-EXAME = 'CAT2'                            
003400        MOVE 1 TO WS-EXAME-VALIDO                                         
003410        GO TO 0050-VALIDA-EXAME-EXIT.                                     
003420     IF TR-EXAME = 'FAT '                                                 
003430        MOVE 1 TO WS-EXAME-VALIDO.                                        
003440 0050-VALIDA-EXAME-EXIT.                                                  
003450     EXIT.                                                                
003460                                                                          
003470 0100-ABRE-ARQUIVOS.                                                      
003480     OPEN INPUT STATEFL.                                                  
003490     OPEN INPUT STUDFL.                                                   
003500     OPEN INPUT SUBJFL.                                                   
003510     OPEN INPUT MARKFL.                                                   
003520     OPEN INPUT TRANFL.                                                   
003530     OPEN OUTPUT LISTFL.                                                  
003540     IF STATUS-TRAN NOT = '00'                                            
003550        DISPLAY 'TRANGRAD.DAT NAO ENCONTRADO - NADA A PROCESSAR'          
003560        MOVE 1 TO WS-FIM-TRAN.                                            
003570 0100-ABRE-ARQUIVOS-EXIT.                                                 
003580     EXIT.                                                                
003590                                                                          
003600 0120-CARREGA-ESTADO.                                                     
003610     MOVE 1 TO WS-SEMESTRE-ATUAL.                                         
003620     MOVE 0 TO WS-CAT1-ENCERRADO.                                         
003630     MOVE 0 TO WS-CAT2-ENCERRADO.                                         
003640     MOVE 0 TO WS-FAT-ENCERRADO.                                          
003650     IF STATUS-STATE NOT = '00'                                           
003660        GO TO 0120-CARREGA-ESTADO-EXIT.                                   
003670     READ STATEFL                                                         
003680         AT END GO TO 0120-CARREGA-ESTADO-EXIT.                           
003690     READ STATEFL                                                         
003700         AT END GO TO 0120-CARREGA-ESTADO-EXIT.                           
003710     MOVE ST-SEMESTRE-ATUAL TO WS-SEMESTRE-ATUAL.                         
003720     MOVE ST-CAT1-DONE TO WS-CAT1-ENCERRADO.                              
003730     MOVE ST-CAT2-DONE TO WS-CAT2-ENCERRADO.                              
003740     MOVE ST-FAT-DONE TO WS-FAT-ENCERRADO.                                
003750 0120-CARREGA-ESTADO-EXIT.                                                
003760     EXIT.                                                                
003770                                                                          
003780 0140-CARREGA-ALUNOS.                                                     
003790     MOVE 0 TO WS-CONT-ALUNOS.                                            
003800     IF STATUS-STUD NOT = '00'                                            
003810        GO TO 0140-CARREGA-ALUNOS-EXIT.                                   
003820     READ STUDFL                                                          
003830         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
003840 0145-LE-ALUNO.                                                           
003850     READ STUDFL                                                          
003860         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
003870     ADD 1 TO WS-CONT-ALUNOS.                                             
003880     SET IX-ALU TO WS-CONT-ALUNOS.                                        
003890     MOVE SF-REGID TO WS-ALU-REGID (IX-ALU).                              
003900     MOVE SF-NOME TO WS-ALU-NOME (IX-ALU).                                
003910     MOVE SF-SEMESTRE TO WS-ALU-SEMESTRE (IX-ALU).                        
003920     MOVE SF-CGPA TO WS-ALU-CGPA (IX-ALU).                                
003930     MOVE 1 TO WS-ALU-ATIVO (IX-ALU).                                     
003940     GO TO 0145-LE-ALUNO.                                                 
003950 0140-CARREGA-ALUNOS-EXIT.                                                
003960     EXIT.                                                                
003970                                                                          
003980 0160-CARREGA-DISCIPLINAS.                                                
003990     MOVE 0 TO WS-CONT-DISCIPLINAS.                                       
004000     IF STATUS-SUBJ NOT = '00'                                            
004010        GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                              
004020     READ SUBJFL                                                          
004030         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
004040 0165-LE-DISCIPLINA.                                                      
004050     READ SUBJFL                                                          
004060         AT END GO TO 0160-CARREGA-DISCIPLINAS-EXIT.                      
004070     ADD 1 TO WS-CONT-DISCIPLINAS.                                        
004080     SET IX-DIS TO WS-CONT-DISCIPLINAS.                                   
004090     MOVE SJ-REGID TO WS-DIS-REGID (IX-DIS).                              
004100     MOVE SJ-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS).                        
004110     MOVE SJ-NOME TO WS-DIS-NOME (IX-DIS).                                
004120     MOVE 1 TO WS-DIS-ATIVO (IX-DIS).                                     
004130     GO TO 0165-LE-DISCIPLINA.                                            
004140 0160-CARREGA-DISCIPLINAS-EXIT.                                           
004150     EXIT.                                                                
004160                                                                          
004170 0180-CARREGA-NOTAS.                                                      
004180     MOVE 0 TO WS-CONT-NOTAS.                                             
004190     IF STATUS-MARK NOT = '00'                                            
004200        GO TO 0180-CARREGA-NOTAS-EXIT.                                    
004210     READ MARKFL                                                          
004220         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
004230 0185-LE-NOTA.                                                            
004240     READ MARKFL                                                          
004250         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
004260     ADD 1 TO WS-CONT-NOTAS.                                              
004270     SET IX-NOT TO WS-CONT-NOTAS.                                         
004280     MOVE MK-REGID TO WS-NOT-REGID (IX-NOT).                              
004290     MOVE MK-SEMESTRE TO WS-NOT-SEMESTRE (IX-NOT).                        
004300     MOVE MK-DISCIPLINA TO WS-NOT-DISC (IX-NOT).                          
004310     MOVE MK-EXAME TO WS-NOT-EXAME (IX-NOT).                              
004320     MOVE MK-VALORES TO WS-NOT-VALORES (IX-NOT).                          
004330     MOVE 1 TO WS-NOT-ATIVO (IX-NOT).                                     
004340     GO TO 0185-LE-NOTA.                                                  
004350 0180-CARREGA-NOTAS-EXIT.                                                 
004360     EXIT.                                                                
004370                                                                          
004380 0200-INCLUI-ALUNO.                                                       
004390     PERFORM 0210-PROCURA-ALUNO THRU 0210-PROCURA-ALUNO-EXIT.             
004400     IF WS-ALUNO-ACHADO = 1                                               
004410        MOVE 'ALUNO JA CADASTRADO' TO WS-MSG-RESULTADO                    
004420        ADD 1 TO WS-CONT-REJEITADAS                                       
004430        GO TO 0200-INCLUI-ALUNO-EXIT.                                     
004440     IF WS-CONT-ALUNOS NOT < 200                                          
004450        MOVE 'TABELA DE ALUNOS CHEIA' TO WS-MSG-RESULTADO                 
004460        ADD 1 TO WS-CONT-REJEITADAS                                       
004470        GO TO 0200-INCLUI-ALUNO-EXIT.                                     
004480     ADD 1 TO WS-CONT-ALUNOS.                                             
004490     SET IX-ALU TO WS-CONT-ALUNOS.                                        
004500     MOVE TR-REGID TO WS-ALU-REGID (IX-ALU).                              
004510     MOVE TR-NOME TO WS-ALU-NOME (IX-ALU).                                
004520     MOVE 1 TO WS-ALU-SEMESTRE (IX-ALU).                                  
004530     MOVE ZERO TO WS-ALU-CGPA (IX-ALU).                                   
004540     MOVE 1 TO WS-ALU-ATIVO (IX-ALU).                                     
004550     MOVE 'ALUNO INCLUIDO COM SUCESSO' TO WS-MSG-RESULTADO.               
004560     ADD 1 TO WS-CONT-ACEITAS.                                            
004570 0200-INCLUI-ALUNO-EXIT.                                                  
004580     EXIT.                                                                
004590                                                                          
004600 0210-PROCURA-ALUNO.                                                      
004610     MOVE 0 TO WS-ALUNO-ACHADO.                                           
004620     MOVE 0 TO WS-IX-ALU-ACHADO.                                          
004630     IF WS-CONT-ALUNOS = 0                                                
004640        GO TO 0210-PROCURA-ALUNO-EXIT.                                    
004650     SET IX-ALU TO 1.                                                     
004660 0215-PROCURA-ALUNO-LOOP.                                                 
004670     IF WS-ALU-REGID (IX-ALU) = TR-REGID                                  
004680           AND WS-ALU-ATIVO (IX-ALU) = 1                                  
004690        MOVE 1 TO WS-ALUNO-ACHADO                                         
004700        SET WS-IX-ALU-ACHADO TO IX-ALU                                    
004710        GO TO 0210-PROCURA-ALUNO-EXIT.                                    
004720     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
004730        GO TO 0210-PROCURA-ALUNO-EXIT.                                    
004740     SET IX-ALU UP BY 1.                                                  
004750     GO TO 0215-PROCURA-ALUNO-LOOP.                                       
004760 0210-PROCURA-ALUNO-EXIT.                                                 
004770     EXIT.                                                                
004780                                                                          
004790 0250-EXCLUI-ALUNO.                                                       
004800     PERFORM 0210-PROCURA-ALUNO THRU 0210-PROCURA-ALUNO-EXIT.             
004810     IF WS-ALUNO-ACHADO = 0                                               
004820        MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-RESULTADO                   
004830        ADD 1 TO WS-CONT-REJEITADAS                                       
004840        GO TO 0250-EXCLUI-ALUNO-EXIT.                                     
004850     SET IX-ALU TO WS-IX-ALU-ACHADO.                                      
004860     MOVE 0 TO WS-ALU-ATIVO (IX-ALU).                                     
004870     PERFORM 0260-EXCLUI-DISC-DO-ALUNO THRU                               
004880             0260-EXCLUI-DISC-DO-ALUNO-EXIT.                              
004890     MOVE 'ALUNO EXCLUIDO COM SUCESSO' TO WS-MSG-RESULTADO.               
004900     ADD 1 TO WS-CONT-ACEITAS.                                            
004910 0250-EXCLUI-ALUNO-EXIT.                                                  
004920     EXIT.                                                                
004930                                                                          
004940 0260-EXCLUI-DISC-DO-ALUNO.                                               
004950     IF WS-CONT-DISCIPLINAS = 0                                           
004960        GO TO 0260-EXCLUI-DISC-DO-ALUNO-EXIT.                             
004970     SET IX-DIS TO 1.                                                     
004980 0265-LOOP-DISC.                                                          
004990     IF WS-DIS-REGID (IX-DIS) = TR-REGID                                  
005000        MOVE 0 TO WS-DIS-ATIVO (IX-DIS)                                   
005010        PERFORM 0270-EXCLUI-NOTAS-DISC THRU                               
005020                0270-EXCLUI-NOTAS-DISC-EXIT.                              
005030     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
005040        GO TO 0260-EXCLUI-DISC-DO-ALUNO-EXIT.                             
005050     SET IX-DIS UP BY 1.                                                  
005060     GO TO 0265-LOOP-DISC.                                                
005070 0260-EXCLUI-DISC-DO-ALUNO-EXIT.                                          
005080     EXIT.                                                                
005090                                                                          
005100 0270-EXCLUI-NOTAS-DISC.                                                  
005110     IF WS-CONT-NOTAS = 0                                                 
005120        GO TO 0270-EXCLUI-NOTAS-DISC-EXIT.                                
005130     SET IX-NOT TO 1.                                                     
005140 0275-LOOP-NOTAS.                                                         
005150     IF WS-NOT-REGID (IX-NOT) = TR-REGID                                  
005160           AND WS-NOT-DISC (IX-NOT) = WS-DIS-NOME (IX-DIS)                
005170           AND WS-NOT-SEMESTRE (IX-NOT) = WS-DIS-SEMESTRE (IX-DIS)        
005180        MOVE 0 TO WS-NOT-ATIVO (IX-NOT).                                  
005190     IF IX-NOT NOT < WS-CONT-NOTAS                                        
005200        GO TO 0270-EXCLUI-NOTAS-DISC-EXIT.                                
005210     SET IX-NOT UP BY 1.                                                  
005220     GO TO 0275-LOOP-NOTAS.                                               
005230 0270-EXCLUI-NOTAS-DISC-EXIT.                                             
005240     EXIT.                                                                
005250                                                                          
005260 0400-INCLUI-DISCIPLINA.                                                  
005270     PERFORM 0210-PROCURA-ALUNO THRU 0210-PROCURA-ALUNO-EXIT.             
005280     IF WS-ALUNO-ACHADO = 0                                               
005290        MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-RESULTADO                   
005300        ADD 1 TO WS-CONT-REJEITADAS                                       
005310        GO TO 0400-INCLUI-DISCIPLINA-EXIT.                                
005320     PERFORM 0410-VERIFICA-DUPLICADA THRU                                 
005330             0410-VERIFICA-DUPLICADA-EXIT.                                
005340     IF WS-DISC-ACHADA = 1                                                
005350        MOVE 'DISCIPLINA JA EXISTE' TO WS-MSG-RESULTADO                   
005360        ADD 1 TO WS-CONT-REJEITADAS                                       
005370        GO TO 0400-INCLUI-DISCIPLINA-EXIT.                                
005380     IF WS-CONT-DISCIPLINAS NOT < 2000                                    
005390        MOVE 'TABELA DE DISCIPLINAS CHEIA' TO WS-MSG-RESULTADO            
005400        ADD 1 TO WS-CONT-REJEITADAS                                       
005410        GO TO 0400-INCLUI-DISCIPLINA-EXIT.                                
005420     ADD 1 TO WS-CONT-DISCIPLINAS.                                        
005430     SET IX-DIS TO WS-CONT-DISCIPLINAS.                                   
005440     MOVE TR-REGID TO WS-DIS-REGID (IX-DIS).                              
005450     MOVE TR-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS).                        
005460     MOVE TR-DISCIPLINA TO WS-DIS-NOME (IX-DIS).                          
005470     MOVE 1 TO WS-DIS-ATIVO (IX-DIS).                                     
005480     MOVE 'DISCIPLINA INCLUIDA COM SUCESSO' TO WS-MSG-RESULTADO.          
005490     ADD 1 TO WS-CONT-ACEITAS.                                            
005500 0400-INCLUI-DISCIPLINA-EXIT.                                             
005510*    SEMESTRES INTERMEDIARIOS SEM DISCIPLINA FICAM IMPLICITOS -           
005520*    NAO HA LINHA A CRIAR PARA ELES NO ARQUIVO (ALOCACAO                  
005530*    PREGUICOSA DE SEMESTRE, CF. PADRAO DO CPD DESDE A VRS 3.0).          
005540     EXIT.                                                                
005550                                                                          
005560 0410-VERIFICA-DUPLICADA.                                                 
005570     MOVE 0 TO WS-DISC-ACHADA.                                            
005580     MOVE 0 TO WS-IX-DIS-ACHADA.                                          
005590     IF WS-CONT-DISCIPLINAS = 0                                           
005600        GO TO 0410-VERIFICA-DUPLICADA-EXIT.                               
005610     SET IX-DIS TO 1.                                                     
005620 0415-LOOP-VERIFICA.                                                      
005630     IF WS-DIS-REGID (IX-DIS) = TR-REGID                                  
005640           AND WS-DIS-SEMESTRE (IX-DIS) = TR-SEMESTRE                     
005650           AND WS-DIS-NOME (IX-DIS) = TR-DISCIPLINA                       
005660           AND WS-DIS-ATIVO (IX-DIS) = 1                                  
005670        MOVE 1 TO WS-DISC-ACHADA                                          
005680        SET WS-IX-DIS-ACHADA TO IX-DIS                                    
005690        GO TO 0410-VERIFICA-DUPLICADA-EXIT.                               
005700     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
005710        GO TO 0410-VERIFICA-DUPLICADA-EXIT.                               
005720     SET IX-DIS UP BY 1.                                                  
005730     GO TO 0415-LOOP-VERIFICA.                                            
005740 0410-VERIFICA-DUPLICADA-EXIT.                                            
005750     EXIT.                                                                
005760                                                                          
005770 0500-EXCLUI-DISCIPLINA.                                                  
005780     PERFORM 0210-PROCURA-ALUNO THRU 0210-PROCURA-ALUNO-EXIT.             
005790     IF WS-ALUNO-ACHADO = 0                                               
005800        MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-RESULTADO                   
005810        ADD 1 TO WS-CONT-REJEITADAS                                       
005820        GO TO 0500-EXCLUI-DISCIPLINA-EXIT.                                
005830     SET IX-ALU TO WS-IX-ALU-ACHADO.                                      
005840     IF TR-SEMESTRE > WS-ALU-SEMESTRE (IX-ALU) OR TR-SEMESTRE < 1         
005850        MOVE 'SEMESTRE FORA DE FAIXA' TO WS-MSG-RESULTADO                 
005860        ADD 1 TO WS-CONT-REJEITADAS                                       
005870        GO TO 0500-EXCLUI-DISCIPLINA-EXIT.                                
005880     PERFORM 0410-VERIFICA-DUPLICADA THRU                                 
005890             0410-VERIFICA-DUPLICADA-EXIT.                                
005900     IF WS-DISC-ACHADA = 0                                                
005910        MOVE 'DISCIPLINA NAO ENCONTRADA' TO WS-MSG-RESULTADO              
005920        ADD 1 TO WS-CONT-REJEITADAS                                       
005930        GO TO 0500-EXCLUI-DISCIPLINA-EXIT.                                
005940     SET IX-DIS TO WS-IX-DIS-ACHADA.                                      
005950     MOVE 0 TO WS-DIS-ATIVO (IX-DIS).                                     
005960     PERFORM 0270-EXCLUI-NOTAS-DISC THRU                                  
005970             0270-EXCLUI-NOTAS-DISC-EXIT.                                 
005980     MOVE 'DISCIPLINA EXCLUIDA COM SUCESSO' TO WS-MSG-RESULTADO.          
005990     ADD 1 TO WS-CONT-ACEITAS.                                            
006000 0500-EXCLUI-DISCIPLINA-EXIT.                                             
006010     EXIT.                                                                
006020                                                                          
006030 0600-PUSH-MARCA.                                                         
006040     PERFORM 0050-VALIDA-EXAME THRU 0050-VALIDA-EXAME-EXIT.               
006050     IF WS-EXAME-VALIDO = 0                                               
006060        MOVE 'CODIGO DE EXAME INVALIDO' TO WS-MSG-RESULTADO               
006070        ADD 1 TO WS-CONT-REJEITADAS                                       
006080        GO TO 0600-PUSH-MARCA-EXIT.                                       
006090     PERFORM 0610-VALIDA-FAIXA-NOTA THRU                                  
006100             0610-VALIDA-FAIXA-NOTA-EXIT.                                 
006110     IF WS-NOTA-VALIDA = 0                                                
006120        MOVE 'NOTA FORA DA FAIXA 0 A 100' TO WS-MSG-RESULTADO             
006130        ADD 1 TO WS-CONT-REJEITADAS                                       
006140        GO TO 0600-PUSH-MARCA-EXIT.                                       
006150     PERFORM 0210-PROCURA-ALUNO THRU 0210-PROCURA-ALUNO-EXIT.             
006160     IF WS-ALUNO-ACHADO = 0                                               
006170        MOVE 'ALUNO NAO ENCONTRADO' TO WS-MSG-RESULTADO                   
006180        ADD 1 TO WS-CONT-REJEITADAS                                       
006190        GO TO 0600-PUSH-MARCA-EXIT.                                       
006200     PERFORM 0410-VERIFICA-DUPLICADA THRU                                 
006210             0410-VERIFICA-DUPLICADA-EXIT.                                
006220     IF WS-DISC-ACHADA = 0                                                
006230        PERFORM 0405-AUTO-CRIA-DISCIPLINA THRU                            
006240                0405-AUTO-CRIA-DISCIPLINA-EXIT.                           
006250     PERFORM 0620-LOCALIZA-NOTA THRU 0620-LOCALIZA-NOTA-EXIT.             
006260     IF WS-NOTA-ACHADA = 0                                                
006270        PERFORM 0630-CRIA-LINHA-NOTA THRU                                 
006280                0630-CRIA-LINHA-NOTA-EXIT.                                
006290     SET IX-NOT TO WS-IX-NOT-ACHADA.                                      
006300     PERFORM 0640-ANEXA-VALOR THRU 0640-ANEXA-VALOR-EXIT.                 
006310     PERFORM 0650-MARCA-REVISAO THRU 0650-MARCA-REVISAO-EXIT.             
006320     MOVE 'NOTA LANCADA COM SUCESSO' TO WS-MSG-RESULTADO.                 
006330     ADD 1 TO WS-CONT-ACEITAS.                                            
006340 0600-PUSH-MARCA-EXIT.                                                    
006350     EXIT.                                                                
006360                                                                          
006370 0405-AUTO-CRIA-DISCIPLINA.                                               
006380     IF WS-CONT-DISCIPLINAS NOT < 2000                                    
006390        GO TO 0405-AUTO-CRIA-DISCIPLINA-EXIT.                             
006400     ADD 1 TO WS-CONT-DISCIPLINAS.                                        
006410     SET IX-DIS TO WS-CONT-DISCIPLINAS.                                   
006420     MOVE TR-REGID TO WS-DIS-REGID (IX-DIS).                              
006430     MOVE TR-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS).                        
006440     MOVE TR-DISCIPLINA TO WS-DIS-NOME (IX-DIS).                          
006450     MOVE 1 TO WS-DIS-ATIVO (IX-DIS).                                     
006460 0405-AUTO-CRIA-DISCIPLINA-EXIT.                                          
006470     EXIT.                                                                
006480                                                                          
006490 0610-VALIDA-FAIXA-NOTA.                                                  
006500     MOVE 1 TO WS-NOTA-VALIDA.                                            
006510     IF TR-NOTA < 0 OR TR-NOTA > 100                                      
006520        MOVE 0 TO WS-NOTA-VALIDA.                                         
006530 0610-VALIDA-FAIXA-NOTA-EXIT.                                             
006540     EXIT.                                                                
006550                                                                          
006560 0620-LOCALIZA-NOTA.                                                      
006570     MOVE 0 TO WS-NOTA-ACHADA.                                            
006580     MOVE 0 TO WS-IX-NOT-ACHADA.                                          
006590     IF WS-CONT-NOTAS = 0                                                 
006600        GO TO 0620-LOCALIZA-NOTA-EXIT.                                    
006610     SET IX-NOT TO 1.                                                     
006620 0625-LOOP-LOCALIZA.                                                      
006630     IF WS-NOT-REGID (IX-NOT) = TR-REGID                                  
006640           AND WS-NOT-SEMESTRE (IX-NOT) = TR-SEMESTRE                     
006650           AND WS-NOT-DISC (IX-NOT) = TR-DISCIPLINA                       
006660           AND WS-NOT-EXAME (IX-NOT) = TR-EXAME                           
006670           AND WS-NOT-ATIVO (IX-NOT) = 1                                  
006680        MOVE 1 TO WS-NOTA-ACHADA                                          
006690        SET WS-IX-NOT-ACHADA TO IX-NOT                                    
006700        GO TO 0620-LOCALIZA-NOTA-EXIT.                                    
006710     IF IX-NOT NOT < WS-CONT-NOTAS                                        
006720        GO TO 0620-LOCALIZA-NOTA-EXIT.                                    
006730     SET IX-NOT UP BY 1.                                                  
006740     GO TO 0625-LOOP-LOCALIZA.                                            
006750 0620-LOCALIZA-NOTA-EXIT.                                                 
006760     EXIT.                                                                
006770                                                                          
006780 0630-CRIA-LINHA-NOTA.                                                    
006790     IF WS-CONT-NOTAS NOT < 3000                                          
006800        GO TO 0630-CRIA-LINHA-NOTA-EXIT.                                  
006810     ADD 1 TO WS-CONT-NOTAS.                                              
006820     SET IX-NOT TO WS-CONT-NOTAS.                                         
006830     MOVE TR-REGID TO WS-NOT-REGID (IX-NOT).                              
006840     MOVE TR-SEMESTRE TO WS-NOT-SEMESTRE (IX-NOT).                        
006850     MOVE TR-DISCIPLINA TO WS-NOT-DISC (IX-NOT).                          
006860     MOVE TR-EXAME TO WS-NOT-EXAME (IX-NOT).                              
006870     MOVE SPACES TO WS-NOT-VALORES (IX-NOT).                              
006880     MOVE 1 TO WS-NOT-ATIVO (IX-NOT).                                     
006890     SET WS-IX-NOT-ACHADA TO IX-NOT.                                      
006900 0630-CRIA-LINHA-NOTA-EXIT.                                               
006910     EXIT.                                                                
006920                                                                          
006930 0640-ANEXA-VALOR.                                                        
006940     MOVE TR-NOTA TO WS-UNI-VALOR.                                        
006950     IF WS-NOT-VALORES (IX-NOT) = SPACES                                  
006960        MOVE WS-UNI-TEXTO TO WS-NOT-VALORES (IX-NOT)                      
006970        GO TO 0640-ANEXA-VALOR-EXIT.                                      
006980     STRING WS-NOT-VALORES (IX-NOT) DELIMITED BY SPACE                    
006990            ';' DELIMITED BY SIZE                                         
007000            WS-UNI-TEXTO DELIMITED BY SIZE                                
007010         INTO WS-NOT-VALORES (IX-NOT).                                    
007020 0640-ANEXA-VALOR-EXIT.                                                   
007030     EXIT.                                                                
007040                                                                          
007050 0650-MARCA-REVISAO.                                                      
007060     IF TR-SEMESTRE NOT = WS-SEMESTRE-ATUAL                               
007070        GO TO 0650-MARCA-REVISAO-EXIT.                                    
007080     IF TR-EXAME = 'CAT1' AND CAT1-FECHADO                                
007090        MOVE 1 TO WS-CAT1-REVISADO                                        
007100        GO TO 0650-MARCA-REVISAO-EXIT.                                    
007110     IF TR-EXAME = 'CAT2' AND CAT2-FECHADO                                
007120        MOVE 1 TO WS-CAT2-REVISADO                                        
007130        GO TO 0650-MARCA-REVISAO-EXIT.                                    
007140     IF TR-EXAME = 'FAT ' AND FAT-FECHADO                                 
007150        MOVE 1 TO WS-FAT-REVISADO.                                        
007160 0650-MARCA-REVISAO-EXIT.                                                 
007170     EXIT.                                                                
007180                                                                          
007190 0700-ROLLBACK-MARCA.                                                     
007200     PERFORM 0050-VALIDA-EXAME THRU 0050-VALIDA-EXAME-EXIT.               
007210     IF WS-EXAME-VALIDO = 0                                               
007220        MOVE 'CODIGO DE EXAME INVALIDO' TO WS-MSG-RESULTADO               
007230        ADD 1 TO WS-CONT-REJEITADAS                                       
007240        GO TO 0700-ROLLBACK-MARCA-EXIT.                                   
007250     PERFORM 0710-VERIFICA-ELEGIVEL THRU                                  
007260             0710-VERIFICA-ELEGIVEL-EXIT.                                 
007270     IF WS-ROLLBACK-ELEGIVEL = 0                                          
007280        MOVE 'ROLLBACK NAO PERMITIDO P/ ESTE EXAME' TO                    
007290             WS-MSG-RESULTADO                                             
007300        ADD 1 TO WS-CONT-REJEITADAS                                       
007310        GO TO 0700-ROLLBACK-MARCA-EXIT.                                   
007320     PERFORM 0620-LOCALIZA-NOTA THRU 0620-LOCALIZA-NOTA-EXIT.             
007330     IF WS-NOTA-ACHADA = 0                                                
007340        MOVE 'NOTA NAO ENCONTRADA' TO WS-MSG-RESULTADO                    
007350        ADD 1 TO WS-CONT-REJEITADAS                                       
007360        GO TO 0700-ROLLBACK-MARCA-EXIT.                                   
007370     SET IX-NOT TO WS-IX-NOT-ACHADA.                                      
007380     PERFORM 0720-CONTA-VALORES THRU 0720-CONTA-VALORES-EXIT.             
007390     IF WS-QTDE-VALORES NOT > 1                                           
007400        MOVE 'NOTA NAO PODE SER REVERTIDA - RESTA 1' TO                   
007410             WS-MSG-RESULTADO                                             
007420        ADD 1 TO WS-CONT-REJEITADAS                                       
007430        GO TO 0700-ROLLBACK-MARCA-EXIT.                                   
007440     PERFORM 0730-REMOVE-ULTIMO-VALOR THRU                                
007450             0730-REMOVE-ULTIMO-VALOR-EXIT.                               
007460     MOVE 'ROLLBACK EXECUTADO COM SUCESSO' TO WS-MSG-RESULTADO.           
007470     ADD 1 TO WS-CONT-ACEITAS.                                            
007480 0700-ROLLBACK-MARCA-EXIT.                                                
007490     EXIT.                                                                
007500                                                                          
007510 0710-VERIFICA-ELEGIVEL.                                                  
007520     MOVE 0 TO WS-ROLLBACK-ELEGIVEL.                                      
007530     IF TR-SEMESTRE NOT = WS-SEMESTRE-ATUAL                               
007540        GO TO 0710-VERIFICA-ELEGIVEL-EXIT.                                
007550     IF FAT-FECHADO                                                       
007560        GO TO 0714-TESTA-FAT.                                             
007570     IF CAT2-FECHADO                                                      
007580        GO TO 0716-TESTA-CAT2.                                            
007590     IF CAT1-FECHADO                                                      
007600        GO TO 0718-TESTA-CAT1.                                            
007610     GO TO 0710-VERIFICA-ELEGIVEL-EXIT.                                   
007620 0714-TESTA-FAT.                                                          
007630     IF TR-EXAME = 'FAT ' AND FAT-FOI-REVISADO                            
007640        MOVE 1 TO WS-ROLLBACK-ELEGIVEL.                                   
007650     GO TO 0710-VERIFICA-ELEGIVEL-EXIT.                                   
007660 0716-TESTA-CAT2.                                                         
007670     IF TR-EXAME = 'CAT2' AND CAT2-FOI-REVISADO                           
007680        MOVE 1 TO WS-ROLLBACK-ELEGIVEL.                                   
007690     GO TO 0710-VERIFICA-ELEGIVEL-EXIT.                                   
007700 0718-TESTA-CAT1.                                                         
007710     IF TR-EXAME = 'CAT1' AND CAT1-FOI-REVISADO                           
007720        MOVE 1 TO WS-ROLLBACK-ELEGIVEL.                                   
007730 0710-VERIFICA-ELEGIVEL-EXIT.                                             
007740     EXIT.                                                                
007750                                                                          
007760 0720-CONTA-VALORES.                                                      
007770     MOVE 0 TO WS-QTDE-VALORES.                                           
007780     IF WS-NOT-VALORES (IX-NOT) = SPACES                                  
007790        GO TO 0720-CONTA-VALORES-EXIT.                                    
007800     MOVE 1 TO WS-QTDE-VALORES.                                           
007810     MOVE 1 TO WS-SUBSC-VARRE.                                            
007820 0725-LOOP-CONTA.                                                         
007830     IF WS-SUBSC-VARRE > 200                                              
007840        GO TO 0720-CONTA-VALORES-EXIT.                                    
007850     IF WS-NOT-VALORES (IX-NOT) (WS-SUBSC-VARRE:1) = ';'                  
007860        ADD 1 TO WS-QTDE-VALORES.                                         
007870     ADD 1 TO WS-SUBSC-VARRE.                                             
007880     GO TO 0725-LOOP-CONTA.                                               
007890 0720-CONTA-VALORES-EXIT.                                                 
007900     EXIT.                                                                
007910                                                                          
007920 0730-REMOVE-ULTIMO-VALOR.                                                
007930     MOVE 0 TO WS-POS-ULTIMO-PONTO.                                       
007940     MOVE 1 TO WS-SUBSC-VARRE.                                            
007950 0735-LOOP-ACHA-ULTIMO.                                                   
007960     IF WS-SUBSC-VARRE > 200                                              
007970        GO TO 0738-CORTA-STRING.                                          
007980     IF WS-NOT-VALORES (IX-NOT) (WS-SUBSC-VARRE:1) = ';'                  
007990        MOVE WS-SUBSC-VARRE TO WS-POS-ULTIMO-PONTO.                       
008000     ADD 1 TO WS-SUBSC-VARRE.                                             
008010     GO TO 0735-LOOP-ACHA-ULTIMO.                                         
008020 0738-CORTA-STRING.                                                       
008030     IF WS-POS-ULTIMO-PONTO = 0                                           
008040        GO TO 0730-REMOVE-ULTIMO-VALOR-EXIT.                              
008050     SUBTRACT 1 FROM WS-POS-ULTIMO-PONTO.                                 
008060     MOVE WS-NOT-VALORES (IX-NOT) TO WS-COPIA-VALORES.                    
008070     MOVE SPACES TO WS-NOT-VALORES (IX-NOT).                              
008080     IF WS-POS-ULTIMO-PONTO = 0                                           
008090        GO TO 0730-REMOVE-ULTIMO-VALOR-EXIT.                              
008100     MOVE WS-COPIA-VALORES (1:WS-POS-ULTIMO-PONTO) TO                     
008110          WS-NOT-VALORES (IX-NOT) (1:WS-POS-ULTIMO-PONTO).                
008120 0730-REMOVE-ULTIMO-VALOR-EXIT.                                           
008130     EXIT.                                                                
008140                                                                          
008150 0800-FECHA-CICLO.                                                        
008160     IF TR-CODIGO = 'CLSCT1'                                              
008170        GO TO 0810-FECHA-CAT1.                                            
008180     IF TR-CODIGO = 'CLSCT2'                                              
008190        GO TO 0820-FECHA-CAT2.                                            
008200     GO TO 0830-FECHA-FAT.                                                
008210 0810-FECHA-CAT1.                                                         
008220     IF CAT1-FECHADO                                                      
008230        MOVE 'CAT1 JA ENCERRADO' TO WS-MSG-RESULTADO                      
008240        ADD 1 TO WS-CONT-REJEITADAS                                       
008250        GO TO 0800-FECHA-CICLO-EXIT.                                      
008260     MOVE 1 TO WS-CAT1-ENCERRADO.                                         
008270     MOVE 'CICLO CAT1 ENCERRADO COM SUCESSO' TO WS-MSG-RESULTADO.         
008280     ADD 1 TO WS-CONT-ACEITAS.                                            
008290     GO TO 0800-FECHA-CICLO-EXIT.                                         
008300 0820-FECHA-CAT2.                                                         
008310     IF CAT1-ABERTO                                                       
008320        MOVE 'CAT1 AINDA NAO FOI ENCERRADO' TO WS-MSG-RESULTADO           
008330        ADD 1 TO WS-CONT-REJEITADAS                                       
008340        GO TO 0800-FECHA-CICLO-EXIT.                                      
008350     IF CAT2-FECHADO                                                      
008360        MOVE 'CAT2 JA ENCERRADO' TO WS-MSG-RESULTADO                      
008370        ADD 1 TO WS-CONT-REJEITADAS                                       
008380        GO TO 0800-FECHA-CICLO-EXIT.                                      
008390     MOVE 1 TO WS-CAT2-ENCERRADO.                                         
008400     MOVE 'CICLO CAT2 ENCERRADO COM SUCESSO' TO WS-MSG-RESULTADO.         
008410     ADD 1 TO WS-CONT-ACEITAS.                                            
008420     GO TO 0800-FECHA-CICLO-EXIT.                                         
008430 0830-FECHA-FAT.                                                          
008440     IF CAT2-ABERTO                                                       
008450        MOVE 'CAT2 AINDA NAO FOI ENCERRADO' TO WS-MSG-RESULTADO           
008460        ADD 1 TO WS-CONT-REJEITADAS                                       
008470        GO TO 0800-FECHA-CICLO-EXIT.                                      
008480     IF FAT-FECHADO                                                       
008490        MOVE 'FAT JA ENCERRADO' TO WS-MSG-RESULTADO                       
008500        ADD 1 TO WS-CONT-REJEITADAS                                       
008510        GO TO 0800-FECHA-CICLO-EXIT.                                      
008520     MOVE 1 TO WS-FAT-ENCERRADO.                                          
008530     MOVE 'CICLO FAT ENCERRADO COM SUCESSO' TO WS-MSG-RESULTADO.          
008540     ADD 1 TO WS-CONT-ACEITAS.                                            
008550 0800-FECHA-CICLO-EXIT.                                                   
008560     EXIT.                                                                
008570                                                                          
008580 0300-PROCESSA-TRANSACOES.                                                
008590     READ TRANFL                                                          
008600         AT END                                                           
008610            MOVE 1 TO WS-FIM-TRAN                                         
008620            GO TO 0300-PROCESSA-TRANSACOES-EXIT.                          
008630     ADD 1 TO WS-CONT-TRANSACOES.                                         
008640     MOVE SPACES TO WS-MSG-RESULTADO.                                     
008650     IF TR-CODIGO = 'ADDSTU'                                              
008660        PERFORM 0200-INCLUI-ALUNO THRU 0200-INCLUI-ALUNO-EXIT             
008670        GO TO 0320-GRAVA-LINHA.                                           
008680     IF TR-CODIGO = 'DELSTU'                                              
008690        PERFORM 0250-EXCLUI-ALUNO THRU 0250-EXCLUI-ALUNO-EXIT             
008700        GO TO 0320-GRAVA-LINHA.                                           
008710     IF TR-CODIGO = 'ADDSUB'                                              
008720        PERFORM 0400-INCLUI-DISCIPLINA THRU                               
008730                0400-INCLUI-DISCIPLINA-EXIT                               
008740        GO TO 0320-GRAVA-LINHA.                                           
008750     IF TR-CODIGO = 'DELSUB'                                              
008760        PERFORM 0500-EXCLUI-DISCIPLINA THRU                               
008770                0500-EXCLUI-DISCIPLINA-EXIT                               
008780        GO TO 0320-GRAVA-LINHA.                                           
008790     IF TR-CODIGO = 'PUSHMK'                                              
008800        PERFORM 0600-PUSH-MARCA THRU 0600-PUSH-MARCA-EXIT                 
008810        GO TO 0320-GRAVA-LINHA.                                           
008820     IF TR-CODIGO = 'ROLLMK'                                              
008830        PERFORM 0700-ROLLBACK-MARCA THRU                                  
008840                0700-ROLLBACK-MARCA-EXIT                                  
008850        GO TO 0320-GRAVA-LINHA.                                           
008860     IF TR-CODIGO = 'CLSCT1' OR TR-CODIGO = 'CLSCT2' OR                   
008870           TR-CODIGO = 'CLSFAT'                                           
008880        PERFORM 0800-FECHA-CICLO THRU 0800-FECHA-CICLO-EXIT               
008890        GO TO 0320-GRAVA-LINHA.                                           
008900     MOVE 'CODIGO DE TRANSACAO INVALIDO' TO WS-MSG-RESULTADO.             
008910     ADD 1 TO WS-CONT-REJEITADAS.                                         
008920 0320-GRAVA-LINHA.                                                        
008930     PERFORM 0950-IMPRIME-RESULTADO THRU                                  
008940             0950-IMPRIME-RESULTADO-EXIT.                                 
008950 0300-PROCESSA-TRANSACOES-EXIT.                                           
008960     EXIT.                                                                
008970                                                                          
008980 0950-IMPRIME-RESULTADO.                                                  
008990     ADD 1 TO WS-CONTLIN.                                                 
009000     IF WS-CONTLIN = 1                                                    
009010        PERFORM 0955-IMPRIME-CABECALHO THRU                               
009020                0955-IMPRIME-CABECALHO-EXIT.                              
009030     MOVE SPACES TO WS-LINHA-DETALHE.                                     
009040     MOVE TR-CODIGO TO DET-CODIGO.                                        
009050     MOVE TR-REGID TO DET-REGID.                                          
009060     MOVE WS-MSG-RESULTADO TO DET-MENSAGEM.                               
009070     MOVE DET-LINHA TO REG-LISTFL.                                        
009080     WRITE REG-LISTFL.                                                    
009090     IF WS-CONTLIN NOT < 50                                               
009100        MOVE 0 TO WS-CONTLIN.                                             
009110 0950-IMPRIME-RESULTADO-EXIT.                                             
009120     EXIT.                                                                
009130                                                                          
009140 0955-IMPRIME-CABECALHO.                                                  
009150     ADD 1 TO WS-CONTPAG.                                                 
009160     MOVE SPACES TO REG-LISTFL.                                           
009170     MOVE CAB-TITULO1 TO REG-LISTFL.                                      
009180     WRITE REG-LISTFL.                                                    
009190     MOVE SPACES TO REG-LISTFL.                                           
009200     MOVE CAB-TITULO2 TO REG-LISTFL.                                      
009210     WRITE REG-LISTFL.                                                    
009220 0955-IMPRIME-CABECALHO-EXIT.                                             
009230     EXIT.                                                                
009240                                                                          
009250 0890-ORDENA-DISCIPLINAS.                                                 
009260*    OS-0781 - COLOCA AS DISCIPLINAS DA TABELA EM MEMORIA EM              
009270*    ORDEM ASCENDENTE DE ALUNO/SEMESTRE/NOME ANTES DA GRAVACAO,           
009280*    JA QUE A LISTAGEM DE DISCIPLINAS POR ALUNO EXIGE ORDEM               
009290*    ALFABETICA DENTRO DE CADA SEMESTRE. TABELA PEQUENA -                 
009300*    ORDENACAO POR SELECAO (MENOR CHAVE A CADA PASSADA).                  
009310     IF WS-CONT-DISCIPLINAS < 2                                           
009320        GO TO 0890-ORDENA-DISCIPLINAS-EXIT.                               
009330     MOVE 1 TO WS-ORD-I.                                                  
009340 0891-LOOP-ORD-I.                                                         
009350     IF WS-ORD-I NOT < WS-CONT-DISCIPLINAS                                
009360        GO TO 0890-ORDENA-DISCIPLINAS-EXIT.                               
009370     MOVE WS-ORD-I TO WS-ORD-MENOR-IX.                                    
009380     COMPUTE WS-ORD-J = WS-ORD-I + 1.                                     
009390 0892-LOOP-ORD-J.                                                         
009400     IF WS-ORD-J > WS-CONT-DISCIPLINAS                                    
009410        GO TO 0895-TROCA-MENOR.                                           
009420     SET IX-DIS TO WS-ORD-MENOR-IX.                                       
009430     SET IX-DIS2 TO WS-ORD-J.                                             
009440     PERFORM 0896-COMPARA-CHAVES THRU                                     
009450             0896-COMPARA-CHAVES-EXIT.                                    
009460     IF WS-ORD-TROCA = 1                                                  
009470        MOVE WS-ORD-J TO WS-ORD-MENOR-IX.                                 
009480     ADD 1 TO WS-ORD-J.                                                   
009490     GO TO 0892-LOOP-ORD-J.                                               
009500 0895-TROCA-MENOR.                                                        
009510     IF WS-ORD-MENOR-IX = WS-ORD-I                                        
009520        GO TO 0899-PROXIMO-I.                                             
009530     SET IX-DIS TO WS-ORD-I.                                              
009540     MOVE WS-DIS-REGID (IX-DIS) TO WS-DTMP-REGID.                         
009550     MOVE WS-DIS-SEMESTRE (IX-DIS) TO WS-DTMP-SEMESTRE.                   
009560     MOVE WS-DIS-NOME (IX-DIS) TO WS-DTMP-NOME.                           
009570     MOVE WS-DIS-ATIVO (IX-DIS) TO WS-DTMP-ATIVO.                         
009580     SET IX-DIS2 TO WS-ORD-MENOR-IX.                                      
009590     MOVE WS-DIS-REGID (IX-DIS2) TO WS-DIS-REGID (IX-DIS).                
009600     MOVE WS-DIS-SEMESTRE (IX-DIS2) TO WS-DIS-SEMESTRE (IX-DIS).          
009610     MOVE WS-DIS-NOME (IX-DIS2) TO WS-DIS-NOME (IX-DIS).                  
009620     MOVE WS-DIS-ATIVO (IX-DIS2) TO WS-DIS-ATIVO (IX-DIS).                
009630     MOVE WS-DTMP-REGID TO WS-DIS-REGID (IX-DIS2).                        
009640     MOVE WS-DTMP-SEMESTRE TO WS-DIS-SEMESTRE (IX-DIS2).                  
009650     MOVE WS-DTMP-NOME TO WS-DIS-NOME (IX-DIS2).                          
009660     MOVE WS-DTMP-ATIVO TO WS-DIS-ATIVO (IX-DIS2).                        
009670 0899-PROXIMO-I.                                                          
009680     ADD 1 TO WS-ORD-I.                                                   
009690     GO TO 0891-LOOP-ORD-I.                                               
009700 0890-ORDENA-DISCIPLINAS-EXIT.                                            
009710     EXIT.                                                                
009720                                                                          
009730 0896-COMPARA-CHAVES.                                                     
009740*    LIGA WS-ORD-TROCA QUANDO A DISCIPLINA EM IX-DIS2 PRECEDE A           
009750*    DISCIPLINA EM IX-DIS NA ORDEM ALUNO/SEMESTRE/NOME.                   
009760     MOVE 0 TO WS-ORD-TROCA.                                              
009770     IF WS-DIS-REGID (IX-DIS2) < WS-DIS-REGID (IX-DIS)                    
009780        MOVE 1 TO WS-ORD-TROCA                                            
009790        GO TO 0896-COMPARA-CHAVES-EXIT.                                   
009800     IF WS-DIS-REGID (IX-DIS2) > WS-DIS-REGID (IX-DIS)                    
009810        GO TO 0896-COMPARA-CHAVES-EXIT.                                   
009820     IF WS-DIS-SEMESTRE (IX-DIS2) < WS-DIS-SEMESTRE (IX-DIS)              
009830        MOVE 1 TO WS-ORD-TROCA                                            
009840        GO TO 0896-COMPARA-CHAVES-EXIT.                                   
009850     IF WS-DIS-SEMESTRE (IX-DIS2) > WS-DIS-SEMESTRE (IX-DIS)              
009860        GO TO 0896-COMPARA-CHAVES-EXIT.                                   
009870     IF WS-DIS-NOME (IX-DIS2) < WS-DIS-NOME (IX-DIS)                      
009880        MOVE 1 TO WS-ORD-TROCA.                                           
009890 0896-COMPARA-CHAVES-EXIT.                                                
009900     EXIT.                                                                
009910                                                                          
009920 0900-GRAVA-ARQUIVOS.                                                     
009930     CLOSE STATEFL.                                                       
009940     CLOSE STUDFL.                                                        
009950     CLOSE SUBJFL.                                                        
009960     CLOSE MARKFL.                                                        
009970     OPEN OUTPUT STATEFL.                                                 
009980     MOVE SPACES TO REG-STATEFL.                                          
009990     MOVE 'SEMESTRE CAT1 CAT2 FAT ' TO REG-STATEFL.                       
010000     WRITE REG-STATEFL.                                                   
010010     MOVE SPACES TO REG-STATEFL.                                          
010020     MOVE WS-SEMESTRE-ATUAL TO ST-SEMESTRE-ATUAL.                         
010030     MOVE WS-CAT1-ENCERRADO TO ST-CAT1-DONE.                              
010040     MOVE WS-CAT2-ENCERRADO TO ST-CAT2-DONE.                              
010050     MOVE WS-FAT-ENCERRADO TO ST-FAT-DONE.                                
010060     WRITE REG-STATEFL.                                                   
010070     CLOSE STATEFL.                                                       
010080     OPEN OUTPUT STUDFL.                                                  
010090     MOVE SPACES TO REG-STUDFL.                                           
010100     MOVE 'REGID NOME SEMESTRE CGPA' TO REG-STUDFL.                       
010110     WRITE REG-STUDFL.                                                    
010120     IF WS-CONT-ALUNOS = 0                                                
010130        GO TO 0905-FECHA-STUDFL.                                          
010140     SET IX-ALU TO 1.                                                     
010150 0902-GRAVA-ALUNO.                                                        
010160     IF WS-ALU-ATIVO (IX-ALU) = 1                                         
010170        MOVE SPACES TO REG-STUDFL                                         
010180        MOVE WS-ALU-REGID (IX-ALU) TO SF-REGID                            
010190        MOVE WS-ALU-NOME (IX-ALU) TO SF-NOME                              
010200        MOVE WS-ALU-SEMESTRE (IX-ALU) TO SF-SEMESTRE                      
010210        MOVE WS-ALU-CGPA (IX-ALU) TO SF-CGPA                              
010220        WRITE REG-STUDFL.                                                 
010230     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
010240        GO TO 0905-FECHA-STUDFL.                                          
010250     SET IX-ALU UP BY 1.                                                  
010260     GO TO 0902-GRAVA-ALUNO.                                              
010270 0905-FECHA-STUDFL.                                                       
010280     CLOSE STUDFL.                                                        
010290     PERFORM 0890-ORDENA-DISCIPLINAS THRU                                 
010300             0890-ORDENA-DISCIPLINAS-EXIT.                                
010310     OPEN OUTPUT SUBJFL.                                                  
010320     MOVE SPACES TO REG-SUBJFL.                                           
010330     MOVE 'REGID SEMESTRE DISCIPLINA' TO REG-SUBJFL.                      
010340     WRITE REG-SUBJFL.                                                    
010350     IF WS-CONT-DISCIPLINAS = 0                                           
010360        GO TO 0915-FECHA-SUBJFL.                                          
010370     SET IX-DIS TO 1.                                                     
010380 0910-GRAVA-DISCIPLINA.                                                   
010390     IF WS-DIS-ATIVO (IX-DIS) = 1                                         
010400        MOVE SPACES TO REG-SUBJFL                                         
010410        MOVE WS-DIS-REGID (IX-DIS) TO SJ-REGID                            
010420        MOVE WS-DIS-SEMESTRE (IX-DIS) TO SJ-SEMESTRE                      
010430        MOVE WS-DIS-NOME (IX-DIS) TO SJ-NOME                              
010440        WRITE REG-SUBJFL.                                                 
010450     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
010460        GO TO 0915-FECHA-SUBJFL.                                          
010470     SET IX-DIS UP BY 1.                                                  
010480     GO TO 0910-GRAVA-DISCIPLINA.                                         
010490 0915-FECHA-SUBJFL.                                                       
010500     CLOSE SUBJFL.                                                        
010510     OPEN OUTPUT MARKFL.                                                  
010520     MOVE SPACES TO REG-MARKFL.                                           
010530     MOVE 'REGID SEMESTRE DISCIPLINA EXAME VALORES' TO                    
010540          REG-MARKFL.                                                     
010550     WRITE REG-MARKFL.                                                    
010560     IF WS-CONT-DISCIPLINAS = 0                                           
010570        GO TO 0900-GRAVA-ARQUIVOS-EXIT.                                   
010580     SET IX-DIS TO 1.                                                     
010590 0922-GRAVA-NOTAS-DISC.                                                   
010600     IF WS-DIS-ATIVO (IX-DIS) = 1                                         
010610        MOVE 'CAT1' TO WS-EXAME-GRAVAR                                    
010620        PERFORM 0925-GRAVA-UMA-NOTA THRU                                  
010630                0925-GRAVA-UMA-NOTA-EXIT                                  
010640        MOVE 'CAT2' TO WS-EXAME-GRAVAR                                    
010650        PERFORM 0925-GRAVA-UMA-NOTA THRU                                  
010660                0925-GRAVA-UMA-NOTA-EXIT                                  
010670        MOVE 'FAT ' TO WS-EXAME-GRAVAR                                    
010680        PERFORM 0925-GRAVA-UMA-NOTA THRU                                  
010690                0925-GRAVA-UMA-NOTA-EXIT.                                 
010700     IF IX-DIS NOT < WS-CONT-DISCIPLINAS                                  
010710        GO TO 0900-GRAVA-ARQUIVOS-EXIT.                                   
010720     SET IX-DIS UP BY 1.                                                  
010730     GO TO 0922-GRAVA-NOTAS-DISC.                                         
010740                                                                          
010750 0925-GRAVA-UMA-NOTA.                                                     
010760     MOVE SPACES TO WS-VALORES-ACHADOS.                                   
010770     IF WS-CONT-NOTAS = 0                                                 
010780        GO TO 0928-ESCREVE-MARKFL.                                        
010790     SET IX-NOT TO 1.                                                     
010800 0926-LOOP-ACHA-NOTA.                                                     
010810     IF WS-NOT-REGID (IX-NOT) = WS-DIS-REGID (IX-DIS)                     
010820           AND WS-NOT-SEMESTRE (IX-NOT) = WS-DIS-SEMESTRE (IX-DIS)        
010830           AND WS-NOT-DISC (IX-NOT) = WS-DIS-NOME (IX-DIS)                
010840           AND WS-NOT-EXAME (IX-NOT) = WS-EXAME-GRAVAR                    
010850           AND WS-NOT-ATIVO (IX-NOT) = 1                                  
010860        MOVE WS-NOT-VALORES (IX-NOT) TO WS-VALORES-ACHADOS                
010870        GO TO 0928-ESCREVE-MARKFL.                                        
010880     IF IX-NOT NOT < WS-CONT-NOTAS                                        
010890        GO TO 0928-ESCREVE-MARKFL.                                        
010900     SET IX-NOT UP BY 1.                                                  
010910     GO TO 0926-LOOP-ACHA-NOTA.                                           
010920 0928-ESCREVE-MARKFL.                                                     
010930     MOVE SPACES TO REG-MARKFL.                                           
010940     MOVE WS-DIS-REGID (IX-DIS) TO MK-REGID.                              
010950     MOVE WS-DIS-SEMESTRE (IX-DIS) TO MK-SEMESTRE.                        
010960     MOVE WS-DIS-NOME (IX-DIS) TO MK-DISCIPLINA.                          
010970     MOVE WS-EXAME-GRAVAR TO MK-EXAME.                                    
010980     MOVE WS-VALORES-ACHADOS TO MK-VALORES.                               
010990     WRITE REG-MARKFL.                                                    
011000 0925-GRAVA-UMA-NOTA-EXIT.                                                
011010     EXIT.                                                                
011020                                                                          
011030 0900-GRAVA-ARQUIVOS-EXIT.                                                
011040     EXIT.                                                                
011050                                                                          
011060 0999-FECHA-ARQUIVOS.                                                     
011070     CLOSE MARKFL.                                                        
011080     CLOSE TRANFL.                                                        
011090     CLOSE LISTFL.                                                        
011100 0999-FECHA-ARQUIVOS-EXIT.                                                
011110     EXIT.                                                                
