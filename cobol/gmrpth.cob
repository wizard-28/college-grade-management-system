000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : F.MATOS                                                
000130* PROGRAMADOR(A) : F.MATOS                                                
000140* FINALIDADE : EMISSAO DO HISTORICO DE NOTAS DE UM ALUNO EM UMA           
000150*              DISCIPLINA ESPECIFICA, A PARTIR DE UM PEDIDO DE            
000160*              CONSULTA GERADO PELA SECRETARIA ACADEMICA.                 
000170* DATA : 19/06/1996                                                       
000180*----------------------------------------------------------------         
000190* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000200* 1.0   19/06/1996  F.MATOS       IMPLANTACAO INICIAL - CONSULTA          
000210*                                 DE HISTORICO POR DISCIPLINA             
000220* 1.1   04/11/1996  F.MATOS       INCLUSAO DO NOME DO ALUNO NO            
000230*                                 CABECALHO DO RELATORIO                  
000240* 2.0   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000250*                                 4 DIGITOS DE ANO - BUG DO               
000260*                                 MILENIO (OS-0502)                       
000270* 2.1   14/03/2001  R.TEIXEIRA    MIGRACAO DA EMISSAO INTERATIVA          
000280*                                 PARA PROCESSAMENTO EM LOTE, COM         
000290*                                 PEDIDOS LIDOS DE ARQUIVO                
000300*                                 (OS-0610)                               
000310* 2.2   18/12/2003  F.MATOS       HISTORICO DE NOTAS COM MAIS DE 16       
000320*                                 REVISOES ESTOURAVA O CAMPO DE 100       
000330*                                 POSICOES E PERDIA LANCAMENTOS; O        
000340*                                 CAMPO CONVERTIDO PASSA A CARREGAR       
000350*                                 OS 200 BYTES DE MARK-VALUES, COM        
000360*                                 LINHA DE CONTINUACAO QUANDO PRECISO     
000370*                                 (OS-0790)                               
000380*================================================================         
000390 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. GMRPTH-COB.                                                  
000410 AUTHOR. F.MATOS.                                                         
000420 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000430 DATE-WRITTEN. 19/06/1996.                                                
000440 DATE-COMPILED.                                                           
000450 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000460                                                                          
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530     SELECT STUDFL ASSIGN TO DISK                                         
000540                 ORGANIZATION LINE SEQUENTIAL                             
000550                 FILE STATUS STATUS-STUD.                                 
000560                                                                          
000570     SELECT MARKFL ASSIGN TO DISK                                         
000580                 ORGANIZATION LINE SEQUENTIAL                             
000590                 FILE STATUS STATUS-MARK.                                 
000600                                                                          
000610     SELECT REQFL ASSIGN TO DISK                                          
000620                 ORGANIZATION LINE SEQUENTIAL                             
000630                 FILE STATUS STATUS-REQ.                                  
000640                                                                          
000650     SELECT LISTFL ASSIGN TO PRINTER                                      
000660                 FILE STATUS STATUS-LIST.                                 
000670                                                                          
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700 FD  STUDFL                                                               
000710     LABEL RECORD STANDARD                                                
000720     VALUE OF FILE-ID 'students.csv'                                      
000730     RECORD CONTAINS 80 CHARACTERS.                                       
000740                                                                          
000750 01  REG-STUDFL.                                                          
000760     05  SF-REGID                PIC X(20).                               
000770     05  SF-NOME                 PIC X(40).                               
000780     05  SF-SEMESTRE             PIC 9(04).                               
000790     05  SF-CGPA                 PIC 9(02)V9(02).                         
000800     05  FILLER                  PIC X(12).                               
000810                                                                          
000820 FD  MARKFL                                                               
000830     LABEL RECORD STANDARD                                                
000840     VALUE OF FILE-ID 'marks.csv'                                         
000850     RECORD CONTAINS 260 CHARACTERS.                                      
000860                                                                          
000870 01  REG-MARKFL.                                                          
000880     05  MK-REGID                PIC X(20).                               
000890     05  MK-SEMESTRE             PIC 9(04).                               
000900     05  MK-DISCIPLINA           PIC X(30).                               
000910     05  MK-EXAME                PIC X(04).                               
000920     05  MK-VALORES              PIC X(200).                              
000930     05  FILLER                  PIC X(02).                               
000940                                                                          
000950*--- PEDIDO DE CONSULTA DE HISTORICO, GERADO PELA SECRETARIA ----         
000960 FD  REQFL                                                                
000970     LABEL RECORD STANDARD                                                
000980     VALUE OF FILE-ID 'pedhist.dat'                                       
000990     RECORD CONTAINS 80 CHARACTERS.                                       
001000                                                                          
001010 01  REG-REQFL.                                                           
001020     05  RQ-REGID                PIC X(20).                               
001030     05  RQ-SEMESTRE             PIC 9(04).                               
001040     05  RQ-DISCIPLINA           PIC X(30).                               
001050     05  FILLER                  PIC X(26).                               
001060                                                                          
001070 FD  LISTFL                                                               
001080     LABEL RECORD OMITTED.                                                
001090                                                                          
001100 01  REG-LISTFL                  PIC X(132).                              
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
001140 01  STATUS-MARK             PIC X(02) VALUE SPACES.                      
001150 01  STATUS-REQ              PIC X(02) VALUE SPACES.                      
001160 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
001170                                                                          
001180 01  WS-CONTADORES.                                                       
001190     05  WS-CONT-ALUNOS          PIC 9(04) COMP VALUE 0.                  
001200     05  WS-CONT-NOTAS           PIC 9(04) COMP VALUE 0.                  
001210     05  FILLER                  PIC X(10).                               
001220                                                                          
001230 01  WS-TAB-ALUNOS.                                                       
001240     05  WS-ALUNO OCCURS 200 TIMES INDEXED BY IX-ALU.                     
001250         10  WS-ALU-REGID        PIC X(20).                               
001260         10  WS-ALU-NOME         PIC X(40).                               
001270     05  FILLER                  PIC X(04).                               
001280                                                                          
001290 01  WS-TAB-NOTAS.                                                        
001300     05  WS-NOTA OCCURS 3000 TIMES INDEXED BY IX-NOT.                     
001310         10  WS-NOT-REGID        PIC X(20).                               
001320         10  WS-NOT-SEMESTRE     PIC 9(04) COMP.                          
001330         10  WS-NOT-DISC         PIC X(30).                               
001340         10  WS-NOT-EXAME        PIC X(04).                               
001350         10  WS-NOT-VALORES      PIC X(200).                              
001360     05  FILLER                  PIC X(04).                               
001370                                                                          
001380 01  WS-AREA-SEMESTRE.                                                    
001390     05  WS-SEM-NUM              PIC 9(04).                               
001400 01  WS-AREA-SEMESTRE-REDEF REDEFINES WS-AREA-SEMESTRE.                   
001410     05  WS-SEM-DISPLAY          PIC X(04).                               
001420                                                                          
001430 01  WS-AREA-PAG.                                                         
001440     05  WS-PAG-VALOR            PIC 9(04) COMP.                          
001450 01  WS-AREA-PAG-REDEF REDEFINES WS-AREA-PAG.                             
001460     05  WS-PAG-BYTES            PIC X(02).                               
001470                                                                          
001480 01  WS-EXAME-ATUAL                 PIC X(04) VALUE SPACES.               
001490 01  WS-INDICE-EXAME                 PIC 9(01) COMP VALUE 0.              
001500 01  WS-ACHOU-NOME                    PIC 9(01) VALUE 0.                  
001510 01  WS-ACHOU-NOTA                    PIC 9(01) VALUE 0.                  
001520 01  WS-NOME-SEL                      PIC X(40) VALUE SPACES.             
001530 01  WS-HISTORICO-CONV                PIC X(200) VALUE SPACES.            
001540                                                                          
001550 01  CABE1.                                                               
001560     05  FILLER                  PIC X(40) VALUE                          
001570         'CPD - INSTITUTO SAO LUCAS - HISTORICO'.                         
001580     05  FILLER                  PIC X(04) VALUE 'PAG '.                  
001590     05  PAG-CABE1               PIC ZZ9.                                 
001600     05  FILLER                  PIC X(85) VALUE SPACES.                  
001610                                                                          
001620 01  CABE2.                                                               
001630     05  FILLER                  PIC X(08) VALUE 'ALUNO : '.              
001640     05  CABE2-REGID              PIC X(20).                              
001650     05  FILLER                  PIC X(02) VALUE SPACES.                  
001660     05  CABE2-NOME               PIC X(40).                              
001670     05  FILLER                  PIC X(62) VALUE SPACES.                  
001680                                                                          
001690 01  CABE3.                                                               
001700     05  FILLER                  PIC X(12) VALUE 'SEMESTRE : '.           
001710     05  CABE3-SEMESTRE           PIC X(04).                              
001720     05  FILLER                  PIC X(04) VALUE SPACES.                  
001730     05  FILLER                  PIC X(12) VALUE 'DISCIPLINA:'.           
001740     05  CABE3-DISC               PIC X(30).                              
001750     05  FILLER                  PIC X(70) VALUE SPACES.                  
001760                                                                          
001770 01  DETAIL1.                                                             
001780     05  DET1-EXAME              PIC X(06).                               
001790     05  FILLER                  PIC X(02) VALUE SPACES.                  
001800     05  DET1-HISTORICO          PIC X(100).                              
001810     05  FILLER                  PIC X(24) VALUE SPACES.                  
001820 01  DETAIL1-REDEF REDEFINES DETAIL1.                                     
001830     05  DET1R-LINHA             PIC X(132).                              
001840                                                                          
001850*--- LINHA DE CONTINUACAO, USADA QUANDO MARK-VALUES (OS-0790)       ----  
001860*--- PASSA DE 100 POSICOES E O HISTORICO NAO CABE EM DETAIL1        ----  
001870 01  DETAIL2.                                                             
001880     05  FILLER                  PIC X(08) VALUE SPACES.                  
001890     05  DET2-HISTORICO          PIC X(100).                              
001900     05  FILLER                  PIC X(24) VALUE SPACES.                  
001910                                                                          
001920 01  WS-CONTROLE-IMPRESSAO.                                               
001930     05  WS-CONTPAG              PIC 9(04) COMP VALUE 0.                  
001940     05  FILLER                  PIC X(04).                               
001950                                                                          
001960 PROCEDURE DIVISION.                                                      
001970                                                                          
001980 0000-INICIO.                                                             
001990     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
002000     PERFORM 0140-CARREGA-ALUNOS THRU 0140-CARREGA-ALUNOS-EXIT.           
002010     PERFORM 0180-CARREGA-NOTAS THRU 0180-CARREGA-NOTAS-EXIT.             
002020     IF STATUS-REQ = '00'                                                 
002030        PERFORM 0200-PROCESSA-PEDIDOS THRU                                
002040                0200-PROCESSA-PEDIDOS-EXIT.                               
002050     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
002060     STOP RUN.                                                            
002070                                                                          
002080 0100-ABRE-ARQUIVOS.                                                      
002090     OPEN INPUT STUDFL.                                                   
002100     OPEN INPUT MARKFL.                                                   
002110     OPEN INPUT REQFL.                                                    
002120     OPEN OUTPUT LISTFL.                                                  
002130 0100-ABRE-ARQUIVOS-EXIT.                                                 
002140     EXIT.                                                                
002150                                                                          
002160 0140-CARREGA-ALUNOS.                                                     
002170     MOVE 0 TO WS-CONT-ALUNOS.                                            
002180     IF STATUS-STUD NOT = '00'                                            
002190        GO TO 0140-CARREGA-ALUNOS-EXIT.                                   
002200     READ STUDFL                                                          
002210         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
002220 0145-LE-ALUNO.                                                           
002230     READ STUDFL                                                          
002240         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
002250     ADD 1 TO WS-CONT-ALUNOS.                                             
002260     SET IX-ALU TO WS-CONT-ALUNOS.                                        
002270     MOVE SF-REGID TO WS-ALU-REGID (IX-ALU).                              
002280     MOVE SF-NOME TO WS-ALU-NOME (IX-ALU).                                
002290     GO TO 0145-LE-ALUNO.                                                 
002300 0140-CARREGA-ALUNOS-EXIT.                                                
002310     EXIT.                                                                
002320                                                                          
002330 0180-CARREGA-NOTAS.                                                      
002340     MOVE 0 TO WS-CONT-NOTAS.                                             
002350     IF STATUS-MARK NOT = '00'                                            
002360        GO TO 0180-CARREGA-NOTAS-EXIT.                                    
002370     READ MARKFL                                                          
002380         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
002390 0185-LE-NOTA.                                                            
002400     READ MARKFL                                                          
002410         AT END GO TO 0180-CARREGA-NOTAS-EXIT.                            
002420     ADD 1 TO WS-CONT-NOTAS.                                              
002430     SET IX-NOT TO WS-CONT-NOTAS.                                         
002440     MOVE MK-REGID TO WS-NOT-REGID (IX-NOT).                              
002450     MOVE MK-SEMESTRE TO WS-NOT-SEMESTRE (IX-NOT).                        
002460     MOVE MK-DISCIPLINA TO WS-NOT-DISC (IX-NOT).                          
002470     MOVE MK-EXAME TO WS-NOT-EXAME (IX-NOT).                              
002480     MOVE MK-VALORES TO WS-NOT-VALORES (IX-NOT).                          
002490     GO TO 0185-LE-NOTA.                                                  
002500 0180-CARREGA-NOTAS-EXIT.                                                 
002510     EXIT.                                                                
002520                                                                          
002530 0200-PROCESSA-PEDIDOS.                                                   
002540     READ REQFL                                                           
002550         AT END GO TO 0200-PROCESSA-PEDIDOS-EXIT.                         
002560 0210-LOOP-PEDIDO.                                                        
002570     PERFORM 0300-IMPRIME-HISTORICO THRU                                  
002580             0300-IMPRIME-HISTORICO-EXIT.                                 
002590     READ REQFL                                                           
002600         AT END GO TO 0200-PROCESSA-PEDIDOS-EXIT.                         
002610     GO TO 0210-LOOP-PEDIDO.                                              
002620 0200-PROCESSA-PEDIDOS-EXIT.                                              
002630     EXIT.                                                                
002640                                                                          
002650 0300-IMPRIME-HISTORICO.                                                  
002660     PERFORM 0320-PROCURA-NOME THRU 0320-PROCURA-NOME-EXIT.               
002670     ADD 1 TO WS-CONTPAG.                                                 
002680     MOVE WS-CONTPAG TO PAG-CABE1.                                        
002690     WRITE REG-LISTFL FROM CABE1 AFTER PAGE.                              
002700     MOVE RQ-REGID TO CABE2-REGID.                                        
002710     MOVE WS-NOME-SEL TO CABE2-NOME.                                      
002720     WRITE REG-LISTFL FROM CABE2 AFTER 2.                                 
002730     MOVE RQ-SEMESTRE TO WS-SEM-NUM.                                      
002740     MOVE WS-SEM-DISPLAY TO CABE3-SEMESTRE.                               
002750     MOVE RQ-DISCIPLINA TO CABE3-DISC.                                    
002760     WRITE REG-LISTFL FROM CABE3 AFTER 2.                                 
002770     MOVE 1 TO WS-INDICE-EXAME.                                           
002780 0330-LOOP-EXAME.                                                         
002790     IF WS-INDICE-EXAME = 1                                               
002800        MOVE 'CAT1' TO WS-EXAME-ATUAL.                                    
002810     IF WS-INDICE-EXAME = 2                                               
002820        MOVE 'CAT2' TO WS-EXAME-ATUAL.                                    
002830     IF WS-INDICE-EXAME = 3                                               
002840        MOVE 'FAT ' TO WS-EXAME-ATUAL.                                    
002850     PERFORM 0340-PROCURA-HISTORICO THRU                                  
002860             0340-PROCURA-HISTORICO-EXIT.                                 
002870     MOVE WS-EXAME-ATUAL TO DET1-EXAME.                                   
002880     MOVE WS-HISTORICO-CONV (1:100) TO DET1-HISTORICO.                    
002890     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
002900     PERFORM 0347-IMPRIME-CONTINUACAO THRU                                
002910             0347-IMPRIME-CONTINUACAO-EXIT.                               
002920     IF WS-INDICE-EXAME NOT < 3                                           
002930        GO TO 0300-IMPRIME-HISTORICO-EXIT.                                
002940     ADD 1 TO WS-INDICE-EXAME.                                            
002950     GO TO 0330-LOOP-EXAME.                                               
002960 0300-IMPRIME-HISTORICO-EXIT.                                             
002970     EXIT.                                                                
002980                                                                          
002990 0320-PROCURA-NOME.                                                       
003000     MOVE 0 TO WS-ACHOU-NOME.                                             
003010     MOVE SPACES TO WS-NOME-SEL.                                          
003020     IF WS-CONT-ALUNOS = 0                                                
003030        GO TO 0320-PROCURA-NOME-EXIT.                                     
003040     SET IX-ALU TO 1.                                                     
003050 0322-LOOP-ACHA-NOME.                                                     
003060     IF WS-ALU-REGID (IX-ALU) = RQ-REGID                                  
003070        MOVE WS-ALU-NOME (IX-ALU) TO WS-NOME-SEL                          
003080        MOVE 1 TO WS-ACHOU-NOME                                           
003090        GO TO 0320-PROCURA-NOME-EXIT.                                     
003100     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
003110        GO TO 0320-PROCURA-NOME-EXIT.                                     
003120     SET IX-ALU UP BY 1.                                                  
003130     GO TO 0322-LOOP-ACHA-NOME.                                           
003140 0320-PROCURA-NOME-EXIT.                                                  
003150     EXIT.                                                                
003160                                                                          
003170 0340-PROCURA-HISTORICO.                                                  
003180     MOVE 0 TO WS-ACHOU-NOTA.                                             
003190     MOVE '(SEM REGISTROS)' TO WS-HISTORICO-CONV.                         
003200     IF WS-CONT-NOTAS = 0                                                 
003210        GO TO 0340-PROCURA-HISTORICO-EXIT.                                
003220     SET IX-NOT TO 1.                                                     
003230 0342-LOOP-ACHA-HISTORICO.                                                
003240     IF WS-NOT-REGID (IX-NOT) = RQ-REGID                                  
003250           AND WS-NOT-SEMESTRE (IX-NOT) = RQ-SEMESTRE                     
003260           AND WS-NOT-DISC (IX-NOT) = RQ-DISCIPLINA                       
003270           AND WS-NOT-EXAME (IX-NOT) = WS-EXAME-ATUAL                     
003280        PERFORM 0345-CONVERTE-HISTORICO THRU                              
003290                0345-CONVERTE-HISTORICO-EXIT                              
003300        MOVE 1 TO WS-ACHOU-NOTA                                           
003310        GO TO 0340-PROCURA-HISTORICO-EXIT.                                
003320     IF IX-NOT NOT < WS-CONT-NOTAS                                        
003330        GO TO 0340-PROCURA-HISTORICO-EXIT.                                
003340     SET IX-NOT UP BY 1.                                                  
003350     GO TO 0342-LOOP-ACHA-HISTORICO.                                      
003360 0340-PROCURA-HISTORICO-EXIT.                                             
003370     EXIT.                                                                
003380                                                                          
003390 0345-CONVERTE-HISTORICO.                                                 
003400*    OS-0790 - MARK-VALUES TEM 200 POSICOES (ATE 33 NOTAS DE 5            
003410*    DIGITOS SEPARADAS POR ';'); O CAMPO CONVERTIDO CARREGA OS            
003420*    200 BYTES INTEIROS, NAO APENAS OS PRIMEIROS 100, PARA NAO            
003430*    PERDER LANCAMENTOS DE ALUNOS COM MUITAS REVISOES.                    
003440     IF WS-NOT-VALORES (IX-NOT) = SPACES                                  
003450        MOVE '(SEM REGISTROS)' TO WS-HISTORICO-CONV                       
003460        GO TO 0345-CONVERTE-HISTORICO-EXIT.                               
003470     MOVE WS-NOT-VALORES (IX-NOT) TO WS-HISTORICO-CONV.                   
003480     INSPECT WS-HISTORICO-CONV REPLACING ALL ';' BY ','.                  
003490 0345-CONVERTE-HISTORICO-EXIT.                                            
003500     EXIT.                                                                
003510                                                                          
003520 0347-IMPRIME-CONTINUACAO.                                                
003530*    OS-0790 - SE O HISTORICO CONVERTIDO OCUPAR MAIS DE 100               
003540*    POSICOES, O RESTANTE SAI NUMA LINHA DE CONTINUACAO (DETAIL2)         
003550*    LOGO ABAIXO DA LINHA DO EXAME, EM VEZ DE SER DESCARTADO.             
003560     IF WS-HISTORICO-CONV (101:100) = SPACES                              
003570        GO TO 0347-IMPRIME-CONTINUACAO-EXIT.                              
003580     MOVE WS-HISTORICO-CONV (101:100) TO DET2-HISTORICO.                  
003590     WRITE REG-LISTFL FROM DETAIL2 AFTER 1.                               
003600 0347-IMPRIME-CONTINUACAO-EXIT.                                           
003610     EXIT.                                                                
003620                                                                          
003630 0999-FECHA-ARQUIVOS.                                                     
003640     CLOSE STUDFL.                                                        
003650     CLOSE MARKFL.                                                        
003660     CLOSE REQFL.                                                         
003670     CLOSE LISTFL.                                                        
003680 0999-FECHA-ARQUIVOS-EXIT.                                                
003690     EXIT.                                                                
