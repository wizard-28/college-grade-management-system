000100*================================================================         
000110*     CPD - INSTITUTO SAO LUCAS                                           
000120* ANALISTA       : C.PRADO                                                
000130* PROGRAMADOR(A) : C.PRADO                                                
000140* FINALIDADE : EMISSAO DA RELACAO GERAL DE ALUNOS, EM ORDEM               
000150*              DECRESCENTE DE CGPA, PARA ACOMPANHAMENTO DA                
000160*              COORDENACAO ACADEMICA.                                     
000170* DATA : 11/02/1993                                                       
000180*----------------------------------------------------------------         
000190* VRS   DATA        PROGRAMADOR   DESCRICAO                               
000200* 1.0   11/02/1993  C.PRADO       IMPLANTACAO INICIAL - COPIA             
000210*                                 INTERMEDIARIA P/ ARQUIVO DE             
000220*                                 TRABALHO (OS-0261)                      
000230* 1.1   02/09/1994  C.PRADO       SUBSTITUICAO DA COPIA SIMPLES           
000240*                                 POR ORDENACAO POR CGPA                  
000250*                                 DECRESCENTE (OS-0307)                   
000260* 2.0   30/06/1997  F.MATOS       ORDENACAO PASSA A SER FEITA             
000270*                                 POR INTERCALACAO ASCENDENTE             
000280*                                 EM MEMORIA (MERGE SORT POR              
000290*                                 LARGURA CRESCENTE), GARANTINDO          
000300*                                 ESTABILIDADE NOS EMPATES                
000310*                                 (OS-0455)                               
000320* 2.1   23/01/1998  F.MATOS       EXPANSAO DE CAMPOS DE DATA P/           
000330*                                 4 DIGITOS DE ANO - BUG DO               
000340*                                 MILENIO (OS-0502)                       
000350* 3.0   14/03/2001  R.TEIXEIRA    MIGRACAO DA EMISSAO INTERATIVA          
000360*                                 PARA PROCESSAMENTO EM LOTE              
000370*================================================================         
000380 IDENTIFICATION DIVISION.                                                 
000390 PROGRAM-ID. GMRPTC-COB.                                                  
000400 AUTHOR. C.PRADO.                                                         
000410 INSTALLATION. CPD - INSTITUTO SAO LUCAS.                                 
000420 DATE-WRITTEN. 11/02/1993.                                                
000430 DATE-COMPILED.                                                           
000440 SECURITY. USO RESTRITO AO CPD - NAO DISTRIBUIR.                          
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470 CONFIGURATION SECTION.                                                   
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM.                                                  
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT STUDFL ASSIGN TO DISK                                         
000530                 ORGANIZATION LINE SEQUENTIAL                             
000540                 FILE STATUS STATUS-STUD.                                 
000550                                                                          
000560     SELECT LISTFL ASSIGN TO PRINTER                                      
000570                 FILE STATUS STATUS-LIST.                                 
000580                                                                          
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  STUDFL                                                               
000620     LABEL RECORD STANDARD                                                
000630     VALUE OF FILE-ID 'students.csv'                                      
000640     RECORD CONTAINS 80 CHARACTERS.                                       
000650                                                                          
000660 01  REG-STUDFL.                                                          
000670     05  SF-REGID                PIC X(20).                               
000680     05  SF-NOME                 PIC X(40).                               
000690     05  SF-SEMESTRE             PIC 9(04).                               
000700     05  SF-CGPA                 PIC 9(02)V9(02).                         
000710     05  FILLER                  PIC X(12).                               
000720                                                                          
000730 FD  LISTFL                                                               
000740     LABEL RECORD OMITTED.                                                
000750                                                                          
000760 01  REG-LISTFL                  PIC X(132).                              
000770                                                                          
000780 WORKING-STORAGE SECTION.                                                 
000790 01  STATUS-STUD             PIC X(02) VALUE SPACES.                      
000800 01  STATUS-LIST             PIC X(02) VALUE SPACES.                      
000810                                                                          
000820 01  WS-CONTADORES.                                                       
000830     05  WS-CONT-ALUNOS          PIC 9(04) COMP VALUE 0.                  
000840     05  FILLER                  PIC X(10).                               
000850                                                                          
000860 01  WS-TAB-ALUNOS.                                                       
000870     05  WS-ALUNO OCCURS 200 TIMES INDEXED BY IX-ALU IX-ALU2.             
000880         10  WS-ALU-REGID        PIC X(20).                               
000890         10  WS-ALU-NOME         PIC X(40).                               
000900         10  WS-ALU-SEMESTRE     PIC 9(04) COMP.                          
000910         10  WS-ALU-CGPA         PIC 9(02)V9(02).                         
000920     05  FILLER                  PIC X(04).                               
000930                                                                          
000940 01  WS-TAB-MESCLA.                                                       
000950     05  WS-MESCLA OCCURS 200 TIMES INDEXED BY IX-MES.                    
000960         10  WS-MES-REGID        PIC X(20).                               
000970         10  WS-MES-NOME         PIC X(40).                               
000980         10  WS-MES-SEMESTRE     PIC 9(04) COMP.                          
000990         10  WS-MES-CGPA         PIC 9(02)V9(02).                         
001000     05  FILLER                  PIC X(04).                               
001010                                                                          
001020 01  WS-AREA-EDICAO.                                                      
001030     05  WS-EDIC-VALOR           PIC ZZ9.99.                              
001040 01  WS-AREA-EDICAO-REDEF REDEFINES WS-AREA-EDICAO.                       
001050     05  WS-EDIC-TEXTO           PIC X(06).                               
001060                                                                          
001070 01  WS-AREA-LARGURA.                                                     
001080     05  WS-LARGURA              PIC 9(04) COMP VALUE 1.                  
001090 01  WS-AREA-LARGURA-REDEF REDEFINES WS-AREA-LARGURA.                     
001100     05  WS-LARGURA-BYTES        PIC X(02).                               
001110                                                                          
001120 01  WS-CAMPOS-MERGE.                                                     
001130     05  WS-INICIO               PIC 9(04) COMP VALUE 0.                  
001140     05  WS-MEIO                 PIC 9(04) COMP VALUE 0.                  
001150     05  WS-FIM                  PIC 9(04) COMP VALUE 0.                  
001160     05  WS-ESQ                  PIC 9(04) COMP VALUE 0.                  
001170     05  WS-DIR                  PIC 9(04) COMP VALUE 0.                  
001180     05  WS-DESTINO              PIC 9(04) COMP VALUE 0.                  
001190     05  WS-SUBSC-COPIA          PIC 9(04) COMP VALUE 0.                  
001200     05  FILLER                  PIC X(04).                               
001210                                                                          
001220 01  CABE1.                                                               
001230     05  FILLER                  PIC X(40) VALUE                          
001240         'CPD - INSTITUTO SAO LUCAS'.                                     
001250     05  FILLER                  PIC X(40) VALUE                          
001260         'RELACAO GERAL DE ALUNOS POR CGPA'.                              
001270     05  FILLER                  PIC X(04) VALUE 'PAG '.                  
001280     05  PAG-CABE1               PIC ZZ9.                                 
001290     05  FILLER                  PIC X(45) VALUE SPACES.                  
001300                                                                          
001310 01  CABE2.                                                               
001320     05  FILLER                  PIC X(22) VALUE 'ID'.                    
001330     05  FILLER                  PIC X(42) VALUE 'NOME'.                  
001340     05  FILLER                  PIC X(10) VALUE 'CGPA'.                  
001350     05  FILLER                  PIC X(58) VALUE SPACES.                  
001360                                                                          
001370 01  DETAIL1.                                                             
001380     05  DET1-REGID              PIC X(22).                               
001390     05  DET1-NOME               PIC X(42).                               
001400     05  DET1-CGPA               PIC X(10).                               
001410     05  FILLER                  PIC X(58) VALUE SPACES.                  
001420 01  DETAIL1-REDEF REDEFINES DETAIL1.                                     
001430     05  DET1R-LINHA             PIC X(132).                              
001440                                                                          
001450 01  WS-CONTROLE-IMPRESSAO.                                               
001460     05  WS-CONTLIN              PIC 9(02) COMP VALUE 99.                 
001470     05  WS-CONTPAG              PIC 9(04) COMP VALUE 0.                  
001480     05  FILLER                  PIC X(04).                               
001490                                                                          
001500 PROCEDURE DIVISION.                                                      
001510                                                                          
001520 0000-INICIO.                                                             
001530     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.             
001540     PERFORM 0140-CARREGA-ALUNOS THRU 0140-CARREGA-ALUNOS-EXIT.           
001550     IF WS-CONT-ALUNOS > 0                                                
001560        PERFORM 0400-MERGE-SORT THRU 0499-MERGE-SORT-EXIT.                
001570     PERFORM 0600-IMPRIME-LISTA THRU 0600-IMPRIME-LISTA-EXIT.             
001580     PERFORM 0999-FECHA-ARQUIVOS THRU 0999-FECHA-ARQUIVOS-EXIT.           
001590     STOP RUN.                                                            
001600                                                                          
001610 0100-ABRE-ARQUIVOS.                                                      
001620     OPEN INPUT STUDFL.                                                   
001630     OPEN OUTPUT LISTFL.                                                  
001640 0100-ABRE-ARQUIVOS-EXIT.                                                 
001650     EXIT.                                                                
001660                                                                          
001670 0140-CARREGA-ALUNOS.                                                     
001680     MOVE 0 TO WS-CONT-ALUNOS.                                            
001690     IF STATUS-STUD NOT = '00'                                            
001700        GO TO 0140-CARREGA-ALUNOS-EXIT.                                   
001710     READ STUDFL                                                          
001720         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
001730 0145-LE-ALUNO.                                                           
001740     READ STUDFL                                                          
001750         AT END GO TO 0140-CARREGA-ALUNOS-EXIT.                           
001760     ADD 1 TO WS-CONT-ALUNOS.                                             
001770     SET IX-ALU TO WS-CONT-ALUNOS.                                        
001780     MOVE SF-REGID TO WS-ALU-REGID (IX-ALU).                              
001790     MOVE SF-NOME TO WS-ALU-NOME (IX-ALU).                                
001800     MOVE SF-SEMESTRE TO WS-ALU-SEMESTRE (IX-ALU).                        
001810     MOVE SF-CGPA TO WS-ALU-CGPA (IX-ALU).                                
001820     GO TO 0145-LE-ALUNO.                                                 
001830 0140-CARREGA-ALUNOS-EXIT.                                                
001840     EXIT.                                                                
001850                                                                          
001860*----------------------------------------------------------------         
001870* 0400-MERGE-SORT  -  INTERCALACAO EM MEMORIA DE WS-TAB-ALUNOS            
001880* (1:WS-CONT-ALUNOS), POR CGPA DECRESCENTE.  METODO DE LARGURA            
001890* CRESCENTE (1,2,4,8...): A CADA PASSADA, BLOCOS JA ORDENADOS DE          
001900* WS-LARGURA POSICOES SAO INTERCALADOS AOS PARES EM WS-TAB-MESCLA         
001910* E DEVOLVIDOS A WS-TAB-ALUNOS, ATE QUE WS-LARGURA COBRIR A               
001920* TABELA INTEIRA.  A COMPARACAO EM 0500 TOMA SEMPRE O ELEMENTO DO         
001930* BLOCO ESQUERDO NOS EMPATES, O QUE GARANTE QUE A ORDEM ORIGINAL          
001940* DO CADASTRO SEJA PRESERVADA ENTRE ALUNOS DE MESMO CGPA.                 
001950*----------------------------------------------------------------         
001960 0400-MERGE-SORT.                                                         
001970     MOVE 1 TO WS-LARGURA.                                                
001980 0410-LOOP-LARGURA.                                                       
001990     IF WS-LARGURA NOT < WS-CONT-ALUNOS                                   
002000        GO TO 0499-MERGE-SORT-EXIT.                                       
002010     MOVE 1 TO WS-INICIO.                                                 
002020 0420-LOOP-BLOCO.                                                         
002030     IF WS-INICIO > WS-CONT-ALUNOS                                        
002040        GO TO 0430-PROXIMA-LARGURA.                                       
002050     COMPUTE WS-MEIO = WS-INICIO + WS-LARGURA - 1.                        
002060     IF WS-MEIO > WS-CONT-ALUNOS                                          
002070        MOVE WS-CONT-ALUNOS TO WS-MEIO.                                   
002080     COMPUTE WS-FIM = WS-INICIO + (2 * WS-LARGURA) - 1.                   
002090     IF WS-FIM > WS-CONT-ALUNOS                                           
002100        MOVE WS-CONT-ALUNOS TO WS-FIM.                                    
002110     IF WS-MEIO < WS-FIM                                                  
002120        PERFORM 0500-MERGE-METADES THRU 0599-MERGE-METADES-EXIT.          
002130     COMPUTE WS-INICIO = WS-INICIO + (2 * WS-LARGURA).                    
002140     GO TO 0420-LOOP-BLOCO.                                               
002150 0430-PROXIMA-LARGURA.                                                    
002160     COMPUTE WS-LARGURA = WS-LARGURA * 2.                                 
002170     GO TO 0410-LOOP-LARGURA.                                             
002180 0499-MERGE-SORT-EXIT.                                                    
002190     EXIT.                                                                
002200                                                                          
002210 0500-MERGE-METADES.                                                      
002220     MOVE WS-INICIO TO WS-ESQ.                                            
002230     COMPUTE WS-DIR = WS-MEIO + 1.                                        
002240     MOVE WS-INICIO TO WS-DESTINO.                                        
002250 0510-LOOP-INTERCALA.                                                     
002260     IF WS-ESQ > WS-MEIO OR WS-DIR > WS-FIM                               
002270        GO TO 0520-COPIA-RESTO-ESQ.                                       
002280     SET IX-ALU TO WS-ESQ.                                                
002290     SET IX-ALU2 TO WS-DIR.                                               
002300     SET IX-MES TO WS-DESTINO.                                            
002310     IF WS-ALU-CGPA (IX-ALU) NOT < WS-ALU-CGPA (IX-ALU2)                  
002320        MOVE WS-ALU-REGID (IX-ALU) TO WS-MES-REGID (IX-MES)               
002330        MOVE WS-ALU-NOME (IX-ALU) TO WS-MES-NOME (IX-MES)                 
002340        MOVE WS-ALU-SEMESTRE (IX-ALU) TO WS-MES-SEMESTRE (IX-MES)         
002350        MOVE WS-ALU-CGPA (IX-ALU) TO WS-MES-CGPA (IX-MES)                 
002360        ADD 1 TO WS-ESQ                                                   
002370     ELSE                                                                 
002380        MOVE WS-ALU-REGID (IX-ALU2) TO WS-MES-REGID (IX-MES)              
002390        MOVE WS-ALU-NOME (IX-ALU2) TO WS-MES-NOME (IX-MES)                
002400        MOVE WS-ALU-SEMESTRE (IX-ALU2) TO WS-MES-SEMESTRE (IX-MES)        
002410        MOVE WS-ALU-CGPA (IX-ALU2) TO WS-MES-CGPA (IX-MES)                
002420        ADD 1 TO WS-DIR.                                                  
002430     ADD 1 TO WS-DESTINO.                                                 
002440     GO TO 0510-LOOP-INTERCALA.                                           
002450 0520-COPIA-RESTO-ESQ.                                                    
002460     IF WS-ESQ > WS-MEIO                                                  
002470        GO TO 0530-COPIA-RESTO-DIR.                                       
002480     SET IX-ALU TO WS-ESQ.                                                
002490     SET IX-MES TO WS-DESTINO.                                            
002500     MOVE WS-ALU-REGID (IX-ALU) TO WS-MES-REGID (IX-MES).                 
002510     MOVE WS-ALU-NOME (IX-ALU) TO WS-MES-NOME (IX-MES).                   
002520     MOVE WS-ALU-SEMESTRE (IX-ALU) TO WS-MES-SEMESTRE (IX-MES).           
002530     MOVE WS-ALU-CGPA (IX-ALU) TO WS-MES-CGPA (IX-MES).                   
002540     ADD 1 TO WS-ESQ.                                                     
002550     ADD 1 TO WS-DESTINO.                                                 
002560     GO TO 0520-COPIA-RESTO-ESQ.                                          
002570 0530-COPIA-RESTO-DIR.                                                    
002580     IF WS-DIR > WS-FIM                                                   
002590        GO TO 0540-DEVOLVE.                                               
002600     SET IX-ALU2 TO WS-DIR.                                               
002610     SET IX-MES TO WS-DESTINO.                                            
002620     MOVE WS-ALU-REGID (IX-ALU2) TO WS-MES-REGID (IX-MES).                
002630     MOVE WS-ALU-NOME (IX-ALU2) TO WS-MES-NOME (IX-MES).                  
002640     MOVE WS-ALU-SEMESTRE (IX-ALU2) TO WS-MES-SEMESTRE (IX-MES).          
002650     MOVE WS-ALU-CGPA (IX-ALU2) TO WS-MES-CGPA (IX-MES).                  
002660     ADD 1 TO WS-DIR.                                                     
002670     ADD 1 TO WS-DESTINO.                                                 
002680     GO TO 0530-COPIA-RESTO-DIR.                                          
002690 0540-DEVOLVE.                                                            
002700     MOVE WS-INICIO TO WS-SUBSC-COPIA.                                    
002710 0545-LOOP-DEVOLVE.                                                       
002720     IF WS-SUBSC-COPIA > WS-FIM                                           
002730        GO TO 0599-MERGE-METADES-EXIT.                                    
002740     SET IX-MES TO WS-SUBSC-COPIA.                                        
002750     SET IX-ALU TO WS-SUBSC-COPIA.                                        
002760     MOVE WS-MES-REGID (IX-MES) TO WS-ALU-REGID (IX-ALU).                 
002770     MOVE WS-MES-NOME (IX-MES) TO WS-ALU-NOME (IX-ALU).                   
002780     MOVE WS-MES-SEMESTRE (IX-MES) TO WS-ALU-SEMESTRE (IX-ALU).           
002790     MOVE WS-MES-CGPA (IX-MES) TO WS-ALU-CGPA (IX-ALU).                   
002800     ADD 1 TO WS-SUBSC-COPIA.                                             
002810     GO TO 0545-LOOP-DEVOLVE.                                             
002820 0599-MERGE-METADES-EXIT.                                                 
002830     EXIT.                                                                
002840                                                                          
002850 0600-IMPRIME-LISTA.                                                      
002860     IF WS-CONT-ALUNOS = 0                                                
002870        GO TO 0600-IMPRIME-LISTA-EXIT.                                    
002880     SET IX-ALU TO 1.                                                     
002890 0610-LOOP-IMPRIME.                                                       
002900     IF WS-CONTLIN > 50                                                   
002910        ADD 1 TO WS-CONTPAG                                               
002920        MOVE WS-CONTPAG TO PAG-CABE1                                      
002930        WRITE REG-LISTFL FROM CABE1 AFTER PAGE                            
002940        WRITE REG-LISTFL FROM CABE2 AFTER 2                               
002950        MOVE 4 TO WS-CONTLIN.                                             
002960     MOVE WS-ALU-REGID (IX-ALU) TO DET1-REGID.                            
002970     MOVE WS-ALU-NOME (IX-ALU) TO DET1-NOME.                              
002980     MOVE WS-ALU-CGPA (IX-ALU) TO WS-EDIC-VALOR.                          
002990     MOVE WS-EDIC-TEXTO TO DET1-CGPA.                                     
003000     WRITE REG-LISTFL FROM DETAIL1 AFTER 1.                               
003010     ADD 1 TO WS-CONTLIN.                                                 
003020     IF IX-ALU NOT < WS-CONT-ALUNOS                                       
003030        GO TO 0600-IMPRIME-LISTA-EXIT.                                    
003040     SET IX-ALU UP BY 1.                                                  
003050     GO TO 0610-LOOP-IMPRIME.                                             
003060 0600-IMPRIME-LISTA-EXIT.                                                 
003070     EXIT.                                                                
003080                                                                          
003090 0999-FECHA-ARQUIVOS.                                                     
003100     CLOSE STUDFL.                                                        
003110     CLOSE LISTFL.                                                        
003120 0999-FECHA-ARQUIVOS-EXIT.                                                
003130     EXIT.                                                                
